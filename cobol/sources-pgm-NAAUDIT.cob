000100****************************************************************
000200 IDENTIFICATION DIVISION.
000300****************************************************************
000400 PROGRAM-ID.      NAAUDIT IS INITIAL.
000500 AUTHOR.          R B HENDRICKS.
000600 INSTALLATION.    NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.    14 FEBRUARY 1989.
000800 DATE-COMPILED.
000900 SECURITY.        UNCLASSIFIED - INTERNAL USE ONLY.
001000*----------------------------------------------------------------*
001100*DESCRIPTION :  NETAUDIT BATCH DRIVER.  CALLS EACH OF THE ELEVEN
001200*               NAVxxxx AUDIT-CHECK SUBROUTINES IN TURN, FORMATS
001300*               THE RESULT AND COMMENT LINES EACH RETURNS ONTO
001400*               AUDIT-RPT, ACCUMULATES PER-STATUS TOTALS, AND
001500*               CLOSES THE RUN WITH A SUMMARY BLOCK.
001600*----------------------------------------------------------------*
001700*----------------------------------------------------------------*
001800* HISTORY OF MODIFICATION:                                      *
001900*----------------------------------------------------------------*
002000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002100*----------------------------------------------------------------*
002200*|RBH     |14/02/1989| NA001    | INITIAL VERSION - PHASE 1     |*
002300*|TMPJAE  |09/09/2021| NA014    | NOC-2021-0114 - DRIVE OFF THE |*
002400*|        |          |          | SHARED NAC-STATUS-WORD TABLE  |*
002500*|        |          |          | RATHER THAN IN-LINE LITERALS  |*
002600*|TMPARV  |03/05/2023| NA027    | NOC-2023-0309 - PER-STATUS    |*
002700*|        |          |          | RUN TOTALS, SUMMARY BLOCK     |*
002800*|TMPJP6  |22/06/2022| NA019    | NOC-2022-0161 - NAR-COMMENT-  |*
002900*|        |          |          | TAB RAISED 30 TO 50, DROPPED  |*
003000*|        |          |          | HYPHEN FROM CHECK-ID LITERALS |*
003100*|TMPRVD  |17/10/2024| NA031    | NOC-2024-0288 - ONE BLANK     |*
003200*|        |          |          | LINE BETWEEN CHECKS, NOT TWO  |*
003300*|TMPJZM  |02/02/2023| NA021    | NOC-2023-0041 - WIDEN DEVICE  |*
003400*|        |          |          | NAME COLUMN IN PAGE HEADER    |*
003500*----------------------------------------------------------------*
003600       EJECT
003700****************************************************************
003800 ENVIRONMENT DIVISION.
003900****************************************************************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-AS400.
004200 OBJECT-COMPUTER. IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004400                   C01 IS TOP-OF-FORM
004500                   UPSI-0 IS UPSI-SWITCH-0
004600                     ON  STATUS IS U0-ON
004700                     OFF STATUS IS U0-OFF
004800                   UPSI-1 IS UPSI-SWITCH-1
004900                     ON  STATUS IS U1-ON
005000                     OFF STATUS IS U1-OFF.
005100*                   UPSI-0 ON  = SUPPRESS DETAIL COMMENT LINES
005200*                                (PASS/FAIL SUMMARY ONLY)
005300*                   UPSI-1 ON  = FORCE A FORM FEED AFTER HEADER
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT AUDIT-RPT ASSIGN TO DATABASE-AUDITRPT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS NAC-FILE-STATUS.
005900 EJECT
006000****************************************************************
006100 DATA DIVISION.
006200****************************************************************
006300 FILE SECTION.
006400****************************************************************
006500 FD  AUDIT-RPT
006600     LABEL RECORDS ARE OMITTED.
006700     COPY NARPTLIN.
006800 WORKING-STORAGE SECTION.
006900****************************************************************
007000 01  FILLER                          PIC X(024)        VALUE
007100     "** PROGRAM NAAUDIT **".
007200*
007300 01  WK-C-COMMON.
007400     COPY NACOM.
007500*
007600 01  WK-C-DEVICE.
007700     COPY NADEVNM.
007750 01  WK-C-DEVICE-CHECK REDEFINES WK-C-DEVICE.
007760     05  NAD-DEVICE-NAME-FIRST-08    PIC X(08).
007770     05  FILLER                      PIC X(28).
007800*
007900 01  WK-C-RESULT.
008000     COPY NARESULT.
008100*
008200*    ------------------------------------------------------------
008300*    CHECK DISPATCH TABLE - PROGRAM NAME / CHECK ID PAIRS, IN THE
008400*    ORDER THE SHOP RUNS THE SUITE
008500*    ------------------------------------------------------------
008600 01  NAC-CHECK-TAB-LIT.
008700     05  FILLER                      PIC X(18) VALUE
008800         "NAVVERS CHKVERSION".
008900     05  FILLER                      PIC X(18) VALUE
009000         "NAVCOPP CHKCOPP   ".
009100     05  FILLER                      PIC X(18) VALUE
009200         "NAVBGPN CHKBGPNBR ".
009300     05  FILLER                      PIC X(18) VALUE
009400         "NAVHSRP CHKHSRP   ".
009500     05  FILLER                      PIC X(18) VALUE
009600         "NAVIFER CHKIFERR  ".
009700     05  FILLER                      PIC X(18) VALUE
009800         "NAVOPTC CHKOPTICS ".
009900     05  FILLER                      PIC X(18) VALUE
010000         "NAVENVR CHKENV    ".
010100     05  FILLER                      PIC X(18) VALUE
010200         "NAVPTCH CHKPORTCH ".
010300     05  FILLER                      PIC X(18) VALUE
010400         "NAVCDPD CHKCDPDESC".
010500     05  FILLER                      PIC X(18) VALUE
010600         "NAVRTMP CHKRTEMAP ".
010700     05  FILLER                      PIC X(18) VALUE
010800         "NAVCFGD CHKCFGDIFF".
010900 01  NAC-CHECK-TAB REDEFINES NAC-CHECK-TAB-LIT.
011000     05  NAC-CHECK-ENTRY OCCURS 11 TIMES.
011100         10  NAC-CHECK-PGM           PIC X(08).
011200         10  NAC-CHECK-ID            PIC X(10).
011250 01  NAC-CHECK-TAB-BYTE REDEFINES NAC-CHECK-TAB-LIT.
011260     05  NAC-CHECK-TAB-CHAR          PIC X(01) OCCURS 198 TIMES.
011300 01  NAC-CHECK-TOTAL                 PIC 9(02) COMP VALUE 11.
011400 EJECT
011500****************************************************************
011600 PROCEDURE DIVISION.
011700****************************************************************
011800 MAIN-MODULE.
011900     PERFORM A000-INITIALIZE-ROUTINE
012000        THRU A000-INITIALIZE-ROUTINE-EX.
012100     PERFORM B000-RUN-ALL-CHECKS
012200        THRU B000-RUN-ALL-CHECKS-EX.
012300     PERFORM S000-SUMMARY-ROUTINE
012400        THRU S000-SUMMARY-ROUTINE-EX.
012500     PERFORM Z000-END-PROGRAM-ROUTINE
012600        THRU Z000-END-PROGRAM-ROUTINE-EX.
012700     GOBACK.
012800 EJECT
012900*----------------------------------------------------------------*
013000 A000-INITIALIZE-ROUTINE.
013100*----------------------------------------------------------------*
013200     OPEN OUTPUT AUDIT-RPT.
013300     IF  NOT NAC-FS-SUCCESSFUL
013400         DISPLAY "NAAUDIT - OPEN FILE ERROR - AUDIT-RPT"
013500         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
013600         GO TO Y900-ABNORMAL-TERMINATION.
013700*
013800     ACCEPT  NAD-DEVICE-NAME         FROM LOCAL-DATA-AREA.
013900     ACCEPT  NAD-RUN-DATE            FROM DATE.
014000     IF  NAD-DEVICE-NAME = SPACES
014100         MOVE "UNKNOWN-DEVICE"       TO NAD-DEVICE-NAME.
014200*
014300     PERFORM A010-CLEAR-ONE-RUN-TOTAL
014320        THRU A010-CLEAR-ONE-RUN-TOTAL-EX
014340        VARYING NAC-SUBSCRIPT-2 FROM 1 BY 1
014360          UNTIL NAC-SUBSCRIPT-2 > 7.
014700     MOVE ZERO TO NAC-RUN-CHECK-COUNT.
014800*
014900     PERFORM R100-WRITE-HEADER-LINE.
015000 A000-INITIALIZE-ROUTINE-EX.
015100     EXIT.
015110*----------------------------------------------------------------*
015120 A010-CLEAR-ONE-RUN-TOTAL.
015130*----------------------------------------------------------------*
015140     MOVE ZERO                   TO NAC-RUN-TOTAL(NAC-SUBSCRIPT-2).
015150 A010-CLEAR-ONE-RUN-TOTAL-EX.
015160     EXIT.
015200*----------------------------------------------------------------*
015300 B000-RUN-ALL-CHECKS.
015400*----------------------------------------------------------------*
015500     PERFORM B100-RUN-ONE-CHECK
015600        THRU B100-RUN-ONE-CHECK-EX
015700        VARYING NAC-SUBSCRIPT-1 FROM 1 BY 1
015800          UNTIL NAC-SUBSCRIPT-1 > NAC-CHECK-TOTAL.
015900 B000-RUN-ALL-CHECKS-EX.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 B100-RUN-ONE-CHECK.
016300*----------------------------------------------------------------*
016400     MOVE SPACES                     TO NAR-OBSERVATION.
016500     MOVE NAC-CHECK-ID(NAC-SUBSCRIPT-1)
016600                                      TO NAR-CHECK-ID.
016700     MOVE ZERO                       TO NAR-STATUS.
016800     MOVE ZERO                       TO NAR-COMMENT-COUNT.
016900*
017000     CALL NAC-CHECK-PGM(NAC-SUBSCRIPT-1) USING NAR-RESULT-AREA.
017100*
017200     PERFORM R200-WRITE-RESULT-LINE.
017300     IF  NOT U0-ON
017400         PERFORM R300-WRITE-COMMENT-LINES.
017500     PERFORM R400-ACCUMULATE-TOTALS.
017600     PERFORM R500-WRITE-BLANK-LINE.
017700 B100-RUN-ONE-CHECK-EX.
017800     EXIT.
017900 EJECT
018000*----------------------------------------------------------------*
018100*                   REPORT-WRITING SUBROUTINES                  *
018200*----------------------------------------------------------------*
018300 R100-WRITE-HEADER-LINE.
018400     MOVE SPACES                     TO NAP-REPORT-LINE.
018500     MOVE "NETAUDIT DEVICE AUDIT REPORT"
018600                                      TO NAP-HDR-TITLE.
018700     MOVE NAD-DEVICE-NAME             TO NAP-HDR-DEVICE.
018800     WRITE NAP-REPORT-LINE.
018900     MOVE SPACES                     TO NAP-REPORT-LINE.
019000     WRITE NAP-REPORT-LINE.
019100 R100-WRITE-HEADER-LINE-EX.
019200     EXIT.
019300*----------------------------------------------------------------*
019400 R200-WRITE-RESULT-LINE.
019500*----------------------------------------------------------------*
019600     MOVE SPACES                     TO NAP-REPORT-LINE.
019700     MOVE NAR-CHECK-ID                TO NAP-RES-CHECK-ID.
019800     MOVE NAR-STATUS                  TO NAP-RES-STATUS-CD.
019900     COMPUTE NAC-SUBSCRIPT-2 = NAR-STATUS + 1.
020000     MOVE NAC-STATUS-WORD(NAC-SUBSCRIPT-2)
020100                                      TO NAP-RES-STATUS-WORD.
020200     MOVE NAR-OBSERVATION             TO NAP-RES-OBSERVATION.
020300     WRITE NAP-REPORT-LINE.
020400 R200-WRITE-RESULT-LINE-EX.
020500     EXIT.
020600*----------------------------------------------------------------*
020700 R300-WRITE-COMMENT-LINES.
020800*----------------------------------------------------------------*
020900     IF  NAR-COMMENT-COUNT = ZERO
021000         GO TO R300-WRITE-COMMENT-LINES-EX.
021100     PERFORM R310-WRITE-ONE-COMMENT
021150        THRU R310-WRITE-ONE-COMMENT-EX
021200        VARYING NAR-COMMENT-IX FROM 1 BY 1
021300          UNTIL NAR-COMMENT-IX > NAR-COMMENT-COUNT.
021400 R300-WRITE-COMMENT-LINES-EX.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 R310-WRITE-ONE-COMMENT.
021800*----------------------------------------------------------------*
021900     MOVE SPACES                     TO NAP-REPORT-LINE.
022100     MOVE NAR-COMMENT-TEXT(NAR-COMMENT-IX)
022200                                      TO NAP-CMT-TEXT.
022300     WRITE NAP-REPORT-LINE.
022400 R310-WRITE-ONE-COMMENT-EX.
022500     EXIT.
022600*----------------------------------------------------------------*
022700 R400-ACCUMULATE-TOTALS.
022800*----------------------------------------------------------------*
022900     COMPUTE NAC-SUBSCRIPT-2 = NAR-STATUS + 1.
023000     ADD 1                            TO NAC-RUN-TOTAL(NAC-SUBSCRIPT-2).
023100     ADD 1                            TO NAC-RUN-CHECK-COUNT.
023200 R400-ACCUMULATE-TOTALS-EX.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 R500-WRITE-BLANK-LINE.
023600*----------------------------------------------------------------*
023700     MOVE SPACES                     TO NAP-REPORT-LINE.
023800     WRITE NAP-REPORT-LINE.
023900 R500-WRITE-BLANK-LINE-EX.
024000     EXIT.
024100 EJECT
024200*----------------------------------------------------------------*
024300 S000-SUMMARY-ROUTINE.
024400*----------------------------------------------------------------*
024500     MOVE SPACES                     TO NAP-REPORT-LINE.
024600     MOVE "NETAUDIT RUN SUMMARY"       TO NAP-SUM-LABEL.
024700     WRITE NAP-REPORT-LINE.
024800     MOVE SPACES                     TO NAP-REPORT-LINE.
024900     MOVE "TOTAL CHECKS RUN"           TO NAP-SUM-LABEL.
025000     MOVE NAC-RUN-CHECK-COUNT          TO NAP-SUM-VALUE.
025100     WRITE NAP-REPORT-LINE.
025200     PERFORM S100-WRITE-STATUS-TOTAL
025300        THRU S100-WRITE-STATUS-TOTAL-EX
025400        VARYING NAC-SUBSCRIPT-1 FROM 1 BY 1
025500          UNTIL NAC-SUBSCRIPT-1 > 7.
025600 S000-SUMMARY-ROUTINE-EX.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 S100-WRITE-STATUS-TOTAL.
026000*----------------------------------------------------------------*
026100     MOVE SPACES                     TO NAP-REPORT-LINE.
026200     MOVE NAC-STATUS-WORD(NAC-SUBSCRIPT-1)
026300                                      TO NAP-SUM-LABEL.
026400     MOVE NAC-RUN-TOTAL(NAC-SUBSCRIPT-1)
026500                                      TO NAP-SUM-VALUE.
026600     WRITE NAP-REPORT-LINE.
026700 S100-WRITE-STATUS-TOTAL-EX.
026800     EXIT.
026900 EJECT
027000*----------------------------------------------------------------*
027100*                   PROGRAM SUBROUTINE                          *
027200*----------------------------------------------------------------*
027300 Y900-ABNORMAL-TERMINATION.
027400     SET UPSI-SWITCH-1 TO ON.
027500     GOBACK.
027600*----------------------------------------------------------------*
027700 Z000-END-PROGRAM-ROUTINE.
027800*----------------------------------------------------------------*
027900     CLOSE AUDIT-RPT.
028000     IF  NOT NAC-FS-SUCCESSFUL
028100         DISPLAY "NAAUDIT - CLOSE FILE ERROR - AUDIT-RPT"
028200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
028300 Z000-END-PROGRAM-ROUTINE-EX.
028400     EXIT.
028500*
028600******************************************************************
028700************** END OF PROGRAM SOURCE -  NAAUDIT ******************
028800******************************************************************
