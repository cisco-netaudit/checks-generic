000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* NA002   18/02/2019 TMPRBH  NETAUDIT PHASE 1
000500*                            INITIAL VERSION - AUDIT-RPT 132 COL
000600*                            PRINT LINE, RESULT/COMMENT/SUMMARY
000700*                            REDEFINITIONS
000800*---------------------------------------------------------------*
000900* NA016   11/03/2022 TMPJZM  NOC-2022-0052
001000*                            ADD NAP-HDR-DEVICE TO PAGE HEADER
001100*                            REDEFINITION SO EACH RUN CAN LABEL
001200*                            THE DEVICE AUDITED
001300*---------------------------------------------------------------*
001400* NA030   21/09/2024 TMPARV  NOC-2024-0233
001500*                            ADD NAP-SUMMARY-LINE REDEFINITION
001600*                            FOR THE PER-STATUS TOTALS BLOCK
001700*****************************************************************
001800*
001900*****************************************************************
002000* I-O FORMAT: NAP-REPORT-LINE
002100* FROM FILE AUDIT-RPT
002200* DEVICE AUDIT REPORT PRINT LINE
002300*****************************************************************
002400*
002500 01  NAP-REPORT-LINE.
002600     05  NAP-LINE-TEXT                PIC X(132).
002700*
002800*        PAGE-HEADER REDEFINITION
002900     05  NAP-HEADER-LINE REDEFINES NAP-LINE-TEXT.
003000         10  NAP-HDR-TITLE             PIC X(30).
003100*                                      NETAUDIT DEVICE AUDIT REPORT
003200         10  NAP-HDR-DEVICE            PIC X(30).
003300*                                      DEVICE NAME AUDITED
003400         10  FILLER                    PIC X(72).
003500*
003600*        RESULT-LINE REDEFINITION - ONE PER EXECUTED CHECK
003700*        CHECK-ID(10) + STATUS-CD(1) + STATUS-WORD(20) +
003800*        OBSERVATION(100) = 131, 1 BYTE FILLER TO PAD TO 132
003900     05  NAP-RESULT-LINE REDEFINES NAP-LINE-TEXT.
004000         10  NAP-RES-CHECK-ID          PIC X(10).
004100         10  NAP-RES-STATUS-CD         PIC 9(01).
004200         10  NAP-RES-STATUS-WORD       PIC X(20).
004300         10  NAP-RES-OBSERVATION       PIC X(100).
004400         10  FILLER                    PIC X(01).
004500*
004600*        COMMENT-LINE REDEFINITION - INDENTED DETAIL LINE
004700     05  NAP-COMMENT-LINE REDEFINES NAP-LINE-TEXT.
004800         10  FILLER                    PIC X(04).
004900         10  NAP-CMT-TEXT              PIC X(128).
005000*
005100*        SUMMARY-LINE REDEFINITION - FINAL TOTALS BLOCK
005200     05  NAP-SUMMARY-LINE REDEFINES NAP-LINE-TEXT.
005300         10  NAP-SUM-LABEL             PIC X(30).
005400         10  NAP-SUM-VALUE             PIC ZZZ9.
005500         10  FILLER                    PIC X(98).
