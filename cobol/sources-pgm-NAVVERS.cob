000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVVERS.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   15 SEP 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THE DEVICE
001200*               OPERATING SYSTEM VERSION REPORTED IN A "SHOW
001300*               VERSION" CAPTURE AGAINST THE STANDARD RELEASE
001400*               (CHK-VERSION).
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* NA005  15/09/1989 MWEETL - NETAUDIT PHASE 1
002000*                          - INITIAL VERSION
002100*---------------------------------------------------------------*
002200* NA018  03/08/1998 RBH    - Y2K REMEDIATION PROJECT
002300*                          - NAD-RUN-DATE WINDOW CENTURY LOGIC,
002400*                            NO OTHER CHANGE IN THIS PROGRAM
002500*---------------------------------------------------------------*
002600* NA024  11/10/2023 TMPARV - NOC-2023-0288
002700*                          - STANDARD RELEASE LITERAL RAISED FROM
002800*                            "10.4(3)" TO "10.5(1)"
002900*---------------------------------------------------------------*
002920* NA043  06/06/2024 DCKABI - NOC-2024-0112
002940*                          - A020 SET WS-SCAN-POSITION TO ZERO
002950*                            BEFORE THE UNSTRING, WHICH IS AN
002960*                            OUT-OF-RANGE POINTER VALUE AND LEFT
002970*                            THE UNSTRING UNEXECUTED - EVERY LINE
002980*                            FELL THROUGH TO INCONCLUSIVE.  POINTER
002990*                            NOW STARTS AT 1, AND THE MARKER-FOUND
003000*                            TEST NOW CHECKS THE MATCHED DELIMITER
003010*                            TEXT (DELIMITER IN) INSTEAD OF THE
003020*                            POINTER VALUE, SINCE A FIXED 120-BYTE
003030*                            LINE STILL DRIVES THE POINTER PAST
003040*                            WS-MARKER-LENGTH ON A NON-MATCH
003050*---------------------------------------------------------------*
003060       EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT VERSION-CAP ASSIGN TO DATABASE-VERSNCAP
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS NAC-FILE-STATUS.
004300*
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  VERSION-CAP
005000     LABEL RECORDS ARE OMITTED.
005100 01  VERSION-CAP-REC.
005200     COPY NACAPLIN.
005300*
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM NAVVERS **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY NACOM.
006200*
006300 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006400     88  WS-EOF                          VALUE "Y".
006500 01  WS-MARKER-FOUND-SWITCH           PIC X(01) VALUE "N".
006600     88  WS-MARKER-FOUND                 VALUE "Y".
006700*
006800 01  WS-MARKER-LITERAL               PIC X(14) VALUE
006900     "NXOS: VERSION ".
007000 01  WS-MARKER-LENGTH                PIC 9(02) COMP VALUE 14.
007020 01  WS-MARKER-MATCH-TEXT            PIC X(14) VALUE SPACES.
007100 01  WS-STANDARD-RELEASE             PIC X(10) VALUE "10.5(1)".
007150 01  WS-STANDARD-RELEASE-NUM REDEFINES WS-STANDARD-RELEASE.
007160     05  WS-SR-MAJOR                 PIC X(02).
007170     05  FILLER                      PIC X(08).
007200*
007300 01  WS-SCAN-POSITION                PIC 9(03) COMP VALUE ZERO.
007400 01  WS-TOKEN-START                  PIC 9(03) COMP VALUE ZERO.
007500 01  WS-TOKEN-END                    PIC 9(03) COMP VALUE ZERO.
007600 01  WS-TOKEN-LENGTH                 PIC 9(03) COMP VALUE ZERO.
007700 01  WS-VERSION-TOKEN                PIC X(20) VALUE SPACES.
007800*
007900*    LINE WORK AREA - UPPERCASED COPY OF THE CAPTURED TEXT LINE,
008000*    USED ONLY FOR THE MARKER SCAN SO MIXED-CASE OUTPUT STILL
008100*    MATCHES THE UPPERCASE MARKER LITERAL ABOVE
008200 01  WS-LINE-UPPER                   PIC X(120) VALUE SPACES.
008300 01  WS-LINE-UPPER-R REDEFINES WS-LINE-UPPER.
008400     05  WS-LINE-UPPER-CHAR          PIC X(01) OCCURS 120 TIMES.
008500 01  WS-LINE-TEXT-R REDEFINES VERSION-CAP-REC.
008600     05  WS-LINE-TEXT-CHAR           PIC X(01) OCCURS 120 TIMES.
008700*
008800*****************
008900 LINKAGE SECTION.
009000*****************
009100     COPY NARESULT.
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING NAR-RESULT-AREA.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     PERFORM Z000-END-PROGRAM-ROUTINE
010000        THRU Z999-END-PROGRAM-ROUTINE-EX.
010100     EXIT PROGRAM.
010200*
010300*---------------------------------------------------------------*
010400 A000-PROCESS-CALLED-ROUTINE.
010500*---------------------------------------------------------------*
010600     OPEN INPUT VERSION-CAP.
010700     IF  NOT NAC-FS-SUCCESSFUL
010800         DISPLAY "NAVVERS - OPEN FILE ERROR - VERSION-CAP"
010900         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
011000         GO TO Y900-ABNORMAL-TERMINATION.
011100*
011200     PERFORM A010-READ-VERSION-CAP.
011250     PERFORM A015-PROCESS-LOOP
011270        THRU A015-PROCESS-LOOP-EX
011290        UNTIL WS-EOF OR WS-MARKER-FOUND.
011900*
012000     IF  NOT WS-MARKER-FOUND
012100         MOVE 6                      TO NAR-STATUS
012200         MOVE "Unable to determine NXOS version from output."
012300                                      TO NAR-OBSERVATION
012400     ELSE
012500     IF  WS-VERSION-TOKEN(1:10)        = WS-STANDARD-RELEASE
012600         MOVE 1                      TO NAR-STATUS
012700         MOVE "NXOS version matches standard release."
012800                                      TO NAR-OBSERVATION
012900     ELSE
013000         MOVE 2                      TO NAR-STATUS
013100         MOVE "NXOS version does not match standard release."
013200                                      TO NAR-OBSERVATION
013300         PERFORM A030-ADD-VERSION-COMMENT
013400     END-IF
013500     END-IF.
013600 A099-PROCESS-CALLED-ROUTINE-EX.
013700     EXIT.
013750*---------------------------------------------------------------*
013760 A015-PROCESS-LOOP.
013770*---------------------------------------------------------------*
013780     PERFORM A020-SCAN-LINE-FOR-MARKER.
013790     IF  NOT WS-MARKER-FOUND
013792         PERFORM A010-READ-VERSION-CAP
013794     END-IF.
013796 A015-PROCESS-LOOP-EX.
013798     EXIT.
013800*---------------------------------------------------------------*
013900 A010-READ-VERSION-CAP.
014000*---------------------------------------------------------------*
014100     READ VERSION-CAP
014200         AT END
014300             SET WS-EOF              TO TRUE.
014400 A010-READ-VERSION-CAP-EX.
014500     EXIT.
014600*---------------------------------------------------------------*
014700 A020-SCAN-LINE-FOR-MARKER.
014800*---------------------------------------------------------------*
014900     MOVE VERSION-CAP-REC           TO WS-LINE-UPPER.
015000     INSPECT WS-LINE-UPPER CONVERTING
015100         "abcdefghijklmnopqrstuvwxyz"
015200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
015300*
015400     MOVE 1                         TO WS-SCAN-POSITION.
015420     MOVE SPACES                    TO WS-MARKER-MATCH-TEXT.
015500     UNSTRING WS-LINE-UPPER DELIMITED BY WS-MARKER-LITERAL
015600         INTO WS-VERSION-TOKEN
015620         DELIMITER IN WS-MARKER-MATCH-TEXT
015700         WITH POINTER WS-SCAN-POSITION.
015800*
015900     IF  WS-MARKER-MATCH-TEXT = WS-MARKER-LITERAL
016000         SET WS-MARKER-FOUND         TO TRUE
016100         PERFORM A025-EXTRACT-TOKEN
016200     END-IF.
016300 A020-SCAN-LINE-FOR-MARKER-EX.
016400     EXIT.
016500*---------------------------------------------------------------*
016600 A025-EXTRACT-TOKEN.
016700*---------------------------------------------------------------*
016800*    RE-SCAN THE ORIGINAL (NOT UPPERCASED) LINE STARTING WHERE
016900*    THE MARKER ENDED, TAKE CHARACTERS UP TO THE NEXT BLANK
017000     MOVE WS-SCAN-POSITION           TO WS-TOKEN-START.
017100     MOVE SPACES                     TO WS-VERSION-TOKEN.
017200     MOVE ZERO                       TO WS-TOKEN-LENGTH.
017300     PERFORM A027-COPY-ONE-CHAR
017320        THRU A027-COPY-ONE-CHAR-EX
017340        VARYING WS-TOKEN-END FROM WS-TOKEN-START BY 1
017360          UNTIL WS-TOKEN-END > 120
017380             OR WS-LINE-TEXT-CHAR(WS-TOKEN-END) = SPACE.
018000 A025-EXTRACT-TOKEN-EX.
018100     EXIT.
018120*---------------------------------------------------------------*
018140 A027-COPY-ONE-CHAR.
018160*---------------------------------------------------------------*
018180     ADD 1                           TO WS-TOKEN-LENGTH.
018200     MOVE WS-LINE-TEXT-CHAR(WS-TOKEN-END)
018220                                      TO WS-VERSION-TOKEN(WS-TOKEN-LENGTH:1).
018240 A027-COPY-ONE-CHAR-EX.
018260     EXIT.
018280*---------------------------------------------------------------*
018300 A030-ADD-VERSION-COMMENT.
018400*---------------------------------------------------------------*
018500     ADD 1                           TO NAR-COMMENT-COUNT.
018600     STRING "Found version '" DELIMITED BY SIZE
018700            WS-VERSION-TOKEN          DELIMITED BY SPACE
018800            "', expected '" DELIMITED BY SIZE
018900            WS-STANDARD-RELEASE       DELIMITED BY SPACE
019000            "'." DELIMITED BY SIZE
019100         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
019200 A030-ADD-VERSION-COMMENT-EX.
019300     EXIT.
019400*---------------------------------------------------------------*
019500*                   PROGRAM SUBROUTINE                         *
019600*---------------------------------------------------------------*
019700 Y900-ABNORMAL-TERMINATION.
019800     MOVE 5                          TO NAR-STATUS.
019900     MOVE "Unable to open VERSION-CAP input." TO NAR-OBSERVATION.
020000     PERFORM Z000-END-PROGRAM-ROUTINE.
020100     EXIT PROGRAM.
020200*
020300 Z000-END-PROGRAM-ROUTINE.
020400     CLOSE VERSION-CAP.
020500     IF  NOT NAC-FS-SUCCESSFUL
020600         DISPLAY "NAVVERS - CLOSE FILE ERROR - VERSION-CAP"
020700         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
020800*
020900 Z999-END-PROGRAM-ROUTINE-EX.
021000     EXIT.
021100*
021200******************************************************************
021300************** END OF PROGRAM SOURCE -  NAVVERS *****************
021400******************************************************************
