000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVCOPP.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK THAT THE
001200*               CONTROL-PLANE POLICING PROFILE IS "STRICT"
001300*               (CHK-COPP).
001400*
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* NA003  10/07/1989 MWEETL - NETAUDIT PHASE 1
001900*                          - INITIAL VERSION
002000*---------------------------------------------------------------*
002100* NA017  19/04/2022 TMPJAE - NOC-2022-0077
002200*                          - TOKENISE INSTEAD OF A STRAIGHT
002300*                            SUBSTRING SEARCH SO "COPP  PROFILE
002400*                            STRICT" (DOUBLE BLANK) STILL MATCHES
002500*---------------------------------------------------------------*
002600       EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT COPP-CAP ASSIGN TO DATABASE-COPPCAP
003700            ORGANIZATION IS LINE SEQUENTIAL
003800            FILE STATUS  IS NAC-FILE-STATUS.
003900*
004000***************
004100 DATA DIVISION.
004200***************
004300 FILE SECTION.
004400**************
004500 FD  COPP-CAP
004600     LABEL RECORDS ARE OMITTED.
004700 01  COPP-CAP-REC.
004800     COPY NACAPLIN.
004900*
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER                          PIC X(24)        VALUE
005300     "** PROGRAM NAVCOPP **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005600 01  WK-C-COMMON.
005700     COPY NACOM.
005800*
005900 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006000     88  WS-EOF                          VALUE "Y".
006010 01  WS-EOF-CHECK REDEFINES WS-EOF-SWITCH.
006020     05  WS-EOF-CHAR                     PIC X(01).
006100 01  WS-COPP-FOUND-SWITCH             PIC X(01) VALUE "N".
006200     88  WS-COPP-FOUND                   VALUE "Y".
006300*
006400*    WORD-SCAN TABLE - UP TO 20 BLANK-DELIMITED TOKENS PER LINE
006500 01  WS-WORD-TAB.
006600     05  WS-WORD                     PIC X(20) OCCURS 20 TIMES.
006620 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
006640     05  WS-WORD-1                   PIC X(20).
006660     05  WS-WORD-2                   PIC X(20).
006680     05  WS-WORD-3                   PIC X(20).
006690     05  WS-WORD-FILLER              PIC X(340).
006700 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
006800 01  WS-SCAN-PTR                     PIC 9(03) COMP VALUE ZERO.
006810 01  WS-SCAN-PTR-CHECK REDEFINES WS-SCAN-PTR.
006820     05  WS-SCAN-PTR-DIGITS          PIC 9(03).
006900*
007000*****************
007100 LINKAGE SECTION.
007200*****************
007300     COPY NARESULT.
007400 EJECT
007500********************************************
007600 PROCEDURE DIVISION USING NAR-RESULT-AREA.
007700********************************************
007900 MAIN-MODULE.
008000     PERFORM A000-PROCESS-CALLED-ROUTINE
008100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008200     PERFORM Z000-END-PROGRAM-ROUTINE
008300        THRU Z999-END-PROGRAM-ROUTINE-EX.
008400     EXIT PROGRAM.
008500*
008600*---------------------------------------------------------------*
008700 A000-PROCESS-CALLED-ROUTINE.
008800*---------------------------------------------------------------*
008900     OPEN INPUT COPP-CAP.
009000     IF  NOT NAC-FS-SUCCESSFUL
009100         DISPLAY "NAVCOPP - OPEN FILE ERROR - COPP-CAP"
009200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
009300         GO TO Y900-ABNORMAL-TERMINATION.
009400*
009500     PERFORM A010-READ-COPP-CAP.
009550     PERFORM A015-PROCESS-LOOP
009570        THRU A015-PROCESS-LOOP-EX
009590        UNTIL WS-EOF.
010000*
010100     IF  WS-COPP-FOUND
010200         MOVE 1                      TO NAR-STATUS
011300         MOVE "Control-plane policing profile 'strict' is set."
011400                                      TO NAR-OBSERVATION
011500     ELSE
011600         MOVE 2                      TO NAR-STATUS
011700         MOVE "Control-plane policing profile 'strict' not found."
011800                                      TO NAR-OBSERVATION
011900         PERFORM A030-ADD-REMEDIATION-COMMENT.
012000 A099-PROCESS-CALLED-ROUTINE-EX.
012100     EXIT.
012150*---------------------------------------------------------------*
012160 A015-PROCESS-LOOP.
012170*---------------------------------------------------------------*
012180     PERFORM A020-SCAN-LINE-FOR-COPP.
012190     PERFORM A010-READ-COPP-CAP.
012195 A015-PROCESS-LOOP-EX.
012198     EXIT.
012200*---------------------------------------------------------------*
012300 A010-READ-COPP-CAP.
012400*---------------------------------------------------------------*
012500     READ COPP-CAP
012600         AT END
012700             SET WS-EOF              TO TRUE.
012800 A010-READ-COPP-CAP-EX.
012900     EXIT.
013000*---------------------------------------------------------------*
013100 A020-SCAN-LINE-FOR-COPP.
013200*---------------------------------------------------------------*
013300     IF  WS-COPP-FOUND
013400         GO TO A020-SCAN-LINE-FOR-COPP-EX.
013500*
013600     PERFORM A025-TOKENISE-LINE.
013700     PERFORM A027-CHECK-ONE-WORD
013720        THRU A027-CHECK-ONE-WORD-EX
013740        VARYING WS-SCAN-PTR FROM 1 BY 1
013760          UNTIL WS-SCAN-PTR > WS-WORD-COUNT
013780             OR WS-SCAN-PTR > 18.
014600 A020-SCAN-LINE-FOR-COPP-EX.
014700     EXIT.
014720*---------------------------------------------------------------*
014740 A027-CHECK-ONE-WORD.
014760*---------------------------------------------------------------*
014780     IF  WS-WORD(WS-SCAN-PTR)     = "COPP"
014800     AND WS-WORD(WS-SCAN-PTR + 1) = "PROFILE"
014820     AND WS-WORD(WS-SCAN-PTR + 2) = "STRICT"
014840         SET WS-COPP-FOUND       TO TRUE
014860     END-IF.
014880 A027-CHECK-ONE-WORD-EX.
014920     EXIT.
014940*---------------------------------------------------------------*
014960 A025-TOKENISE-LINE.
015000*---------------------------------------------------------------*
015100     MOVE SPACES                     TO WS-WORD-TAB.
015200     MOVE ZERO                       TO WS-WORD-COUNT.
015300     UNSTRING NAC-LINE-TEXT DELIMITED BY ALL SPACE
015400         INTO WS-WORD(1)  WS-WORD(2)  WS-WORD(3)  WS-WORD(4)
015500              WS-WORD(5)  WS-WORD(6)  WS-WORD(7)  WS-WORD(8)
015600              WS-WORD(9)  WS-WORD(10) WS-WORD(11) WS-WORD(12)
015700              WS-WORD(13) WS-WORD(14) WS-WORD(15) WS-WORD(16)
015800              WS-WORD(17) WS-WORD(18) WS-WORD(19) WS-WORD(20)
015900         TALLYING IN WS-WORD-COUNT.
016000 A025-TOKENISE-LINE-EX.
016100     EXIT.
016200*---------------------------------------------------------------*
016300 A030-ADD-REMEDIATION-COMMENT.
016400*---------------------------------------------------------------*
016500     ADD 1                           TO NAR-COMMENT-COUNT.
016600     MOVE SPACES TO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
016700     MOVE "Apply 'copp profile strict' to bring CoPP into compliance."
016800         TO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
016900 A030-ADD-REMEDIATION-COMMENT-EX.
017000     EXIT.
017100*---------------------------------------------------------------*
017200*                   PROGRAM SUBROUTINE                         *
017300*---------------------------------------------------------------*
017400 Y900-ABNORMAL-TERMINATION.
017500     MOVE 5                          TO NAR-STATUS.
017600     MOVE "Unable to open COPP-CAP input." TO NAR-OBSERVATION.
017700     PERFORM Z000-END-PROGRAM-ROUTINE.
017800     EXIT PROGRAM.
017900*
018000 Z000-END-PROGRAM-ROUTINE.
018100     CLOSE COPP-CAP.
018200     IF  NOT NAC-FS-SUCCESSFUL
018300         DISPLAY "NAVCOPP - CLOSE FILE ERROR - COPP-CAP"
018400         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
018500*
018600 Z999-END-PROGRAM-ROUTINE-EX.
018700     EXIT.
018800*
018900******************************************************************
019000************** END OF PROGRAM SOURCE -  NAVCOPP *****************
019100******************************************************************
