000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVBGPN.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   17 FEB 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN A "SHOW IP BGP
001200*               NEIGHBORS" CAPTURE FOR NEIGHBOR BLOCKS AND
001300*               CONFIRM EACH NEIGHBOR IS IN STATE ESTABLISHED
001400*               (CHK-BGPNBR).
001500*
001600*    RETURN STATUS:
001700*    1 - PASS   - ALL NEIGHBORS ESTABLISHED
001800*    2 - FAIL   - ONE OR MORE NEIGHBORS NOT ESTABLISHED
001900*    5 - ERROR  - CAPTURE WAS EMPTY
002000*    6 - INCONCLUSIVE - NO NEIGHBOR BLOCKS FOUND
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* NA012  17/02/1992 TNG    - NETAUDIT PHASE 1
002600*                          - INITIAL VERSION
002700*---------------------------------------------------------------*
002800* NA025D 18/11/1998 RBH    - Y2K REMEDIATION PROJECT
002900*                          - REVIEWED, NO DATE FIELDS IN THIS
003000*                            PROGRAM, NO CHANGE REQUIRED
003100*---------------------------------------------------------------*
003200* NA034  22/03/2024 DCKABI - NOC-2024-0071
003300*                          - ADDED SEPARATE COUNT FOR NEIGHBORS
003400*                            WITH NO RECOGNISABLE STATE LINE
003500*---------------------------------------------------------------*
003600       EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT BGPNBR-CAP ASSIGN TO DATABASE-BGPNBRCAP
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS  IS NAC-FILE-STATUS.
004900*
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  BGPNBR-CAP
005600     LABEL RECORDS ARE OMITTED.
005700 01  BGPNBR-CAP-REC.
005800     COPY NACAPLIN.
005900*
006000 WORKING-STORAGE SECTION.
006100*************************
006200 01  FILLER                          PIC X(24)        VALUE
006300     "** PROGRAM NAVBGPN **".
006400*
006500* ------------------ PROGRAM WORKING STORAGE -------------------*
006600 01  WK-C-COMMON.
006700     COPY NACOM.
006800*
006900 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
007000     88  WS-EOF                          VALUE "Y".
007100 01  WS-BLOCK-OPEN-SWITCH            PIC X(01) VALUE "N".
007200     88  WS-BLOCK-OPEN                   VALUE "Y".
007300 01  WS-ANY-TEXT-SWITCH              PIC X(01) VALUE "N".
007400     88  WS-ANY-TEXT-SEEN                VALUE "Y".
007500 01  WS-STATE-FOUND-SWITCH           PIC X(01) VALUE "N".
007600     88  WS-STATE-FOUND                  VALUE "Y".
007700*
007800 01  WS-BLOCK-COUNT                  PIC 9(04) COMP VALUE ZERO.
007900 01  WS-FAILED-COUNT                 PIC 9(04) COMP VALUE ZERO.
008000 01  WS-UNKNOWN-COUNT                PIC 9(04) COMP VALUE ZERO.
008100*
008200 01  WS-CURRENT-ADDR                 PIC X(16) VALUE SPACES.
008300 01  WS-CURRENT-STATE                PIC X(16) VALUE SPACES.
008400 01  WS-STATE-UPPER                  PIC X(16) VALUE SPACES.
008410 01  WS-STATE-UPPER-CHECK REDEFINES WS-STATE-UPPER.
008420     05  WS-STATE-FIRST-11           PIC X(11).
008430     05  FILLER                      PIC X(05).
008500*
008600*    UPPERCASED LINE AND TOKENISED WORD TABLE FOR MARKER SCAN
008700 01  WS-LINE-UPPER                   PIC X(120) VALUE SPACES.
008800 01  WS-WORD-TAB.
008900     05  WS-WORD                     PIC X(20) OCCURS 10 TIMES.
009000 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
009100     05  WS-WORD-1                   PIC X(20).
009200     05  WS-WORD-2                   PIC X(20).
009300     05  WS-WORD-3                   PIC X(20).
009400     05  WS-WORD-4                   PIC X(20).
009500     05  WS-WORD-FILLER              PIC X(120).
009600 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
009700*
009800*    ORIGINAL-CASE COPY OF THE SAME LINE (FOR ADDRESS / STATE
009900*    TEXT THAT MUST KEEP ITS ORIGINAL SPELLING)
010000 01  WS-WORD-TAB-MIXED.
010100     05  WS-WORD-MIXED               PIC X(20) OCCURS 10 TIMES.
010200 01  WS-WORD-TAB-MIXED-R REDEFINES WS-WORD-TAB-MIXED.
010300     05  WS-WORD-MIXED-1             PIC X(20).
010400     05  WS-WORD-MIXED-2             PIC X(20).
010500     05  WS-WORD-MIXED-3             PIC X(20).
010600     05  WS-WORD-MIXED-4             PIC X(20).
010700     05  WS-WORD-MIXED-FILLER        PIC X(120).
010800*
010900 01  WS-ESTABLISHED-LITERAL          PIC X(16) VALUE
011000     "ESTABLISHED".
011100 01  WS-OBSERVATION-TAIL             PIC X(60) VALUE SPACES.
011200*
011300*****************
011400 LINKAGE SECTION.
011500*****************
011600     COPY NARESULT.
011700 EJECT
011800********************************************
011900 PROCEDURE DIVISION USING NAR-RESULT-AREA.
012000********************************************
012100 MAIN-MODULE.
012200     PERFORM A000-PROCESS-CALLED-ROUTINE
012300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012400     PERFORM Z000-END-PROGRAM-ROUTINE
012500        THRU Z999-END-PROGRAM-ROUTINE-EX.
012600     EXIT PROGRAM.
012700*
012800*---------------------------------------------------------------*
012900 A000-PROCESS-CALLED-ROUTINE.
013000*---------------------------------------------------------------*
013100     OPEN INPUT BGPNBR-CAP.
013200     IF  NOT NAC-FS-SUCCESSFUL
013300         DISPLAY "NAVBGPN - OPEN FILE ERROR - BGPNBR-CAP"
013400         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
013500         GO TO Y900-ABNORMAL-TERMINATION.
013600*
013700     PERFORM A010-READ-BGPNBR-CAP.
013750     PERFORM A015-PROCESS-LOOP
013770        THRU A015-PROCESS-LOOP-EX
013790        UNTIL WS-EOF.
014200     IF  WS-BLOCK-OPEN
014300         PERFORM B300-FINALISE-CURRENT-BLOCK
014400     END-IF.
014500*
014600     IF  NOT WS-ANY-TEXT-SEEN
014700         MOVE 5                      TO NAR-STATUS
014800         MOVE "BGP neighbor capture was empty."
014900                                      TO NAR-OBSERVATION
015000     ELSE
015100         IF  WS-BLOCK-COUNT = ZERO
015200             MOVE 6                  TO NAR-STATUS
015300             MOVE "No BGP neighbor blocks found in capture."
015400                                      TO NAR-OBSERVATION
015500         ELSE
015600             PERFORM A020-BUILD-FINAL-VERDICT
015700         END-IF
015800     END-IF.
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000     EXIT.
016050*---------------------------------------------------------------*
016060 A015-PROCESS-LOOP.
016070*---------------------------------------------------------------*
016080     PERFORM B000-PROCESS-ONE-LINE.
016090     PERFORM A010-READ-BGPNBR-CAP.
016095 A015-PROCESS-LOOP-EX.
016098     EXIT.
016100*---------------------------------------------------------------*
016200 A010-READ-BGPNBR-CAP.
016300*---------------------------------------------------------------*
016400     READ BGPNBR-CAP
016500         AT END
016600             SET WS-EOF              TO TRUE
016700         NOT AT END
016800             IF  BGPNBR-CAP-REC NOT = SPACES
016900                 SET WS-ANY-TEXT-SEEN TO TRUE
017000             END-IF
017100     END-READ.
017200 A010-READ-BGPNBR-CAP-EX.
017300     EXIT.
017400*---------------------------------------------------------------*
017500 A020-BUILD-FINAL-VERDICT.
017600*---------------------------------------------------------------*
017700     IF  WS-FAILED-COUNT = ZERO
017800     AND WS-UNKNOWN-COUNT = ZERO
017900         MOVE 1                      TO NAR-STATUS
018000         MOVE "All BGP neighbors are in state Established."
018100                                      TO NAR-OBSERVATION
018200     ELSE
018300         MOVE 2                      TO NAR-STATUS
018400         MOVE SPACES                 TO WS-OBSERVATION-TAIL
018500         IF  WS-UNKNOWN-COUNT > ZERO
018600             STRING ", " DELIMITED BY SIZE
018700                    WS-UNKNOWN-COUNT  DELIMITED BY SIZE
018800                    " with unknown state." DELIMITED BY SIZE
018900                 INTO WS-OBSERVATION-TAIL
019000         ELSE
019100             MOVE "."                TO WS-OBSERVATION-TAIL
019200         END-IF
019300         STRING "Found "             DELIMITED BY SIZE
019400                WS-FAILED-COUNT       DELIMITED BY SIZE
019500                " not 'Established'"  DELIMITED BY SIZE
019600                WS-OBSERVATION-TAIL   DELIMITED BY SPACE
019700             INTO NAR-OBSERVATION
019800     END-IF.
019900 A020-BUILD-FINAL-VERDICT-EX.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 B000-PROCESS-ONE-LINE.
020300*---------------------------------------------------------------*
020400     PERFORM B010-TOKENISE-LINE.
020500     IF  WS-WORD-1 = "BGP"
020600     AND WS-WORD-2 = "NEIGHBOR"
020700     AND WS-WORD-3 = "IS"
020800         IF  WS-BLOCK-OPEN
020900             PERFORM B300-FINALISE-CURRENT-BLOCK
021000         END-IF
021100         MOVE WS-WORD-MIXED-4        TO WS-CURRENT-ADDR
021200         MOVE SPACES                 TO WS-CURRENT-STATE
021300         SET WS-STATE-FOUND          TO FALSE
021400         SET WS-BLOCK-OPEN           TO TRUE
021500         ADD 1                       TO WS-BLOCK-COUNT
021600     ELSE
021700         IF  WS-BLOCK-OPEN
021800             PERFORM B100-SCAN-FOR-STATE-MARKER
021900         END-IF
022000     END-IF.
022100 B000-PROCESS-ONE-LINE-EX.
022200     EXIT.
022300*---------------------------------------------------------------*
022400 B010-TOKENISE-LINE.
022500*---------------------------------------------------------------*
022600     MOVE BGPNBR-CAP-REC             TO WS-LINE-UPPER.
022700     INSPECT WS-LINE-UPPER CONVERTING
022800         "abcdefghijklmnopqrstuvwxyz"
022900         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023000     MOVE SPACES                     TO WS-WORD-TAB.
023100     MOVE ZERO                       TO WS-WORD-COUNT.
023200     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACE
023300         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
023400              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
023500              WS-WORD(9) WS-WORD(10)
023600         TALLYING IN WS-WORD-COUNT.
023700     MOVE SPACES                     TO WS-WORD-TAB-MIXED.
023800     UNSTRING BGPNBR-CAP-REC DELIMITED BY ALL SPACE
023900         INTO WS-WORD-MIXED(1) WS-WORD-MIXED(2) WS-WORD-MIXED(3)
024000              WS-WORD-MIXED(4) WS-WORD-MIXED(5) WS-WORD-MIXED(6)
024100              WS-WORD-MIXED(7) WS-WORD-MIXED(8) WS-WORD-MIXED(9)
024200              WS-WORD-MIXED(10).
024300 B010-TOKENISE-LINE-EX.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 B100-SCAN-FOR-STATE-MARKER.
024700*---------------------------------------------------------------*
024800     EVALUATE TRUE
024900         WHEN WS-WORD-1 = "BGP" AND WS-WORD-2 = "STATE"
025000          AND WS-WORD-3 = "="
025100             MOVE WS-WORD-MIXED-4    TO WS-CURRENT-STATE
025200             SET WS-STATE-FOUND      TO TRUE
025300         WHEN WS-WORD-1 = "STATE" AND WS-WORD-2 = "IS"
025400             MOVE WS-WORD-MIXED-3    TO WS-CURRENT-STATE
025500             SET WS-STATE-FOUND      TO TRUE
025600         WHEN WS-WORD-1 = "STATE:"
025700             MOVE WS-WORD-MIXED-2    TO WS-CURRENT-STATE
025800             SET WS-STATE-FOUND      TO TRUE
025900         WHEN WS-WORD-1 = "STATE" AND WS-WORD-2(1:1) = ":"
026000             MOVE WS-WORD-MIXED-2(2:) TO WS-CURRENT-STATE
026100             SET WS-STATE-FOUND      TO TRUE
026200         WHEN OTHER
026300             CONTINUE
026400     END-EVALUATE.
026500 B100-SCAN-FOR-STATE-MARKER-EX.
026600     EXIT.
026700*---------------------------------------------------------------*
026800 B300-FINALISE-CURRENT-BLOCK.
026900*---------------------------------------------------------------*
027000     SET WS-BLOCK-OPEN               TO FALSE.
027100     IF  NOT WS-STATE-FOUND
027200         MOVE "Unknown"               TO WS-CURRENT-STATE
027300         ADD 1                        TO WS-UNKNOWN-COUNT
027400         PERFORM B320-ADD-NEIGHBOR-COMMENT
027500     ELSE
027600         MOVE WS-CURRENT-STATE        TO WS-STATE-UPPER
027700         INSPECT WS-STATE-UPPER CONVERTING
027800             "abcdefghijklmnopqrstuvwxyz"
027900             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028000         IF  WS-STATE-FIRST-11 NOT = WS-ESTABLISHED-LITERAL(1:11)
028100             ADD 1                    TO WS-FAILED-COUNT
028200             PERFORM B320-ADD-NEIGHBOR-COMMENT
028300         END-IF
028400     END-IF.
028500 B300-FINALISE-CURRENT-BLOCK-EX.
028600     EXIT.
028700*---------------------------------------------------------------*
028800 B320-ADD-NEIGHBOR-COMMENT.
028900*---------------------------------------------------------------*
029000     ADD 1                           TO NAR-COMMENT-COUNT.
029100     STRING "Neighbor "               DELIMITED BY SIZE
029200            WS-CURRENT-ADDR            DELIMITED BY SPACE
029300            " is in state '"          DELIMITED BY SIZE
029400            WS-CURRENT-STATE           DELIMITED BY SPACE
029500            "', not Established."      DELIMITED BY SIZE
029600         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
029700 B320-ADD-NEIGHBOR-COMMENT-EX.
029800     EXIT.
029900*---------------------------------------------------------------*
030000*                   PROGRAM SUBROUTINE                         *
030100*---------------------------------------------------------------*
030200 Y900-ABNORMAL-TERMINATION.
030300     MOVE 5                          TO NAR-STATUS.
030400     MOVE "Unable to open BGPNBR-CAP input." TO NAR-OBSERVATION.
030500     PERFORM Z000-END-PROGRAM-ROUTINE.
030600     EXIT PROGRAM.
030700*
030800 Z000-END-PROGRAM-ROUTINE.
030900     CLOSE BGPNBR-CAP.
031000     IF  NOT NAC-FS-SUCCESSFUL
031100         DISPLAY "NAVBGPN - CLOSE FILE ERROR - BGPNBR-CAP"
031200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
031300*
031400 Z999-END-PROGRAM-ROUTINE-EX.
031500     EXIT.
031600*
031700******************************************************************
031800************** END OF PROGRAM SOURCE -  NAVBGPN *****************
031900******************************************************************
