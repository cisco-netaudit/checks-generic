000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVOPTC.
000500 AUTHOR.         ACNFAM.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   24 JUN 1992.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE TRANSCEIVER
001200*               TEMPERATURE, VOLTAGE, CURRENT AND OPTICAL POWER
001300*               READINGS AGAINST FIXED THRESHOLD RANGES
001400*               (CHK-OPTICS).
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* NA009  24/06/1992 ACNFAM - NETAUDIT PHASE 1
002000*                          - INITIAL VERSION
002100*---------------------------------------------------------------*
002200* NA023  09/09/1998 RBH    - Y2K REMEDIATION PROJECT
002300*                          - REVIEWED, NO DATE FIELDS IN THIS
002400*                            PROGRAM, NO CHANGE REQUIRED
002500*---------------------------------------------------------------*
002600* NA026  16/10/2020 VENL29 - NOC-2020-0311
002700*                          - CORRECT PROGRAM NAME IN DISPLAY
002800*                            MESSAGES, ADD WS-ISSUE-COUNT INIT
002900*---------------------------------------------------------------*
002920* NA042  06/06/2024 DCKABI - NOC-2024-0112
002940*                          - RANGE COMMENT WAS MISSING THE
002960*                            "EXPECTED BETWEEN" REMEDIATION
002980*                            SUFFIX, ADD THE MIN/MAX FOR THE
002982*                            FLAGGED PARAMETER TO THE TEXT
002984*---------------------------------------------------------------*
003000       EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTICS-CAP ASSIGN TO DATABASE-OPTICCAP
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS NAC-FILE-STATUS.
004300*
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  OPTICS-CAP
005000     LABEL RECORDS ARE OMITTED.
005100 01  OPTICS-CAP-REC.
005200     COPY NACAPLIN.
005300*
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM NAVOPTC **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY NACOM.
006200*
006300 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006400     88  WS-EOF                          VALUE "Y".
006500 01  WS-READING-COUNT                PIC 9(04) COMP VALUE ZERO.
006600 01  WS-ISSUE-COUNT                  PIC 9(04) COMP VALUE ZERO.
006700*
006800*    FIVE THRESHOLD RANGES - VALUES SCALED BY 100 FOR EXACT
006900*    FIXED-DECIMAL COMPARISON (NO ROUNDING)
007600 01  WS-THRESH-MIN-TAB.
007700     05  FILLER                      PIC S9(05) COMP VALUE -1000.
007800     05  FILLER                      PIC S9(05) COMP VALUE 310.
007900     05  FILLER                      PIC S9(05) COMP VALUE ZERO.
008000     05  FILLER                      PIC S9(05) COMP VALUE -1000.
008100     05  FILLER                      PIC S9(05) COMP VALUE -1000.
008200 01  WS-THRESH-MIN-R REDEFINES WS-THRESH-MIN-TAB.
008300     05  WS-TMIN                     PIC S9(05) COMP OCCURS 5 TIMES.
008400 01  WS-THRESH-MAX-TAB.
008500     05  FILLER                      PIC S9(05) COMP VALUE 7000.
008600     05  FILLER                      PIC S9(05) COMP VALUE 350.
008700     05  FILLER                      PIC S9(05) COMP VALUE 10000.
008800     05  FILLER                      PIC S9(05) COMP VALUE 500.
008900     05  FILLER                      PIC S9(05) COMP VALUE 500.
009000 01  WS-THRESH-MAX-R REDEFINES WS-THRESH-MAX-TAB.
009100     05  WS-TMAX                     PIC S9(05) COMP OCCURS 5 TIMES.
009200 01  WS-PARAM-NAME-TAB.
009300     05  FILLER                      PIC X(12) VALUE "temperature ".
009400     05  FILLER                      PIC X(12) VALUE "voltage     ".
009500     05  FILLER                      PIC X(12) VALUE "current     ".
009600     05  FILLER                      PIC X(12) VALUE "tx_power    ".
009700     05  FILLER                      PIC X(12) VALUE "rx_power    ".
009800 01  WS-PARAM-NAME REDEFINES WS-PARAM-NAME-TAB
009900                                     PIC X(12) OCCURS 5 TIMES.
010000*
010100*    ONE TOKENISED LINE - INTERFACE + 5 LABELLED VALUE TOKENS
010200 01  WS-WORD-TAB.
010300     05  WS-WORD                     PIC X(20) OCCURS 6 TIMES.
010400 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
010500     05  WS-WORD-INTF                PIC X(20).
010600     05  WS-WORD-VALUE               PIC X(20) OCCURS 5 TIMES.
010700 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
010800*
010900 01  WS-LABEL-PART                   PIC X(10) VALUE SPACES.
011000 01  WS-VALUE-UNIT-PART               PIC X(16) VALUE SPACES.
011100 01  WS-SCALED-VALUE                 PIC S9(05) COMP VALUE ZERO.
011200 01  WS-PARAM-IX                     PIC 9(02) COMP VALUE ZERO.
011300*
011400*    DECIMAL SCAN WORK AREA FOR C100-PARSE-SCALED-VALUE
011500 01  WS-SCAN-CHARS REDEFINES WS-VALUE-UNIT-PART.
011600     05  WS-SCAN-CHAR                PIC X(01) OCCURS 16 TIMES.
011700 01  WS-SCAN-IX                      PIC 9(02) COMP VALUE ZERO.
011800 01  WS-SCAN-SIGN                    PIC S9(01) COMP VALUE 1.
011900 01  WS-SCAN-INT-PART                PIC 9(05) COMP VALUE ZERO.
012000 01  WS-SCAN-FRAC-PART                PIC 9(02) COMP VALUE ZERO.
012100 01  WS-SCAN-FRAC-DIGITS              PIC 9(01) COMP VALUE ZERO.
012200*
012300 01  WS-DISPLAY-VALUE                 PIC -(4)9.99.
012320 01  WS-DISPLAY-MIN                   PIC -(4)9.99.
012340 01  WS-DISPLAY-MAX                   PIC -(4)9.99.
012400*
012500*****************
012600 LINKAGE SECTION.
012700*****************
012800     COPY NARESULT.
012900 EJECT
013000********************************************
013100 PROCEDURE DIVISION USING NAR-RESULT-AREA.
013200********************************************
013300 MAIN-MODULE.
013400     PERFORM A000-PROCESS-CALLED-ROUTINE
013500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800     EXIT PROGRAM.
013900*
014000*---------------------------------------------------------------*
014100 A000-PROCESS-CALLED-ROUTINE.
014200*---------------------------------------------------------------*
014300     OPEN INPUT OPTICS-CAP.
014400     IF  NOT NAC-FS-SUCCESSFUL
014500         DISPLAY "NAVOPTC - OPEN FILE ERROR - OPTICS-CAP"
014600         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
014700         GO TO Y900-ABNORMAL-TERMINATION.
014800*
014900     PERFORM A010-READ-OPTICS-CAP.
014950     PERFORM A015-PROCESS-LOOP
014970        THRU A015-PROCESS-LOOP-EX
014990        UNTIL WS-EOF.
015400*
015500     IF  WS-READING-COUNT = ZERO
015600         MOVE 2                      TO NAR-STATUS
015700         MOVE "No transceiver readings available to evaluate."
015800                                      TO NAR-OBSERVATION
015900     ELSE
016000     IF  WS-ISSUE-COUNT = ZERO
016100         MOVE 1                      TO NAR-STATUS
016200         MOVE "All transceiver readings are within range."
016300                                      TO NAR-OBSERVATION
016400     ELSE
016500         MOVE 2                      TO NAR-STATUS
016600         MOVE "One or more transceiver readings are out of range."
016700                                      TO NAR-OBSERVATION
016800     END-IF
016900     END-IF.
017000 A099-PROCESS-CALLED-ROUTINE-EX.
017100     EXIT.
017150*---------------------------------------------------------------*
017160 A015-PROCESS-LOOP.
017170*---------------------------------------------------------------*
017180     PERFORM B000-PROCESS-ONE-LINE.
017190     PERFORM A010-READ-OPTICS-CAP.
017195 A015-PROCESS-LOOP-EX.
017198     EXIT.
017200*---------------------------------------------------------------*
017300 A010-READ-OPTICS-CAP.
017400*---------------------------------------------------------------*
017500     READ OPTICS-CAP
017600         AT END
017700             SET WS-EOF              TO TRUE.
017800 A010-READ-OPTICS-CAP-EX.
017900     EXIT.
018000*---------------------------------------------------------------*
018100 B000-PROCESS-ONE-LINE.
018200*---------------------------------------------------------------*
018300     MOVE SPACES                     TO WS-WORD-TAB.
018400     MOVE ZERO                       TO WS-WORD-COUNT.
018500     UNSTRING OPTICS-CAP-REC DELIMITED BY ALL SPACE
018600         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3)
018700              WS-WORD(4) WS-WORD(5) WS-WORD(6)
018800         TALLYING IN WS-WORD-COUNT.
018900     IF  WS-WORD-COUNT < 6
019000         GO TO B000-PROCESS-ONE-LINE-EX.
019100*
019200     ADD 1                           TO WS-READING-COUNT.
019300     PERFORM B050-CHECK-ONE-PARAM
019320        THRU B050-CHECK-ONE-PARAM-EX
019340        VARYING WS-PARAM-IX FROM 1 BY 1
019360          UNTIL WS-PARAM-IX > 5.
020300 B000-PROCESS-ONE-LINE-EX.
020400     EXIT.
020420*---------------------------------------------------------------*
020440 B050-CHECK-ONE-PARAM.
020460*---------------------------------------------------------------*
020480     PERFORM B100-SPLIT-LABEL-AND-VALUE.
020500     PERFORM C100-PARSE-SCALED-VALUE.
020520     IF  WS-SCALED-VALUE < WS-TMIN(WS-PARAM-IX)
020540     OR  WS-SCALED-VALUE > WS-TMAX(WS-PARAM-IX)
020560         ADD 1                       TO WS-ISSUE-COUNT
020580         PERFORM B200-ADD-RANGE-COMMENT
020600     END-IF.
020620 B050-CHECK-ONE-PARAM-EX.
020640     EXIT.
020660*---------------------------------------------------------------*
020680 B100-SPLIT-LABEL-AND-VALUE.
020700*---------------------------------------------------------------*
020800     MOVE SPACES                     TO WS-LABEL-PART.
020900     MOVE SPACES                     TO WS-VALUE-UNIT-PART.
021000     UNSTRING WS-WORD-VALUE(WS-PARAM-IX) DELIMITED BY ":"
021100         INTO WS-LABEL-PART WS-VALUE-UNIT-PART.
021200 B100-SPLIT-LABEL-AND-VALUE-EX.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 B200-ADD-RANGE-COMMENT.
021600*---------------------------------------------------------------*
021700     MOVE WS-SCALED-VALUE            TO WS-DISPLAY-VALUE.
021720     MOVE WS-TMIN(WS-PARAM-IX)       TO WS-DISPLAY-MIN.
021740     MOVE WS-TMAX(WS-PARAM-IX)       TO WS-DISPLAY-MAX.
021800     ADD 1                           TO NAR-COMMENT-COUNT.
021900     STRING "Interface " DELIMITED BY SIZE
022000            WS-WORD-INTF              DELIMITED BY SPACE
022100            ": "                      DELIMITED BY SIZE
022200            WS-PARAM-NAME(WS-PARAM-IX) DELIMITED BY SPACE
022300            " out of range ("          DELIMITED BY SIZE
022400            WS-DISPLAY-VALUE           DELIMITED BY SIZE
022420            ") - expected between "    DELIMITED BY SIZE
022440            WS-DISPLAY-MIN             DELIMITED BY SIZE
022460            " and "                    DELIMITED BY SIZE
022480            WS-DISPLAY-MAX             DELIMITED BY SIZE
022500            "."                        DELIMITED BY SIZE
022600         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
022700 B200-ADD-RANGE-COMMENT-EX.
022800     EXIT.
022900*---------------------------------------------------------------*
023000 C100-PARSE-SCALED-VALUE.
023100*---------------------------------------------------------------*
023200*    SCANS WS-VALUE-UNIT-PART (E.G. "12.34C", "-3.1V", "100MA")
023300*    AND RETURNS THE SIGNED VALUE SCALED BY 100 IN WS-SCALED-VALUE.
023400*    STOPS AT THE FIRST CHARACTER THAT IS NOT A SIGN, DIGIT OR
023500*    DECIMAL POINT - THAT IS WHERE THE UNIT LETTERS BEGIN.
023600     MOVE 1                          TO WS-SCAN-SIGN.
023700     MOVE ZERO                       TO WS-SCAN-INT-PART.
023800     MOVE ZERO                       TO WS-SCAN-FRAC-PART.
023900     MOVE ZERO                       TO WS-SCAN-FRAC-DIGITS.
024000     MOVE 1                          TO WS-SCAN-IX.
024100     IF  WS-SCAN-CHAR(1) = "-"
024200         MOVE -1                     TO WS-SCAN-SIGN
024300         MOVE 2                      TO WS-SCAN-IX
024400     END-IF.
024500*
024600     PERFORM C110-SCAN-INTEGER-PART.
024700     IF  WS-SCAN-IX <= 16
024800     AND WS-SCAN-CHAR(WS-SCAN-IX) = "."
024900         ADD 1                       TO WS-SCAN-IX
025000         PERFORM C120-SCAN-FRACTION-PART
025100     END-IF.
025200*
025300     COMPUTE WS-SCALED-VALUE =
025400         WS-SCAN-SIGN * ((WS-SCAN-INT-PART * 100) + WS-SCAN-FRAC-PART).
025500 C100-PARSE-SCALED-VALUE-EX.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 C110-SCAN-INTEGER-PART.
025900*---------------------------------------------------------------*
026000     PERFORM C115-SCAN-ONE-INT-DIGIT
026020        THRU C115-SCAN-ONE-INT-DIGIT-EX
026040        UNTIL WS-SCAN-IX > 16
026060             OR WS-SCAN-CHAR(WS-SCAN-IX) NOT NUMERIC.
026600 C110-SCAN-INTEGER-PART-EX.
026700     EXIT.
026720*---------------------------------------------------------------*
026740 C115-SCAN-ONE-INT-DIGIT.
026760*---------------------------------------------------------------*
026780     COMPUTE WS-SCAN-INT-PART =
026800         (WS-SCAN-INT-PART * 10) + WS-SCAN-CHAR(WS-SCAN-IX).
026820     ADD 1                       TO WS-SCAN-IX.
026840 C115-SCAN-ONE-INT-DIGIT-EX.
026860     EXIT.
026880*---------------------------------------------------------------*
026900 C120-SCAN-FRACTION-PART.
027000*---------------------------------------------------------------*
027100     PERFORM C125-SCAN-ONE-FRAC-DIGIT
027120        THRU C125-SCAN-ONE-FRAC-DIGIT-EX
027140        UNTIL WS-SCAN-IX > 16
027160             OR WS-SCAN-FRAC-DIGITS >= 2
027180             OR WS-SCAN-CHAR(WS-SCAN-IX) NOT NUMERIC.
027900     IF  WS-SCAN-FRAC-DIGITS = 1
028000         COMPUTE WS-SCAN-FRAC-PART = WS-SCAN-FRAC-PART * 10
028100     END-IF.
028200 C120-SCAN-FRACTION-PART-EX.
028300     EXIT.
028320*---------------------------------------------------------------*
028340 C125-SCAN-ONE-FRAC-DIGIT.
028360*---------------------------------------------------------------*
028380     COMPUTE WS-SCAN-FRAC-PART =
028400         (WS-SCAN-FRAC-PART * 10) + WS-SCAN-CHAR(WS-SCAN-IX).
028420     ADD 1                       TO WS-SCAN-FRAC-DIGITS.
028440     ADD 1                       TO WS-SCAN-IX.
028460 C125-SCAN-ONE-FRAC-DIGIT-EX.
028480     EXIT.
028500*---------------------------------------------------------------*
028520*                   PROGRAM SUBROUTINE                         *
028600*---------------------------------------------------------------*
028700 Y900-ABNORMAL-TERMINATION.
028800     MOVE 5                          TO NAR-STATUS.
028900     MOVE "Unable to open OPTICS-CAP input." TO NAR-OBSERVATION.
029000     PERFORM Z000-END-PROGRAM-ROUTINE.
029100     EXIT PROGRAM.
029200*
029300 Z000-END-PROGRAM-ROUTINE.
029400     CLOSE OPTICS-CAP.
029500     IF  NOT NAC-FS-SUCCESSFUL
029600         DISPLAY "NAVOPTC - CLOSE FILE ERROR - OPTICS-CAP"
029700         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
029800*
029900 Z999-END-PROGRAM-ROUTINE-EX.
030000     EXIT.
030100*
030200******************************************************************
030300************** END OF PROGRAM SOURCE -  NAVOPTC *****************
030400******************************************************************
