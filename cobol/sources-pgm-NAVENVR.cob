000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVENVR.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   03 APR 1990.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK FAN, POWER
001200*               SUPPLY AND TEMPERATURE SENSOR ROWS FROM THE
001300*               CHASSIS ENVIRONMENTAL CAPTURE (CHK-ENV).
001400*
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* NA007  03/04/1990 ACNRJR - NETAUDIT PHASE 1
001900*                          - INITIAL VERSION
002000*---------------------------------------------------------------*
002100* NA022  21/08/1998 RBH    - Y2K REMEDIATION PROJECT
002200*                          - REVIEWED, NO DATE FIELDS IN THIS
002300*                            PROGRAM, NO CHANGE REQUIRED
002400*---------------------------------------------------------------*
002500* NA029  30/06/2023 TMPRVD - NOC-2023-0177
002600*                          - TEMPERATURE THRESHOLD RAISED FROM
002700*                            70 TO 75 DEGREES C
002800*---------------------------------------------------------------*
002820* NA041  06/06/2024 DCKABI - NOC-2024-0112
002840*                          - TEMPERATURE READING TEST WAS RUN
002860*                            AGAINST THE FULL SPACE-PADDED TOKEN,
002880*                            B220 THRESHOLD CHECK NEVER FIRED -
002882*                            TRIM TO THE OCCUPIED WIDTH BEFORE
002884*                            TESTING
002886*---------------------------------------------------------------*
002900       EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ENV-CAP ASSIGN TO DATABASE-ENVCAP
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS NAC-FILE-STATUS.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  ENV-CAP
004900     LABEL RECORDS ARE OMITTED.
005000 01  ENV-CAP-REC.
005100     COPY NACAPLIN.
005200*
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM NAVENVR **".
005700*
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY NACOM.
006100*
006200 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006300     88  WS-EOF                          VALUE "Y".
006400 01  WS-TEMP-THRESHOLD               PIC 9(03) COMP VALUE 75.
006500*
006600*    UPPERCASED TOKEN WORK AREA - USED ONLY FOR KEYWORD SCAN
006700 01  WS-LINE-UPPER                   PIC X(120) VALUE SPACES.
006800 01  WS-WORD-TAB.
006900     05  WS-WORD                     PIC X(16) OCCURS 6 TIMES.
007000 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
007100     05  WS-WORD-1                   PIC X(16).
007200     05  WS-WORD-2                   PIC X(16).
007300     05  WS-WORD-3                   PIC X(16).
007400     05  WS-WORD-4                   PIC X(16).
007500     05  WS-WORD-5                   PIC X(16).
007600     05  WS-WORD-6                   PIC X(16).
007700 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
007800*
007900*    ORIGINAL-CASE TOKENS OF THE SAME LINE, FOR ID/STATUS REPORT
008000 01  WS-WORD-TAB-MIXED.
008100     05  WS-WORD-MIXED               PIC X(16) OCCURS 6 TIMES.
008200 01  WS-WORD-TAB-MIXED-R REDEFINES WS-WORD-TAB-MIXED.
008300     05  WS-WORD-M1                  PIC X(16).
008400     05  WS-WORD-M2                  PIC X(16).
008500     05  WS-WORD-M3                  PIC X(16).
008600     05  WS-WORD-M4                  PIC X(16).
008700     05  WS-WORD-M5                  PIC X(16).
008800     05  WS-WORD-M6                  PIC X(16).
008900*
009000 01  WS-ROW-ID                       PIC X(16) VALUE SPACES.
009100 01  WS-ROW-STATUS                   PIC X(16) VALUE SPACES.
009110 01  WS-ROW-STATUS-CHECK REDEFINES WS-ROW-STATUS.
009120     05  WS-ROW-STATUS-FIRST-08      PIC X(08).
009130     05  FILLER                      PIC X(08).
009200 01  WS-ROW-TEMP-VALUE               PIC 9(03) VALUE ZERO.
009210*
009220*    NA041 - UNSTRING LEAVES WS-WORD-5 LEFT-JUSTIFIED AND SPACE-
009230*    PADDED TO 16 BYTES - THE NUMERIC CLASS TEST MUST BE LIMITED
009240*    TO THE OCCUPIED DIGITS, SEE B005 BELOW
009250 01  WS-TOKEN-HOLD                   PIC X(16) VALUE SPACES.
009260 01  WS-TOKEN-WIDTH                  PIC 9(02) COMP VALUE ZERO.
009270 01  WS-TOKEN-NUMERIC-SWITCH         PIC X(01) VALUE "N".
009280     88  WS-TOKEN-IS-NUMERIC             VALUE "Y".
009300*
009400 01  WS-FAILED-FAN-COUNT             PIC 9(03) COMP VALUE ZERO.
009500 01  WS-FAILED-PSU-COUNT             PIC 9(03) COMP VALUE ZERO.
009600 01  WS-HIGH-TEMP-COUNT              PIC 9(03) COMP VALUE ZERO.
009700 01  WS-FAILED-FAN-LIST              PIC X(120) VALUE SPACES.
009800 01  WS-FAILED-PSU-LIST              PIC X(120) VALUE SPACES.
009900 01  WS-HIGH-TEMP-LIST               PIC X(120) VALUE SPACES.
010000*
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400     COPY NARESULT.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING NAR-RESULT-AREA.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     EXIT PROGRAM.
011500*
011600*---------------------------------------------------------------*
011700 A000-PROCESS-CALLED-ROUTINE.
011800*---------------------------------------------------------------*
011900     OPEN INPUT ENV-CAP.
012000     IF  NOT NAC-FS-SUCCESSFUL
012100         DISPLAY "NAVENVR - OPEN FILE ERROR - ENV-CAP"
012200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
012300         GO TO Y900-ABNORMAL-TERMINATION.
012400*
012500     PERFORM A010-READ-ENV-CAP.
012550     PERFORM A015-PROCESS-LOOP
012570        THRU A015-PROCESS-LOOP-EX
012590        UNTIL WS-EOF.
013000*
013100     IF  WS-FAILED-FAN-COUNT = ZERO
013200     AND WS-FAILED-PSU-COUNT = ZERO
013300     AND WS-HIGH-TEMP-COUNT  = ZERO
013400         MOVE 1                      TO NAR-STATUS
013500         MOVE "All fans, power supplies and sensors are normal."
013600                                      TO NAR-OBSERVATION
013700     ELSE
013800         MOVE 2                      TO NAR-STATUS
013900         MOVE "One or more environmental sensors failed."
014000                                      TO NAR-OBSERVATION
014100         IF  WS-FAILED-FAN-COUNT NOT = ZERO
014200             PERFORM B100-ADD-FAN-COMMENT
014300         END-IF
014400         IF  WS-FAILED-PSU-COUNT NOT = ZERO
014500             PERFORM B110-ADD-PSU-COMMENT
014600         END-IF
014700         IF  WS-HIGH-TEMP-COUNT NOT = ZERO
014800             PERFORM B120-ADD-TEMP-COMMENT
014900         END-IF
015000     END-IF.
015100 A099-PROCESS-CALLED-ROUTINE-EX.
015200     EXIT.
015250*---------------------------------------------------------------*
015260 A015-PROCESS-LOOP.
015270*---------------------------------------------------------------*
015280     PERFORM B000-CLASSIFY-AND-CHECK-ROW.
015290     PERFORM A010-READ-ENV-CAP.
015295 A015-PROCESS-LOOP-EX.
015298     EXIT.
015300*---------------------------------------------------------------*
015400 A010-READ-ENV-CAP.
015500*---------------------------------------------------------------*
015600     READ ENV-CAP
015700         AT END
015800             SET WS-EOF              TO TRUE.
015900 A010-READ-ENV-CAP-EX.
016000     EXIT.
016100*---------------------------------------------------------------*
016200 B000-CLASSIFY-AND-CHECK-ROW.
016300*---------------------------------------------------------------*
016400     PERFORM B010-TOKENISE-LINE.
016500     IF  WS-WORD-1 = "FAN"
016600         MOVE WS-WORD-M2             TO WS-ROW-ID
016700         MOVE WS-WORD-M4             TO WS-ROW-STATUS
016800         PERFORM B200-CHECK-FAN-OR-PSU
016900     ELSE
017000     IF  WS-WORD-1 = "POWER" AND WS-WORD-2 = "SUPPLY"
017100         MOVE WS-WORD-M3             TO WS-ROW-ID
017200         MOVE WS-WORD-M5             TO WS-ROW-STATUS
017300         PERFORM B210-CHECK-PSU
017400     ELSE
017500     IF  WS-WORD-1 = "TEMPERATURE" AND WS-WORD-2 = "SENSOR"
017600         MOVE WS-WORD-M3             TO WS-ROW-ID
017650         MOVE WS-WORD-5              TO WS-TOKEN-HOLD
017680         PERFORM B005-TEST-TOKEN-NUMERIC
017690            THRU B005-TEST-TOKEN-NUMERIC-EX
017700         IF  WS-TOKEN-IS-NUMERIC
017750             MOVE WS-WORD-5          TO WS-ROW-TEMP-VALUE
017800             PERFORM B220-CHECK-TEMPERATURE
017900         END-IF
018000     END-IF
018100     END-IF.
018200 B000-CLASSIFY-AND-CHECK-ROW-EX.
018300     EXIT.
018320*---------------------------------------------------------------*
018340 B005-TEST-TOKEN-NUMERIC.
018360*---------------------------------------------------------------*
018380*    NA041 - TRIM THE TRAILING BLANKS UNSTRING LEFT IN
018400*    WS-TOKEN-HOLD, THEN CLASS-TEST ONLY THE OCCUPIED DIGITS
018410     MOVE "N"                        TO WS-TOKEN-NUMERIC-SWITCH.
018420     MOVE 16                         TO WS-TOKEN-WIDTH.
018430     PERFORM B006-SKIP-TRAILING-BLANK
018440        THRU B006-SKIP-TRAILING-BLANK-EX
018450        UNTIL WS-TOKEN-WIDTH = ZERO
018460           OR WS-TOKEN-HOLD(WS-TOKEN-WIDTH:1) NOT = SPACE.
018470     IF  WS-TOKEN-WIDTH > ZERO
018480         IF  WS-TOKEN-HOLD(1:WS-TOKEN-WIDTH) IS NUMERIC
018490             SET WS-TOKEN-IS-NUMERIC TO TRUE
018500         END-IF
018510     END-IF.
018520 B005-TEST-TOKEN-NUMERIC-EX.
018530     EXIT.
018540*---------------------------------------------------------------*
018550 B006-SKIP-TRAILING-BLANK.
018560*---------------------------------------------------------------*
018570     SUBTRACT 1                      FROM WS-TOKEN-WIDTH.
018580 B006-SKIP-TRAILING-BLANK-EX.
018590     EXIT.
018595*---------------------------------------------------------------*
018600 B010-TOKENISE-LINE.
018650*---------------------------------------------------------------*
018700     MOVE ENV-CAP-REC                TO WS-LINE-UPPER.
018800     INSPECT WS-LINE-UPPER CONVERTING
018900         "abcdefghijklmnopqrstuvwxyz"
019000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019100     MOVE SPACES                     TO WS-WORD-TAB.
019200     MOVE ZERO                       TO WS-WORD-COUNT.
019300     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACE
019400         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3)
019500              WS-WORD(4) WS-WORD(5) WS-WORD(6)
019600         TALLYING IN WS-WORD-COUNT.
019700*
019800     MOVE SPACES                     TO WS-WORD-TAB-MIXED.
019900     UNSTRING ENV-CAP-REC DELIMITED BY ALL SPACE
020000         INTO WS-WORD-MIXED(1) WS-WORD-MIXED(2) WS-WORD-MIXED(3)
020100              WS-WORD-MIXED(4) WS-WORD-MIXED(5) WS-WORD-MIXED(6).
020200 B010-TOKENISE-LINE-EX.
020300     EXIT.
020400*---------------------------------------------------------------*
020500 B200-CHECK-FAN-OR-PSU.
020600*---------------------------------------------------------------*
020700     IF  WS-WORD-4 NOT = "OK"
020800         ADD 1                       TO WS-FAILED-FAN-COUNT
020900         PERFORM B300-APPEND-FAN-ID
021000     END-IF.
021100 B200-CHECK-FAN-OR-PSU-EX.
021200     EXIT.
021300*---------------------------------------------------------------*
021400 B210-CHECK-PSU.
021500*---------------------------------------------------------------*
021600     IF  WS-WORD-5 NOT = "OK"
021700         ADD 1                       TO WS-FAILED-PSU-COUNT
021800         PERFORM B310-APPEND-PSU-ID
021900     END-IF.
022000 B210-CHECK-PSU-EX.
022100     EXIT.
022200*---------------------------------------------------------------*
022300 B220-CHECK-TEMPERATURE.
022400*---------------------------------------------------------------*
022500     IF  WS-ROW-TEMP-VALUE > WS-TEMP-THRESHOLD
022600         ADD 1                       TO WS-HIGH-TEMP-COUNT
022700         PERFORM B320-APPEND-TEMP-ID
022800     END-IF.
022900 B220-CHECK-TEMPERATURE-EX.
023000     EXIT.
023100*---------------------------------------------------------------*
023200 B300-APPEND-FAN-ID.
023300*---------------------------------------------------------------*
023400     IF  WS-FAILED-FAN-COUNT > 1
023500         STRING WS-FAILED-FAN-LIST DELIMITED BY SPACE
023600                ", "                 DELIMITED BY SIZE
023700                WS-ROW-ID            DELIMITED BY SPACE
023800             INTO WS-FAILED-FAN-LIST
023900     ELSE
024000         MOVE WS-ROW-ID              TO WS-FAILED-FAN-LIST
024100     END-IF.
024200 B300-APPEND-FAN-ID-EX.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 B310-APPEND-PSU-ID.
024600*---------------------------------------------------------------*
024700     IF  WS-FAILED-PSU-COUNT > 1
024800         STRING WS-FAILED-PSU-LIST DELIMITED BY SPACE
024900                ", "                 DELIMITED BY SIZE
025000                WS-ROW-ID            DELIMITED BY SPACE
025100             INTO WS-FAILED-PSU-LIST
025200     ELSE
025300         MOVE WS-ROW-ID              TO WS-FAILED-PSU-LIST
025400     END-IF.
025500 B310-APPEND-PSU-ID-EX.
025600     EXIT.
025700*---------------------------------------------------------------*
025800 B320-APPEND-TEMP-ID.
025900*---------------------------------------------------------------*
026000     IF  WS-HIGH-TEMP-COUNT > 1
026100         STRING WS-HIGH-TEMP-LIST DELIMITED BY SPACE
026200                ", "                 DELIMITED BY SIZE
026300                WS-ROW-ID            DELIMITED BY SPACE
026400             INTO WS-HIGH-TEMP-LIST
026500     ELSE
026600         MOVE WS-ROW-ID              TO WS-HIGH-TEMP-LIST
026700     END-IF.
026800 B320-APPEND-TEMP-ID-EX.
026900     EXIT.
027000*---------------------------------------------------------------*
027100 B100-ADD-FAN-COMMENT.
027200*---------------------------------------------------------------*
027300     ADD 1                           TO NAR-COMMENT-COUNT.
027400     STRING "Failed fans: " DELIMITED BY SIZE
027500            WS-FAILED-FAN-LIST        DELIMITED BY SPACE
027600         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
027700 B100-ADD-FAN-COMMENT-EX.
027800     EXIT.
027900*---------------------------------------------------------------*
028000 B110-ADD-PSU-COMMENT.
028100*---------------------------------------------------------------*
028200     ADD 1                           TO NAR-COMMENT-COUNT.
028300     STRING "Failed power supplies: " DELIMITED BY SIZE
028400            WS-FAILED-PSU-LIST        DELIMITED BY SPACE
028500         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
028600 B110-ADD-PSU-COMMENT-EX.
028700     EXIT.
028800*---------------------------------------------------------------*
028900 B120-ADD-TEMP-COMMENT.
029000*---------------------------------------------------------------*
029100     ADD 1                           TO NAR-COMMENT-COUNT.
029200     STRING "High temperature sensors: " DELIMITED BY SIZE
029300            WS-HIGH-TEMP-LIST         DELIMITED BY SPACE
029400         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
029500 B120-ADD-TEMP-COMMENT-EX.
029600     EXIT.
029700*---------------------------------------------------------------*
029800*                   PROGRAM SUBROUTINE                         *
029900*---------------------------------------------------------------*
030000 Y900-ABNORMAL-TERMINATION.
030100     MOVE 5                          TO NAR-STATUS.
030200     MOVE "Unable to open ENV-CAP input." TO NAR-OBSERVATION.
030300     PERFORM Z000-END-PROGRAM-ROUTINE.
030400     EXIT PROGRAM.
030500*
030600 Z000-END-PROGRAM-ROUTINE.
030700     CLOSE ENV-CAP.
030800     IF  NOT NAC-FS-SUCCESSFUL
030900         DISPLAY "NAVENVR - CLOSE FILE ERROR - ENV-CAP"
031000         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
031100*
031200 Z999-END-PROGRAM-ROUTINE-EX.
031300     EXIT.
031400*
031500******************************************************************
031600************** END OF PROGRAM SOURCE -  NAVENVR *****************
031700******************************************************************
