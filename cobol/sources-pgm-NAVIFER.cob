000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVIFER.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   23 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN PER-INTERFACE
001200*               ERROR COUNTERS FROM A "SHOW INTERFACE" CAPTURE
001300*               AND FLAG ANY INTERFACE WITH A NON-ZERO COUNTER
001400*               (CHK-IFERR).
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* NA011  23/09/1994 DLIM   - NETAUDIT PHASE 1
002000*                          - INITIAL VERSION
002100*---------------------------------------------------------------*
002200* NA025C 11/11/1998 RBH    - Y2K REMEDIATION PROJECT
002300*                          - REVIEWED, NO DATE FIELDS IN THIS
002400*                            PROGRAM, NO CHANGE REQUIRED
002500*---------------------------------------------------------------*
002600* NA033  19/03/2024 DCKABI - NOC-2024-0071
002700*                          - COUNTERS NOW RAISED TO COMP PER THE
002800*                            CURRENT SHOP STANDARD
002900*---------------------------------------------------------------*
002920* NA039  06/06/2024 DCKABI - NOC-2024-0112
002940*                          - WORD-COUNTER NUMERIC TEST WAS RUN
002960*                            AGAINST THE FULL SPACE-PADDED TOKEN,
002980*                            NO COUNTER EVER ACCUMULATED - TRIM
002982*                            TO THE OCCUPIED WIDTH BEFORE TESTING
002984*---------------------------------------------------------------*
003000       EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT IFERR-CAP ASSIGN TO DATABASE-IFERRCAP
004100            ORGANIZATION IS LINE SEQUENTIAL
004200            FILE STATUS  IS NAC-FILE-STATUS.
004300*
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  IFERR-CAP
005000     LABEL RECORDS ARE OMITTED.
005100 01  IFERR-CAP-REC.
005200     COPY NACAPLIN.
005300*
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                          PIC X(24)        VALUE
005700     "** PROGRAM NAVIFER **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
006000 01  WK-C-COMMON.
006100     COPY NACOM.
006200*
006300 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006400     88  WS-EOF                          VALUE "Y".
006500 01  WS-BLOCK-OPEN-SWITCH            PIC X(01) VALUE "N".
006600     88  WS-BLOCK-OPEN                   VALUE "Y".
006700 01  WS-BAD-INTERFACE-COUNT          PIC 9(04) COMP VALUE ZERO.
006800*
006900*    INTERFACE COUNTER SET - SEE LAYOUT ABOVE, SAME FIELD ORDER
007000 01  WS-CURRENT-INTF                 PIC X(16) VALUE SPACES.
007100 01  WS-IF-COUNTERS.
007200     05  WS-IF-RUNTS                 PIC 9(09) COMP VALUE ZERO.
007300     05  WS-IF-GIANTS                PIC 9(09) COMP VALUE ZERO.
007400     05  WS-IF-CRC                   PIC 9(09) COMP VALUE ZERO.
007500     05  WS-IF-IN-ERR                PIC 9(09) COMP VALUE ZERO.
007600     05  WS-IF-OUT-ERR               PIC 9(09) COMP VALUE ZERO.
007700     05  WS-IF-COLLISIONS            PIC 9(09) COMP VALUE ZERO.
007800     05  WS-IF-IGNORED               PIC 9(09) COMP VALUE ZERO.
007900 01  WS-IF-COUNTER-TAB REDEFINES WS-IF-COUNTERS.
008000     05  WS-IF-COUNTER               PIC 9(09) COMP OCCURS 7 TIMES.
008100 01  WS-COUNTER-NAME-TAB.
008200     05  FILLER                      PIC X(14) VALUE "runts         ".
008300     05  FILLER                      PIC X(14) VALUE "giants        ".
008400     05  FILLER                      PIC X(14) VALUE "crc           ".
008500     05  FILLER                      PIC X(14) VALUE "input_errors  ".
008600     05  FILLER                      PIC X(14) VALUE "output_errors ".
008700     05  FILLER                      PIC X(14) VALUE "collisions    ".
008800     05  FILLER                      PIC X(14) VALUE "ignored       ".
008900 01  WS-COUNTER-NAME REDEFINES WS-COUNTER-NAME-TAB
009000                                     PIC X(14) OCCURS 7 TIMES.
009100*
009200*    UPPERCASED TOKEN WORK AREA FOR KEYWORD SCAN
009300 01  WS-LINE-UPPER                   PIC X(120) VALUE SPACES.
009400 01  WS-WORD-TAB.
009500     05  WS-WORD                     PIC X(14) OCCURS 20 TIMES.
009600 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
009700 01  WS-SCAN-IX                      PIC 9(02) COMP VALUE ZERO.
009800 01  WS-COUNTER-IX                   PIC 9(02) COMP VALUE ZERO.
009900 01  WS-COUNTER-VALUE                PIC 9(09) COMP VALUE ZERO.
009910*
009915*    NA039 - UNSTRING LEAVES EACH WORD LEFT-JUSTIFIED AND SPACE-
009918*    PADDED TO 14 BYTES - THE NUMERIC CLASS TEST MUST BE LIMITED
009920*    TO THE OCCUPIED DIGITS, SEE B104 BELOW
009922 01  WS-TOKEN-HOLD                   PIC X(14) VALUE SPACES.
009924 01  WS-TOKEN-WIDTH                  PIC 9(02) COMP VALUE ZERO.
009926 01  WS-TOKEN-NUMERIC-SWITCH         PIC X(01) VALUE "N".
009928     88  WS-TOKEN-IS-NUMERIC             VALUE "Y".
009950 01  WS-WORD-TAB-MIXED-HOLDER.
009960     05  WS-WORD-MIXED               PIC X(16) OCCURS 2 TIMES.
009970 01  WS-WORD-MIXED-R REDEFINES WS-WORD-TAB-MIXED-HOLDER.
009980     05  WS-INTF-NAME-MIXED          PIC X(16).
009990     05  WS-IS-KEYWORD-MIXED         PIC X(16).
010000*
010100 01  WS-COMMENT-BUILD                PIC X(132) VALUE SPACES.
010200 01  WS-COUNTER-PIECE                PIC X(25) VALUE SPACES.
010300 01  WS-PIECE-COUNT                  PIC 9(02) COMP VALUE ZERO.
010400 01  WS-VALUE-DISPLAY                PIC ZZZZZZZZ9.
010500*
010600*****************
010700 LINKAGE SECTION.
010800*****************
010900     COPY NARESULT.
011000 EJECT
011100********************************************
011200 PROCEDURE DIVISION USING NAR-RESULT-AREA.
011300********************************************
011400 MAIN-MODULE.
011500     PERFORM A000-PROCESS-CALLED-ROUTINE
011600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011700     PERFORM Z000-END-PROGRAM-ROUTINE
011800        THRU Z999-END-PROGRAM-ROUTINE-EX.
011900     EXIT PROGRAM.
012000*
012100*---------------------------------------------------------------*
012200 A000-PROCESS-CALLED-ROUTINE.
012300*---------------------------------------------------------------*
012400     OPEN INPUT IFERR-CAP.
012500     IF  NOT NAC-FS-SUCCESSFUL
012600         DISPLAY "NAVIFER - OPEN FILE ERROR - IFERR-CAP"
012700         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
012800         GO TO Y900-ABNORMAL-TERMINATION.
012900*
013000     PERFORM A010-READ-IFERR-CAP.
013050     PERFORM A015-PROCESS-LOOP
013070        THRU A015-PROCESS-LOOP-EX
013090        UNTIL WS-EOF.
013500     IF  WS-BLOCK-OPEN
013600         PERFORM B300-FINALISE-CURRENT-BLOCK
013700     END-IF.
013800*
013900     IF  WS-BAD-INTERFACE-COUNT = ZERO
014000         MOVE 1                      TO NAR-STATUS
014100         MOVE "No interfaces report non-zero error counters."
014200                                      TO NAR-OBSERVATION
014300     ELSE
014400         MOVE 2                      TO NAR-STATUS
014500         STRING WS-BAD-INTERFACE-COUNT DELIMITED BY SIZE
014600                " interface(s) have error counters."
014700                                      DELIMITED BY SIZE
014800             INTO NAR-OBSERVATION
014900     END-IF.
015000 A099-PROCESS-CALLED-ROUTINE-EX.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 A010-READ-IFERR-CAP.
015400*---------------------------------------------------------------*
015500     READ IFERR-CAP
015600         AT END
015700             SET WS-EOF              TO TRUE.
015800 A010-READ-IFERR-CAP-EX.
015900     EXIT.
015920*---------------------------------------------------------------*
015940 A015-PROCESS-LOOP.
015960*---------------------------------------------------------------*
015980     PERFORM B000-PROCESS-ONE-LINE.
016000     PERFORM A010-READ-IFERR-CAP.
016010 A015-PROCESS-LOOP-EX.
016020     EXIT.
016030*---------------------------------------------------------------*
016100 B000-PROCESS-ONE-LINE.
016200*---------------------------------------------------------------*
016300     PERFORM B010-TOKENISE-LINE.
016400     IF  WS-WORD-COUNT >= 2
016500     AND WS-WORD(1) NOT = SPACES
016600     AND WS-WORD(2) = "IS"
016700         IF  WS-BLOCK-OPEN
016800             PERFORM B300-FINALISE-CURRENT-BLOCK
016900         END-IF
017000         PERFORM B010-TOKENISE-LINE-MIXED
017100         MOVE WS-WORD-MIXED(1)       TO WS-CURRENT-INTF
017200         MOVE ZERO                   TO WS-IF-COUNTERS
017300         SET WS-BLOCK-OPEN           TO TRUE
017400     END-IF.
017500*
017600     PERFORM B100-SCAN-LINE-FOR-COUNTERS.
017700 B000-PROCESS-ONE-LINE-EX.
017800     EXIT.
017900*---------------------------------------------------------------*
018000 B010-TOKENISE-LINE.
018100*---------------------------------------------------------------*
018200     MOVE IFERR-CAP-REC             TO WS-LINE-UPPER.
018300     INSPECT WS-LINE-UPPER CONVERTING
018400         "abcdefghijklmnopqrstuvwxyz"
018500         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018600     MOVE SPACES                    TO WS-WORD-TAB.
018700     MOVE ZERO                      TO WS-WORD-COUNT.
018800     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACE OR ","
018900         INTO WS-WORD(1)  WS-WORD(2)  WS-WORD(3)  WS-WORD(4)
019000              WS-WORD(5)  WS-WORD(6)  WS-WORD(7)  WS-WORD(8)
019100              WS-WORD(9)  WS-WORD(10) WS-WORD(11) WS-WORD(12)
019200              WS-WORD(13) WS-WORD(14) WS-WORD(15) WS-WORD(16)
019300              WS-WORD(17) WS-WORD(18) WS-WORD(19) WS-WORD(20)
019400         TALLYING IN WS-WORD-COUNT.
019500 B010-TOKENISE-LINE-EX.
019600     EXIT.
019700*---------------------------------------------------------------*
019800 B010-TOKENISE-LINE-MIXED.
019900*---------------------------------------------------------------*
020000     MOVE SPACES                    TO WS-WORD-TAB-MIXED-HOLDER.
020100     UNSTRING IFERR-CAP-REC DELIMITED BY ALL SPACE
020200         INTO WS-WORD-MIXED(1) WS-WORD-MIXED(2).
020300 B010-TOKENISE-LINE-MIXED-EX.
020400     EXIT.
020500*---------------------------------------------------------------*
020600 B100-SCAN-LINE-FOR-COUNTERS.
020700*---------------------------------------------------------------*
020800     PERFORM B105-CHECK-ONE-WORD
020820        THRU B105-CHECK-ONE-WORD-EX
020840        VARYING WS-SCAN-IX FROM 1 BY 1
020860           UNTIL WS-SCAN-IX > WS-WORD-COUNT
020880              OR WS-SCAN-IX > 18.
021600 B100-SCAN-LINE-FOR-COUNTERS-EX.
021700     EXIT.
021720*---------------------------------------------------------------*
021740 B105-CHECK-ONE-WORD.
021760*---------------------------------------------------------------*
021765     MOVE WS-WORD(WS-SCAN-IX)            TO WS-TOKEN-HOLD.
021770     PERFORM B104-TEST-TOKEN-NUMERIC
021772        THRU B104-TEST-TOKEN-NUMERIC-EX.
021780     IF  WS-TOKEN-IS-NUMERIC
021800         MOVE WS-WORD(WS-SCAN-IX)        TO WS-COUNTER-VALUE
021820         PERFORM B110-CLASSIFY-KEYWORD
021840     END-IF.
021860 B105-CHECK-ONE-WORD-EX.
021880     EXIT.
021882*---------------------------------------------------------------*
021884 B104-TEST-TOKEN-NUMERIC.
021886*---------------------------------------------------------------*
021888*    NA039 - TRIM THE TRAILING BLANKS UNSTRING LEFT IN
021890*    WS-TOKEN-HOLD, THEN CLASS-TEST ONLY THE OCCUPIED DIGITS
021892     MOVE "N"                            TO WS-TOKEN-NUMERIC-SWITCH.
021894     MOVE 14                             TO WS-TOKEN-WIDTH.
021896     PERFORM B106-SKIP-TRAILING-BLANK
021898        THRU B106-SKIP-TRAILING-BLANK-EX
021900        UNTIL WS-TOKEN-WIDTH = ZERO
021902           OR WS-TOKEN-HOLD(WS-TOKEN-WIDTH:1) NOT = SPACE.
021904     IF  WS-TOKEN-WIDTH > ZERO
021906         IF  WS-TOKEN-HOLD(1:WS-TOKEN-WIDTH) IS NUMERIC
021908             SET WS-TOKEN-IS-NUMERIC     TO TRUE
021910         END-IF
021912     END-IF.
021914 B104-TEST-TOKEN-NUMERIC-EX.
021916     EXIT.
021918*---------------------------------------------------------------*
021920 B106-SKIP-TRAILING-BLANK.
021922*---------------------------------------------------------------*
021924     SUBTRACT 1                          FROM WS-TOKEN-WIDTH.
021926 B106-SKIP-TRAILING-BLANK-EX.
021928     EXIT.
021930*---------------------------------------------------------------*
021940 B110-CLASSIFY-KEYWORD.
022000*---------------------------------------------------------------*
022100     IF  NOT WS-BLOCK-OPEN
022200         GO TO B110-CLASSIFY-KEYWORD-EX.
022300     EVALUATE TRUE
022400         WHEN WS-WORD(WS-SCAN-IX + 1) = "RUNTS"
022500             ADD WS-COUNTER-VALUE    TO WS-IF-RUNTS
022600         WHEN WS-WORD(WS-SCAN-IX + 1) = "GIANTS"
022700             ADD WS-COUNTER-VALUE    TO WS-IF-GIANTS
022800         WHEN WS-WORD(WS-SCAN-IX + 1) = "CRC"
022900             ADD WS-COUNTER-VALUE    TO WS-IF-CRC
023000         WHEN WS-WORD(WS-SCAN-IX + 1)(1:5) = "INPUT"
023100          AND WS-WORD(WS-SCAN-IX + 2)(1:5) = "ERROR"
023200             ADD WS-COUNTER-VALUE    TO WS-IF-IN-ERR
023300         WHEN WS-WORD(WS-SCAN-IX + 1)(1:6) = "OUTPUT"
023400          AND WS-WORD(WS-SCAN-IX + 2)(1:5) = "ERROR"
023500             ADD WS-COUNTER-VALUE    TO WS-IF-OUT-ERR
023600         WHEN WS-WORD(WS-SCAN-IX + 1)(1:9) = "COLLISION"
023700             ADD WS-COUNTER-VALUE    TO WS-IF-COLLISIONS
023800         WHEN WS-WORD(WS-SCAN-IX + 1)(1:7) = "IGNORED"
023900             ADD WS-COUNTER-VALUE    TO WS-IF-IGNORED
024000         WHEN OTHER
024100             CONTINUE
024200     END-EVALUATE.
024300 B110-CLASSIFY-KEYWORD-EX.
024400     EXIT.
024500*---------------------------------------------------------------*
024600 B300-FINALISE-CURRENT-BLOCK.
024700*---------------------------------------------------------------*
024800     SET WS-BLOCK-OPEN               TO FALSE.
024900     MOVE ZERO                       TO WS-PIECE-COUNT.
025000     MOVE SPACES                     TO WS-COMMENT-BUILD.
025100     PERFORM B305-CHECK-ONE-COUNTER
025120        THRU B305-CHECK-ONE-COUNTER-EX
025140        VARYING WS-COUNTER-IX FROM 1 BY 1
025160           UNTIL WS-COUNTER-IX > 7.
025700     IF  WS-PIECE-COUNT > ZERO
025800         ADD 1                       TO WS-BAD-INTERFACE-COUNT
025900         PERFORM B320-ADD-INTERFACE-COMMENT
026000     END-IF.
026100 B300-FINALISE-CURRENT-BLOCK-EX.
026200     EXIT.
026220*---------------------------------------------------------------*
026240 B305-CHECK-ONE-COUNTER.
026260*---------------------------------------------------------------*
026280     IF  WS-IF-COUNTER(WS-COUNTER-IX) NOT = ZERO
026290         PERFORM B310-APPEND-COUNTER-PIECE
026295     END-IF.
026297 B305-CHECK-ONE-COUNTER-EX.
026298     EXIT.
026300*---------------------------------------------------------------*
026400 B310-APPEND-COUNTER-PIECE.
026500*---------------------------------------------------------------*
026600     MOVE WS-IF-COUNTER(WS-COUNTER-IX) TO WS-VALUE-DISPLAY.
026700     STRING WS-COUNTER-NAME(WS-COUNTER-IX) DELIMITED BY SPACE
026800            "="                      DELIMITED BY SIZE
026900            WS-VALUE-DISPLAY          DELIMITED BY SIZE
027000         INTO WS-COUNTER-PIECE.
027100     ADD 1                           TO WS-PIECE-COUNT.
027200     IF  WS-PIECE-COUNT > 1
027300         STRING WS-COMMENT-BUILD DELIMITED BY SPACE
027400                ", "                 DELIMITED BY SIZE
027500                WS-COUNTER-PIECE      DELIMITED BY SPACE
027600             INTO WS-COMMENT-BUILD
027700     ELSE
027800         MOVE WS-COUNTER-PIECE       TO WS-COMMENT-BUILD
027900     END-IF.
028000 B310-APPEND-COUNTER-PIECE-EX.
028100     EXIT.
028200*---------------------------------------------------------------*
028300 B320-ADD-INTERFACE-COMMENT.
028400*---------------------------------------------------------------*
028500     ADD 1                           TO NAR-COMMENT-COUNT.
028600     STRING WS-CURRENT-INTF DELIMITED BY SPACE
028700            ": "                     DELIMITED BY SIZE
028800            WS-COMMENT-BUILD          DELIMITED BY SPACE
028900         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
029000 B320-ADD-INTERFACE-COMMENT-EX.
029100     EXIT.
029200*---------------------------------------------------------------*
029300*                   PROGRAM SUBROUTINE                         *
029400*---------------------------------------------------------------*
029500 Y900-ABNORMAL-TERMINATION.
029600     MOVE 5                          TO NAR-STATUS.
029700     MOVE "Unable to open IFERR-CAP input." TO NAR-OBSERVATION.
029800     PERFORM Z000-END-PROGRAM-ROUTINE.
029900     EXIT PROGRAM.
030000*
030100 Z000-END-PROGRAM-ROUTINE.
030200     CLOSE IFERR-CAP.
030300     IF  NOT NAC-FS-SUCCESSFUL
030400         DISPLAY "NAVIFER - CLOSE FILE ERROR - IFERR-CAP"
030500         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
030600*
030700 Z999-END-PROGRAM-ROUTINE-EX.
030800     EXIT.
030900*
031000******************************************************************
031100************** END OF PROGRAM SOURCE -  NAVIFER *****************
031200******************************************************************
