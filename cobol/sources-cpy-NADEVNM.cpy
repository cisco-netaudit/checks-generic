000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG    NAME   DATE        DESCRIPTION
000400* --------------------------------------------------------------------------
000500* NA004  TMPRBH 20/02/2019 - NETAUDIT PHASE 1
000600*                          - DEVICE-NAME CONTROL ITEM, ACCEPTED
000700*                            BY NAAUDIT FROM LOCAL-DATA-AREA AT
000800*                            JOB START
000900* NA021  TMPJZM 02/02/2023 - NOC-2023-0041
001000*                          - EXTEND NAD-DEVICE-NAME FROM 20 TO 30
001100*                            BYTES, SOME HOSTNAMES WERE TRUNCATED
001200*                            IN THE PAGE HEADER
001300* --------------------------------------------------------------------------
001400 01  NAD-DEVICE-CONTROL.
001500     05  NAD-DEVICE-NAME           PIC X(30).
001600     05  NAD-RUN-DATE              PIC 9(06).
001700*                                  RUN DATE, YYMMDD, ACCEPT FROM DATE
