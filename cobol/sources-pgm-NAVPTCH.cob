000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVPTCH.
000500 AUTHOR.         ACNESQ.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   24 JAN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE PORT-CHANNEL
001200*               ROWS FROM A "SHOW PORT-CHANNEL SUMMARY" CAPTURE
001300*               (CHK-PORTCH).
001400*
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:
001700*----------------------------------------------------------------*
001800* NA010  24/01/1993 ACNESQ - NETAUDIT PHASE 1
001900*                          - INITIAL VERSION
002000*---------------------------------------------------------------*
002100* NA025B 28/09/1998 RBH    - Y2K REMEDIATION PROJECT
002200*                          - REVIEWED, NO DATE FIELDS IN THIS
002300*                            PROGRAM, NO CHANGE REQUIRED
002400*---------------------------------------------------------------*
002500* NA032  12/02/2024 TMPJZM - NOC-2024-0039
002600*                          - SKIP "GROUP" HEADER LINE AS WELL AS
002700*                            "FLAGS" AND "-" SEPARATOR LINES
002800*---------------------------------------------------------------*
002820* NA040  06/06/2024 DCKABI - NOC-2024-0112
002840*                          - GROUP NUMBER TEST WAS RUN AGAINST
002860*                            THE FULL SPACE-PADDED TOKEN, NO ROW
002880*                            EVER VALIDATED - TRIM TO THE
002882*                            OCCUPIED WIDTH BEFORE TESTING
002884*---------------------------------------------------------------*
002900       EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT PORTCH-CAP ASSIGN TO DATABASE-PORTCCAP
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS NAC-FILE-STATUS.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  PORTCH-CAP
004900     LABEL RECORDS ARE OMITTED.
005000 01  PORTCH-CAP-REC.
005100     COPY NACAPLIN.
005200*
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM NAVPTCH **".
005700*
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY NACOM.
006100*
006200 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006300     88  WS-EOF                          VALUE "Y".
006400 01  WS-ISSUE-COUNT                  PIC 9(04) COMP VALUE ZERO.
006500*
006600*    PARSED PORT-CHANNEL ROW - SEE PORT-CHANNEL ROW LAYOUT ABOVE
006700 01  WS-PC-ROW.
006800     05  WS-PC-GROUP                 PIC 9(04).
006900     05  WS-PC-NAME                  PIC X(12).
007000     05  WS-PC-TYPE                  PIC X(06).
007100     05  WS-PC-PROTO                 PIC X(06).
007200     05  WS-PC-MEMBERS               PIC X(60).
007300 01  WS-PC-ROW-NUMERIC REDEFINES WS-PC-ROW.
007400     05  WS-PC-GRP-ALPHA             PIC X(04).
007500     05  FILLER                      PIC X(84).
007600*
007700*    BLANK-DELIMITED TOKEN WORK AREA FOR ONE CAPTURE LINE
007800 01  WS-WORD-TAB.
007900     05  WS-WORD                     PIC X(16) OCCURS 8 TIMES.
008000 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
008100     05  WS-WORD-GROUP               PIC X(16).
008200     05  WS-WORD-NAME                PIC X(16).
008300     05  WS-WORD-TYPE                PIC X(16).
008400     05  WS-WORD-PROTO               PIC X(16).
008500     05  WS-WORD-MEMBER               PIC X(16) OCCURS 4 TIMES.
008600 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
008700 01  WS-VALID-ROW-SWITCH             PIC X(01) VALUE "N".
008800     88  WS-VALID-ROW                    VALUE "Y".
008810*
008820*    NA040 - UNSTRING LEAVES WS-WORD-GROUP LEFT-JUSTIFIED AND
008830*    SPACE-PADDED TO 16 BYTES - THE NUMERIC CLASS TEST MUST BE
008840*    LIMITED TO THE OCCUPIED DIGITS, SEE B015 BELOW
008850 01  WS-TOKEN-HOLD                   PIC X(16) VALUE SPACES.
008860 01  WS-TOKEN-WIDTH                  PIC 9(02) COMP VALUE ZERO.
008870 01  WS-TOKEN-NUMERIC-SWITCH         PIC X(01) VALUE "N".
008880     88  WS-TOKEN-IS-NUMERIC             VALUE "Y".
008900*
009000*    FLAG-SUFFIX SCAN (THE TEXT INSIDE THE PARENTHESES OF PC-NAME)
009100 01  WS-NAME-PREFIX                  PIC X(12) VALUE SPACES.
009200 01  WS-NAME-FLAGS                   PIC X(12) VALUE SPACES.
009300 01  WS-NAME-TRAILER                 PIC X(12) VALUE SPACES.
009400 01  WS-NAME-FLAGS-UPPER             PIC X(12) VALUE SPACES.
009410 01  WS-NAME-FLAGS-UPPER-R REDEFINES WS-NAME-FLAGS-UPPER.
009420     05  WS-NAME-FLAGS-FIRST-04      PIC X(04).
009430     05  FILLER                      PIC X(08).
009500 01  WS-DOWN-FOUND-SWITCH             PIC X(01) VALUE "N".
009600     88  WS-DOWN-FOUND                   VALUE "Y".
009700*
009800 01  WS-MEMBER-COUNT                 PIC 9(02) COMP VALUE ZERO.
009900 01  WS-SCAN-IX                      PIC 9(02) COMP VALUE ZERO.
010000*
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400     COPY NARESULT.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING NAR-RESULT-AREA.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-PROCESS-CALLED-ROUTINE
011100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011200     PERFORM Z000-END-PROGRAM-ROUTINE
011300        THRU Z999-END-PROGRAM-ROUTINE-EX.
011400     EXIT PROGRAM.
011500*
011600*---------------------------------------------------------------*
011700 A000-PROCESS-CALLED-ROUTINE.
011800*---------------------------------------------------------------*
011900     OPEN INPUT PORTCH-CAP.
012000     IF  NOT NAC-FS-SUCCESSFUL
012100         DISPLAY "NAVPTCH - OPEN FILE ERROR - PORTCH-CAP"
012200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
012300         GO TO Y900-ABNORMAL-TERMINATION.
012400*
012500     PERFORM A010-READ-PORTCH-CAP.
012550     PERFORM A015-PROCESS-LOOP
012570        THRU A015-PROCESS-LOOP-EX
012590        UNTIL WS-EOF.
013000*
013100     IF  WS-ISSUE-COUNT = ZERO
013200         MOVE 1                      TO NAR-STATUS
013300         MOVE "All port-channels are healthy."
013400                                      TO NAR-OBSERVATION
013500     ELSE
013600         MOVE 2                      TO NAR-STATUS
013700         STRING "Found " DELIMITED BY SIZE
013800                WS-ISSUE-COUNT        DELIMITED BY SIZE
013900                " port-channel(s) with issues." DELIMITED BY SIZE
014000             INTO NAR-OBSERVATION
014100     END-IF.
014200 A099-PROCESS-CALLED-ROUTINE-EX.
014300     EXIT.
014350*---------------------------------------------------------------*
014360 A015-PROCESS-LOOP.
014370*---------------------------------------------------------------*
014380     PERFORM B000-PROCESS-ONE-LINE.
014390     PERFORM A010-READ-PORTCH-CAP.
014395 A015-PROCESS-LOOP-EX.
014398     EXIT.
014400*---------------------------------------------------------------*
014500 A010-READ-PORTCH-CAP.
014600*---------------------------------------------------------------*
014700     READ PORTCH-CAP
014800         AT END
014900             SET WS-EOF              TO TRUE.
015000 A010-READ-PORTCH-CAP-EX.
015100     EXIT.
015200*---------------------------------------------------------------*
015300 B000-PROCESS-ONE-LINE.
015400*---------------------------------------------------------------*
015500     IF  PORTCH-CAP-REC = SPACES
015600         GO TO B000-PROCESS-ONE-LINE-EX.
015700     IF  PORTCH-CAP-REC(1:1) = "-"
015800         GO TO B000-PROCESS-ONE-LINE-EX.
015900     IF  PORTCH-CAP-REC(1:5) = "Flags"
016000         GO TO B000-PROCESS-ONE-LINE-EX.
016100     IF  PORTCH-CAP-REC(1:5) = "Group"
016200         GO TO B000-PROCESS-ONE-LINE-EX.
016300*
016400     PERFORM B010-TOKENISE-LINE.
016500     IF  NOT WS-VALID-ROW
016600         GO TO B000-PROCESS-ONE-LINE-EX.
016700*
016800     MOVE WS-WORD-NAME                TO WS-PC-NAME.
016900     MOVE WS-WORD-TYPE                TO WS-PC-TYPE.
017000     MOVE WS-WORD-PROTO                TO WS-PC-PROTO.
017100     PERFORM B020-BUILD-MEMBER-LIST.
017200*
017300     PERFORM B100-CHECK-DOWN-FLAG.
017400     IF  WS-DOWN-FOUND
017500         ADD 1                       TO WS-ISSUE-COUNT
017600         PERFORM B200-ADD-DOWN-COMMENT
017700     END-IF.
017800*
017900     IF  WS-PC-PROTO NOT = "LACP  "
018000         ADD 1                       TO WS-ISSUE-COUNT
018100         PERFORM B210-ADD-PROTO-COMMENT
018200     END-IF.
018300*
018400     IF  WS-PC-MEMBERS = SPACES
018500         ADD 1                       TO WS-ISSUE-COUNT
018600         PERFORM B220-ADD-MEMBER-COMMENT
018700     END-IF.
018800 B000-PROCESS-ONE-LINE-EX.
018900     EXIT.
019000*---------------------------------------------------------------*
019100 B010-TOKENISE-LINE.
019200*---------------------------------------------------------------*
019300     MOVE SPACES                     TO WS-WORD-TAB.
019400     MOVE ZERO                       TO WS-WORD-COUNT.
019500     UNSTRING PORTCH-CAP-REC DELIMITED BY ALL SPACE
019600         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
019700              WS-WORD(5) WS-WORD(6) WS-WORD(7) WS-WORD(8)
019800         TALLYING IN WS-WORD-COUNT.
019900*
020000     SET WS-VALID-ROW               TO FALSE.
020050     IF  WS-WORD-COUNT < 5
020060         GO TO B010-TOKENISE-LINE-EX.
020080     MOVE WS-WORD-GROUP              TO WS-TOKEN-HOLD.
020090     PERFORM B015-TEST-TOKEN-NUMERIC
020095        THRU B015-TEST-TOKEN-NUMERIC-EX.
020100     IF  WS-TOKEN-IS-NUMERIC
020300         SET WS-VALID-ROW           TO TRUE
020400     END-IF.
020500 B010-TOKENISE-LINE-EX.
020600     EXIT.
020620*---------------------------------------------------------------*
020640 B015-TEST-TOKEN-NUMERIC.
020660*---------------------------------------------------------------*
020680*    NA040 - TRIM THE TRAILING BLANKS UNSTRING LEFT IN
020700*    WS-TOKEN-HOLD, THEN CLASS-TEST ONLY THE OCCUPIED DIGITS
020710     MOVE "N"                        TO WS-TOKEN-NUMERIC-SWITCH.
020715     MOVE 16                         TO WS-TOKEN-WIDTH.
020720     PERFORM B016-SKIP-TRAILING-BLANK
020725        THRU B016-SKIP-TRAILING-BLANK-EX
020730        UNTIL WS-TOKEN-WIDTH = ZERO
020735           OR WS-TOKEN-HOLD(WS-TOKEN-WIDTH:1) NOT = SPACE.
020740     IF  WS-TOKEN-WIDTH > ZERO
020745         IF  WS-TOKEN-HOLD(1:WS-TOKEN-WIDTH) IS NUMERIC
020750             SET WS-TOKEN-IS-NUMERIC TO TRUE
020755         END-IF
020760     END-IF.
020765 B015-TEST-TOKEN-NUMERIC-EX.
020770     EXIT.
020775*---------------------------------------------------------------*
020780 B016-SKIP-TRAILING-BLANK.
020785*---------------------------------------------------------------*
020790     SUBTRACT 1                      FROM WS-TOKEN-WIDTH.
020795 B016-SKIP-TRAILING-BLANK-EX.
020798     EXIT.
020799*---------------------------------------------------------------*
020800 B020-BUILD-MEMBER-LIST.
020900*---------------------------------------------------------------*
021000     MOVE SPACES                     TO WS-PC-MEMBERS.
021100     MOVE ZERO                       TO WS-MEMBER-COUNT.
021200     PERFORM B025-ADD-ONE-MEMBER
021220        THRU B025-ADD-ONE-MEMBER-EX
021240        VARYING WS-SCAN-IX FROM 1 BY 1
021260          UNTIL WS-SCAN-IX > 4.
022600 B020-BUILD-MEMBER-LIST-EX.
022700     EXIT.
022720*---------------------------------------------------------------*
022740 B025-ADD-ONE-MEMBER.
022760*---------------------------------------------------------------*
022780     IF  WS-WORD-MEMBER(WS-SCAN-IX) NOT = SPACES
022800         ADD 1                       TO WS-MEMBER-COUNT
022820         IF  WS-MEMBER-COUNT > 1
022840             STRING WS-PC-MEMBERS    DELIMITED BY SPACE
022860                    " "              DELIMITED BY SIZE
022880                    WS-WORD-MEMBER(WS-SCAN-IX) DELIMITED BY SPACE
022900                 INTO WS-PC-MEMBERS
022920         ELSE
022940             MOVE WS-WORD-MEMBER(WS-SCAN-IX) TO WS-PC-MEMBERS
022960         END-IF
022980     END-IF.
022990 B025-ADD-ONE-MEMBER-EX.
022995     EXIT.
022996*---------------------------------------------------------------*
022997 B100-CHECK-DOWN-FLAG.
023000*---------------------------------------------------------------*
023100     SET WS-DOWN-FOUND               TO FALSE.
023200     MOVE SPACES                     TO WS-NAME-PREFIX
023300                                         WS-NAME-FLAGS
023400                                         WS-NAME-TRAILER.
023500     UNSTRING WS-PC-NAME DELIMITED BY "(" OR ")"
023600         INTO WS-NAME-PREFIX WS-NAME-FLAGS WS-NAME-TRAILER.
023700     MOVE WS-NAME-FLAGS               TO WS-NAME-FLAGS-UPPER.
023800     INSPECT WS-NAME-FLAGS-UPPER CONVERTING
023900         "abcdefghijklmnopqrstuvwxyz"
024000         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024100     IF  WS-NAME-FLAGS-UPPER(1:1) = "D"
024200     OR  WS-NAME-FLAGS-UPPER(2:1) = "D"
024300     OR  WS-NAME-FLAGS-UPPER(3:1) = "D"
024400     OR  WS-NAME-FLAGS-UPPER(4:1) = "D"
024500         SET WS-DOWN-FOUND           TO TRUE
024600     END-IF.
024700 B100-CHECK-DOWN-FLAG-EX.
024800     EXIT.
024900*---------------------------------------------------------------*
025000 B200-ADD-DOWN-COMMENT.
025100*---------------------------------------------------------------*
025200     ADD 1                           TO NAR-COMMENT-COUNT.
025300     STRING WS-PC-NAME DELIMITED BY SPACE
025400            " has a down status (check flags in Po name)."
025500                                      DELIMITED BY SIZE
025600         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
025700 B200-ADD-DOWN-COMMENT-EX.
025800     EXIT.
025900*---------------------------------------------------------------*
026000 B210-ADD-PROTO-COMMENT.
026100*---------------------------------------------------------------*
026200     ADD 1                           TO NAR-COMMENT-COUNT.
026300     STRING WS-PC-NAME DELIMITED BY SPACE
026400            " is not using LACP protocol (found " DELIMITED BY SIZE
026500            WS-PC-PROTO               DELIMITED BY SPACE
026600            ")."                       DELIMITED BY SIZE
026700         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
026800 B210-ADD-PROTO-COMMENT-EX.
026900     EXIT.
027000*---------------------------------------------------------------*
027100 B220-ADD-MEMBER-COMMENT.
027200*---------------------------------------------------------------*
027300     ADD 1                           TO NAR-COMMENT-COUNT.
027400     STRING WS-PC-NAME DELIMITED BY SPACE
027500            " has no member interfaces." DELIMITED BY SIZE
027600         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
027700 B220-ADD-MEMBER-COMMENT-EX.
027800     EXIT.
027900*---------------------------------------------------------------*
028000*                   PROGRAM SUBROUTINE                         *
028100*---------------------------------------------------------------*
028200 Y900-ABNORMAL-TERMINATION.
028300     MOVE 5                          TO NAR-STATUS.
028400     MOVE "Unable to open PORTCH-CAP input." TO NAR-OBSERVATION.
028500     PERFORM Z000-END-PROGRAM-ROUTINE.
028600     EXIT PROGRAM.
028700*
028800 Z000-END-PROGRAM-ROUTINE.
028900     CLOSE PORTCH-CAP.
029000     IF  NOT NAC-FS-SUCCESSFUL
029100         DISPLAY "NAVPTCH - CLOSE FILE ERROR - PORTCH-CAP"
029200         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
029300*
029400 Z999-END-PROGRAM-ROUTINE-EX.
029500     EXIT.
029600*
029700******************************************************************
029800************** END OF PROGRAM SOURCE -  NAVPTCH *****************
029900******************************************************************
