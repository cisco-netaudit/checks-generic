000100************************************************************************
000200* NACAPLIN.cpybk
000300* GENERIC CAPTURED-LINE RECORD - FD RECORD FOR EVERY DEVICE-CAPTURE
000400* INPUT FILE (SHOW COMMAND OUTPUT) AND FOR THE CONFIG-LINE FILES
000500* USED BY NAVRTMP/NAVCFGD.  ALL CAPTURE FILES ARE LINE SEQUENTIAL,
000600* MAX 120 CHARACTERS, LEFT-JUSTIFIED SPACE PADDED.
000700************************************************************************
000800*  I-O FORMAT: NAC-LINE-REC  USED BY ALL NAVxxxx CHECK PROGRAMS
000900*
001000 01  NAC-LINE-REC.
001100     05  NAC-LINE-TEXT             PIC X(120).
001200*                                  ONE RAW CAPTURED DEVICE LINE
001300     05  NAC-CFG-TEXT REDEFINES NAC-LINE-TEXT PIC X(120).
001400*                                  SAME AREA, USED WHEN THE FILE
001500*                                  HOLDS A CONFIGURATION LINE
001600*                                  (RUNCFG-CAP / REFCFG-TPL)
