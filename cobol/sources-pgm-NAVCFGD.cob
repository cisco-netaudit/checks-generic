000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVCFGD.
000500 AUTHOR.         L ODUYA.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   21 JUL 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPARE THE DEVICE
001200*               RUNNING CONFIGURATION AGAINST A REFERENCE
001300*               CONFIGURATION TEMPLATE, LINE BY LINE AND
001400*               HIERARCHY-AWARE, AND REPORT A COMPLIANCE
001500*               VERDICT WITH A MATCH PERCENTAGE (CHK-CFGDIFF).
001600*
001700*    RETURN STATUS:
001800*    1 - PASS   - COMPLIANT, NOTHING CHANGED OR REMOVED
001900*    3 - FAIL   - NON-COMPLIANT, MATCH BELOW 80 PERCENT
002000*    4 - FAIL   - PARTIALLY COMPLIANT, MATCH 80 PERCENT OR ABOVE
002100*    5 - ERROR  - UNABLE TO OPEN AN INPUT FILE
002200*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*----------------------------------------------------------------*
002600* NA015  21/07/1993 LJO    - NETAUDIT PHASE 1
002700*                          - INITIAL VERSION
002800*---------------------------------------------------------------*
002900* NA025G 03/12/1998 RBH    - Y2K REMEDIATION PROJECT
003000*                          - REVIEWED, NO DATE FIELDS IN THIS
003100*                            PROGRAM, NO CHANGE REQUIRED
003200*---------------------------------------------------------------*
003300* NA037  19/04/2024 DCKABI - NOC-2024-0071
003400*                          - RULE CHANGE: TARGET PARENT ENTRIES
003500*                            NEVER MATCHED NOW COUNT AS ADDED,
003600*                            MATCHING THE REVISED AUDIT STANDARD
003700*---------------------------------------------------------------*
003800       EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT REFCFG-TPL ASSIGN TO DATABASE-REFCFGTPL
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS NAC-FILE-STATUS.
005100     SELECT RUNCFG-CAP ASSIGN TO DATABASE-RUNCFGCAP
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS NAC-FILE-STATUS-2.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  REFCFG-TPL
006100     LABEL RECORDS ARE OMITTED.
006200 01  REFCFG-TPL-REC.
006300     COPY NACAPLIN.
006400*
006500 FD  RUNCFG-CAP
006600     LABEL RECORDS ARE OMITTED.
006700 01  RUNCFG-CAP-REC.
006800     COPY NACAPLIN.
006900*
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM NAVCFGD **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01  WK-C-COMMON.
007700     COPY NACOM.
007800*
007900*    A SECOND FILE STATUS - NACOM ONLY SUPPLIES ONE, AND THIS
008000*    PROGRAM HAS TWO INPUT FILES OPEN TOGETHER.
008100 01  NAC-FILE-STATUS-2               PIC X(02).
008200     88  NAC-FS-2-SUCCESSFUL             VALUE "00" "04".
008300*
008400 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
008500     88  WS-EOF                          VALUE "Y".
008600*
008700*---------------------------------------------------------------*
008800*    CONFIGURATION-LINE PARSE WORK AREAS, SHARED BY BOTH THE
008900*    BASELINE AND TARGET PARSING PASSES.
009000*---------------------------------------------------------------*
009100 01  WS-CURRENT-LINE                 PIC X(120) VALUE SPACES.
009200 01  WS-CURRENT-TEXT                 PIC X(80) VALUE SPACES.
009300 01  WS-CURRENT-INDENT               PIC 9(03) COMP VALUE ZERO.
009400 01  WS-SCAN-IX                      PIC 9(03) COMP VALUE ZERO.
009500*
009600*    ANCESTOR-PATH STACK - POPPED DOWN TO THE CURRENT LINE'S
009700*    LEVEL, THEN USED AS THE NEW ENTRY'S PATH, THEN PUSHED WITH
009800*    THE NEW ENTRY SO DEEPER LINES INHERIT IT.
009900 01  WS-STACK-DEPTH                  PIC 9(02) COMP VALUE ZERO.
010000 01  WS-STACK-TABLE.
010100     05  WS-STACK-ENTRY OCCURS 5 TIMES
010200                        INDEXED BY WS-STK-INX.
010300         10  WS-STACK-TEXT           PIC X(40).
010400         10  WS-STACK-INDENT         PIC 9(03) COMP.
010410     05  FILLER                      PIC X(01) VALUE SPACE.
010420*
010430*    ALTERNATE VIEW OF THE TOP-LEVEL STACK SLOT, FOR A QUICK
010440*    LOOK AT THE OUTERMOST ANCESTOR TEXT WITHOUT AN INDEX SET.
010450 01  WS-STACK-TOP-R REDEFINES WS-STACK-TABLE.
010460     05  WS-STACK-TOP-TEXT           PIC X(40).
010470     05  WS-STACK-TOP-INDENT         PIC 9(03) COMP.
010480     05  FILLER                      PIC X(01).
010500*
010600*    INDEX OF THE LAST ENTRY ADDED TO THE TABLE CURRENTLY BEING
010700*    BUILT - NEEDED TO BACK-FILL ITS IS-PARENT FLAG ONCE WE SEE
010800*    WHETHER THE NEXT LINE IS DEEPER INDENTED.
010900 01  WS-PREV-ENTRY-IX                PIC 9(03) COMP VALUE ZERO.
011000 01  WS-PREV-ENTRY-INDENT            PIC 9(03) COMP VALUE ZERO.
011100*
011200*---------------------------------------------------------------*
011300*    THE BASELINE (REFCFG-TPL) PARSED-ENTRY TABLE.
011400*---------------------------------------------------------------*
011500 01  WS-BASE-COUNT                   PIC 9(03) COMP VALUE ZERO.
011600 01  WS-BASE-TABLE.
011700     05  WS-BASE-ENTRY OCCURS 120 TIMES
011800                       INDEXED BY WS-BASE-IX.
011900         10  WS-BASE-TEXT            PIC X(80).
012000         10  WS-BASE-INDENT          PIC 9(03) COMP.
012100         10  WS-BASE-PATH-DEPTH      PIC 9(02) COMP.
012200         10  WS-BASE-PATH-LEVEL OCCURS 5 TIMES
012300                                     PIC X(40).
012400         10  WS-BASE-PARENT-SW       PIC X(01) VALUE "N".
012500             88  WS-BASE-IS-PARENT       VALUE "Y".
012600         10  WS-BASE-MATCHED-SW      PIC X(01) VALUE "N".
012700             88  WS-BASE-MATCHED         VALUE "Y".
012800         10  WS-BASE-SCORE-SCALED    PIC 9(05) COMP.
012850         10  FILLER                  PIC X(01) VALUE SPACE.
012900*
013000*---------------------------------------------------------------*
013100*    THE TARGET (RUNCFG-CAP) PARSED-ENTRY TABLE.
013200*---------------------------------------------------------------*
013300 01  WS-TARG-COUNT                   PIC 9(03) COMP VALUE ZERO.
013400 01  WS-TARG-TABLE.
013500     05  WS-TARG-ENTRY OCCURS 120 TIMES
013600                       INDEXED BY WS-TARG-IX.
013700         10  WS-TARG-TEXT            PIC X(80).
013800         10  WS-TARG-INDENT          PIC 9(03) COMP.
013900         10  WS-TARG-PATH-DEPTH      PIC 9(02) COMP.
014000         10  WS-TARG-PATH-LEVEL OCCURS 5 TIMES
014100                                     PIC X(40).
014200         10  WS-TARG-PARENT-SW       PIC X(01) VALUE "N".
014300             88  WS-TARG-IS-PARENT       VALUE "Y".
014400         10  WS-TARG-USED-SW         PIC X(01) VALUE "N".
014450             88  WS-TARG-USED             VALUE "Y".
014480         10  FILLER                  PIC X(01) VALUE SPACE.
014600*
014700*---------------------------------------------------------------*
014800*    MATCHING WORK AREAS - BEST CANDIDATE FOUND SO FAR FOR THE
014900*    BASELINE ENTRY CURRENTLY BEING MATCHED.
015000*---------------------------------------------------------------*
015100 01  WS-BEST-TARG-IX                 PIC 9(03) COMP VALUE ZERO.
015200 01  WS-BEST-SCORE-SCALED            PIC 9(05) COMP VALUE ZERO.
015300 01  WS-CANDIDATE-SCORE-SCALED       PIC 9(05) COMP VALUE ZERO.
015400 01  WS-PATH-MATCH-SWITCH            PIC X(01) VALUE "N".
015500     88  WS-PATH-MATCHES                 VALUE "Y".
015600*
015700*---------------------------------------------------------------*
015800*    SIMILARITY-SCORE WORK AREAS (LEAF-LINE COMPARISON ONLY).
015900*    TOKENS ARE TAKEN FROM THE TWO CANDIDATE LINES' OWN TEXT -
016000*    NOT UPPERCASED, SINCE CONFIGURATION TEXT IS COMPARED AS-IS.
016100*---------------------------------------------------------------*
016200 01  WS-TOKA-COUNT                   PIC 9(02) COMP VALUE ZERO.
016300 01  WS-TOKA-TABLE.
016400     05  WS-TOKA                     PIC X(20) OCCURS 12 TIMES.
016410     05  FILLER                      PIC X(01) VALUE SPACE.
016420*
016430*    ALTERNATE VIEW OF THE FIRST TOKEN SLOT - THE OPENING WORD
016440*    OF A CAPTURED LINE IS COMPARED OFTEN ENOUGH TO NAME IT.
016450 01  WS-TOKA-LEAD-R REDEFINES WS-TOKA-TABLE.
016460     05  WS-TOKA-LEAD-WORD           PIC X(20).
016470     05  FILLER                      PIC X(01).
016500 01  WS-TOKB-COUNT                   PIC 9(02) COMP VALUE ZERO.
016600 01  WS-TOKB-TABLE.
016700     05  WS-TOKB                     PIC X(20) OCCURS 12 TIMES.
016710     05  FILLER                      PIC X(01) VALUE SPACE.
016720 01  WS-TOKB-LEAD-R REDEFINES WS-TOKB-TABLE.
016730     05  WS-TOKB-LEAD-WORD           PIC X(20).
016740     05  FILLER                      PIC X(01).
016800*
016900*    DE-DUPLICATED TOKEN SETS, BUILT FROM THE TABLES ABOVE.
017000 01  WS-SETA-COUNT                   PIC 9(02) COMP VALUE ZERO.
017100 01  WS-SETA-TABLE.
017200     05  WS-SETA                     PIC X(20) OCCURS 12 TIMES.
017210     05  FILLER                      PIC X(01) VALUE SPACE.
017300 01  WS-SETB-COUNT                   PIC 9(02) COMP VALUE ZERO.
017400 01  WS-SETB-TABLE.
017500     05  WS-SETB                     PIC X(20) OCCURS 12 TIMES.
017510     05  FILLER                      PIC X(01) VALUE SPACE.
017600*
017700 01  WS-TOK-IX                       PIC 9(02) COMP VALUE ZERO.
017800 01  WS-TOK-JX                       PIC 9(02) COMP VALUE ZERO.
017900 01  WS-COUNT-DIFF                   PIC 9(02) COMP VALUE ZERO.
018000 01  WS-COMMON-PREFIX                PIC 9(02) COMP VALUE ZERO.
018100 01  WS-MAX-TOK-COUNT                PIC 9(02) COMP VALUE ZERO.
018200 01  WS-INTERSECT-COUNT              PIC 9(02) COMP VALUE ZERO.
018300 01  WS-UNION-COUNT                  PIC 9(02) COMP VALUE ZERO.
018400 01  WS-PREFIX-SCORE-SCALED          PIC 9(05) COMP VALUE ZERO.
018500 01  WS-JACCARD-SCORE-SCALED         PIC 9(05) COMP VALUE ZERO.
018600 01  WS-TOKEN-FOUND-SWITCH           PIC X(01) VALUE "N".
018700     88  WS-TOKEN-ALREADY-IN-SET         VALUE "Y".
018800     88  WS-TOKEN-IS-IN-OTHER-SET        VALUE "Y".
018900*
019000*---------------------------------------------------------------*
019100*    TOTALS AND VERDICT WORK AREAS.
019200*---------------------------------------------------------------*
019300 01  WS-UNCHANGED-COUNT              PIC 9(05) COMP VALUE ZERO.
019400 01  WS-CHANGED-COUNT                PIC 9(05) COMP VALUE ZERO.
019500 01  WS-REMOVED-COUNT                PIC 9(05) COMP VALUE ZERO.
019600 01  WS-ADDED-COUNT                  PIC 9(05) COMP VALUE ZERO.
019700 01  WS-BASELINE-TOTAL               PIC 9(05) COMP VALUE ZERO.
019800 01  WS-MATCH-PERCENT                PIC 9(03) COMP VALUE ZERO.
019900*
020000 01  WS-VERDICT-WORD                 PIC X(22) VALUE SPACES.
020100*
020200*    DISPLAY-FORMATTED COPIES OF THE COMP COUNTERS, FOR USE IN
020300*    THE STRING THAT BUILDS THE FINAL OBSERVATION TEXT.
020400 01  WS-UNCHANGED-DISPLAY            PIC ZZZ9.
020500 01  WS-CHANGED-DISPLAY              PIC ZZZ9.
020600 01  WS-REMOVED-DISPLAY              PIC ZZZ9.
020700 01  WS-ADDED-DISPLAY                PIC ZZZ9.
020800 01  WS-PERCENT-DISPLAY              PIC ZZ9.
020900*
021000 EJECT
021100*****************
021200 LINKAGE SECTION.
021300*****************
021400     COPY NARESULT.
021500 EJECT
021600**********************
021700 PROCEDURE DIVISION USING NAR-RESULT-AREA.
021800**********************
021900*
022000*---------------------------------------------------------------*
022100 MAIN-MODULE.
022200*---------------------------------------------------------------*
022300     MOVE ZERO                       TO NAR-STATUS.
022400     MOVE ZERO                       TO NAR-COMMENT-COUNT.
022500     PERFORM A000-BUILD-BASELINE-TABLE.
022600     IF  NAR-STATUS = ZERO
022700         PERFORM A100-BUILD-TARGET-TABLE
022800     END-IF.
022900     IF  NAR-STATUS = ZERO
023000         PERFORM A200-MATCH-ENTRIES
023100         PERFORM A300-CLASSIFY-AND-COUNT
023200         PERFORM A400-BUILD-VERDICT
023300     END-IF.
023400     PERFORM Z000-END-PROGRAM-ROUTINE.
023500     EXIT PROGRAM.
023600*
023700*---------------------------------------------------------------*
023800*    PARSE REFCFG-TPL INTO WS-BASE-TABLE.
023900*---------------------------------------------------------------*
024000 A000-BUILD-BASELINE-TABLE.
024100*---------------------------------------------------------------*
024200     OPEN INPUT REFCFG-TPL.
024300     IF NOT NAC-FS-SUCCESSFUL
024400         PERFORM Y900-ABNORMAL-TERMINATION
024500         GO TO A000-BUILD-BASELINE-TABLE-EX
024600     END-IF.
024700     PERFORM B000-RESET-PARSE-STATE.
024800     PERFORM B010-READ-REFCFG-TPL.
024900     PERFORM A015-PROCESS-LOOP
024920        THRU A015-PROCESS-LOOP-EX
024940        VARYING WS-SCAN-IX FROM 1 BY 0
024960          UNTIL WS-EOF.
025800     PERFORM B200-CLOSE-LAST-BASE-PARENT-CHECK.
025900     CLOSE REFCFG-TPL.
026000 A000-BUILD-BASELINE-TABLE-EX.
026100     EXIT.
026120*---------------------------------------------------------------*
026140 A015-PROCESS-LOOP.
026160*---------------------------------------------------------------*
026180     IF  REFCFG-TPL-REC NOT = SPACES
026200         MOVE REFCFG-TPL-REC     TO WS-CURRENT-LINE
026220         PERFORM C000-PARSE-CURRENT-LINE
026240         PERFORM B100-STORE-BASE-ENTRY
026260     END-IF.
026280     PERFORM B010-READ-REFCFG-TPL.
026300 A015-PROCESS-LOOP-EX.
026320     EXIT.
026340*---------------------------------------------------------------*
026360 B000-RESET-PARSE-STATE.
026400*---------------------------------------------------------------*
026500     SET WS-EOF                      TO FALSE.
026600     MOVE ZERO                       TO WS-STACK-DEPTH.
026700     MOVE ZERO                       TO WS-PREV-ENTRY-IX.
026800     MOVE ZERO                       TO WS-PREV-ENTRY-INDENT.
026900 B000-RESET-PARSE-STATE-EX.
027000     EXIT.
027100*---------------------------------------------------------------*
027200 B010-READ-REFCFG-TPL.
027300*---------------------------------------------------------------*
027400     READ REFCFG-TPL
027500         AT END
027600             SET WS-EOF              TO TRUE.
027700 B010-READ-REFCFG-TPL-EX.
027800     EXIT.
027900*---------------------------------------------------------------*
028000*    TRIM LEADING SPACES, MEASURE INDENT, POP THE PATH STACK
028100*    DOWN TO THE CURRENT LEVEL, CAPTURE THE REMAINING STACK AS
028200*    THIS LINE'S PATH, THEN PUSH THIS LINE ONTO THE STACK.
028300*---------------------------------------------------------------*
028400 C000-PARSE-CURRENT-LINE.
028500*---------------------------------------------------------------*
028600     MOVE ZERO                       TO WS-CURRENT-INDENT.
028700     PERFORM C010-COUNT-ONE-LEAD-SPACE
028720        THRU C010-COUNT-ONE-LEAD-SPACE-EX
028740        VARYING WS-TOK-IX FROM 1 BY 1
028760          UNTIL WS-TOK-IX > 120
028780             OR WS-CURRENT-LINE(WS-TOK-IX:1) NOT = SPACE.
029200     MOVE SPACES                     TO WS-CURRENT-TEXT.
029300     IF  WS-CURRENT-INDENT < 120
029400         MOVE WS-CURRENT-LINE(WS-CURRENT-INDENT + 1:)
029500             TO WS-CURRENT-TEXT
029600     END-IF.
029700*
029800     PERFORM C100-POP-STACK-TO-LEVEL.
029900 C000-PARSE-CURRENT-LINE-EX.
030000     EXIT.
030020*---------------------------------------------------------------*
030040 C010-COUNT-ONE-LEAD-SPACE.
030060*---------------------------------------------------------------*
030080     ADD 1                       TO WS-CURRENT-INDENT.
030100 C010-COUNT-ONE-LEAD-SPACE-EX.
030110     EXIT.
030120*---------------------------------------------------------------*
030140 C100-POP-STACK-TO-LEVEL.
030160*---------------------------------------------------------------*
030180     PERFORM C110-POP-ONE-STACK-LEVEL
030200        THRU C110-POP-ONE-STACK-LEVEL-EX
030220        VARYING WS-STK-INX FROM WS-STACK-DEPTH BY -1
030240          UNTIL WS-STACK-DEPTH = ZERO
030260             OR WS-STACK-INDENT(WS-STACK-DEPTH) < WS-CURRENT-INDENT.
030280 C100-POP-STACK-TO-LEVEL-EX.
031000     EXIT.
031020*---------------------------------------------------------------*
031040 C110-POP-ONE-STACK-LEVEL.
031060*---------------------------------------------------------------*
031080     SUBTRACT 1 FROM WS-STACK-DEPTH.
031090 C110-POP-ONE-STACK-LEVEL-EX.
031095     EXIT.
031100*---------------------------------------------------------------*
031200*    STORE ONE PARSED LINE INTO THE BASELINE TABLE, BACK-FILLING
031300*    THE PREVIOUS ENTRY'S IS-PARENT FLAG IF THIS LINE IS DEEPER.
031350*---------------------------------------------------------------*
031400 B100-STORE-BASE-ENTRY.
031500*---------------------------------------------------------------*
031600     IF  WS-PREV-ENTRY-IX NOT = ZERO
031700         AND WS-CURRENT-INDENT > WS-PREV-ENTRY-INDENT
031800         SET WS-BASE-IX              TO WS-PREV-ENTRY-IX
031900         SET WS-BASE-IS-PARENT       TO TRUE
032000     END-IF.
032100*
032200     IF  WS-BASE-COUNT < 120
032300         ADD 1                       TO WS-BASE-COUNT
032400         SET WS-BASE-IX              TO WS-BASE-COUNT
032500         MOVE WS-CURRENT-TEXT        TO WS-BASE-TEXT(WS-BASE-IX)
032600         MOVE WS-CURRENT-INDENT      TO WS-BASE-INDENT(WS-BASE-IX)
032700         MOVE WS-STACK-DEPTH         TO WS-BASE-PATH-DEPTH(WS-BASE-IX)
032800         PERFORM B110-COPY-ONE-BASE-PATH-LEVEL
032820            THRU B110-COPY-ONE-BASE-PATH-LEVEL-EX
032840            VARYING WS-STK-INX FROM 1 BY 1
032860              UNTIL WS-STK-INX > WS-STACK-DEPTH
032880         MOVE "N"                    TO WS-BASE-PARENT-SW(WS-BASE-IX)
033400         MOVE "N"                    TO WS-BASE-MATCHED-SW(WS-BASE-IX)
033500         MOVE ZERO                   TO WS-BASE-SCORE-SCALED(WS-BASE-IX)
033600         MOVE WS-BASE-COUNT          TO WS-PREV-ENTRY-IX
033700         MOVE WS-CURRENT-INDENT      TO WS-PREV-ENTRY-INDENT
033800         PERFORM C200-PUSH-STACK
033900     END-IF.
034000 B100-STORE-BASE-ENTRY-EX.
034100     EXIT.
034120*---------------------------------------------------------------*
034140 B110-COPY-ONE-BASE-PATH-LEVEL.
034160*---------------------------------------------------------------*
034180     MOVE WS-STACK-TEXT(WS-STK-INX)
034190         TO WS-BASE-PATH-LEVEL(WS-BASE-IX, WS-STK-INX).
034195 B110-COPY-ONE-BASE-PATH-LEVEL-EX.
034198     EXIT.
034200*---------------------------------------------------------------*
034300 C200-PUSH-STACK.
034400*---------------------------------------------------------------*
034500     IF  WS-STACK-DEPTH < 5
034600         ADD 1                       TO WS-STACK-DEPTH
034700         SET WS-STK-INX              TO WS-STACK-DEPTH
034800         MOVE WS-CURRENT-TEXT        TO WS-STACK-TEXT(WS-STK-INX)
034900         MOVE WS-CURRENT-INDENT      TO WS-STACK-INDENT(WS-STK-INX)
035000     END-IF.
035100 C200-PUSH-STACK-EX.
035200     EXIT.
035250*---------------------------------------------------------------*
035300*    THE LAST ENTRY ADDED NEVER GETS A FOLLOWING LINE TO COMPARE
035400*    ITS INDENT AGAINST, SO IT REMAINS NOT-A-PARENT BY DEFAULT -
035500*    THIS IS CORRECT PER THE BUSINESS RULE, NO ACTION NEEDED.
035600*---------------------------------------------------------------*
035700 B200-CLOSE-LAST-BASE-PARENT-CHECK.
035800*---------------------------------------------------------------*
035900     CONTINUE.
036000 B200-CLOSE-LAST-BASE-PARENT-CHECK-EX.
036100     EXIT.
036200*---------------------------------------------------------------*
036300*    PARSE RUNCFG-CAP INTO WS-TARG-TABLE - SAME LOGIC AS THE
036400*    BASELINE PASS ABOVE, DUPLICATED FOR THE TARGET TABLE SINCE
036500*    THE TWO TABLES ARE SEPARATE STORAGE AREAS.
036600*---------------------------------------------------------------*
036700 A100-BUILD-TARGET-TABLE.
036800*---------------------------------------------------------------*
036900     OPEN INPUT RUNCFG-CAP.
037000     IF NOT NAC-FS-2-SUCCESSFUL
037100         PERFORM Y900-ABNORMAL-TERMINATION
037200         GO TO A100-BUILD-TARGET-TABLE-EX
037300     END-IF.
037400     PERFORM B000-RESET-PARSE-STATE.
037500     PERFORM B310-READ-RUNCFG-CAP.
037600     PERFORM A115-PROCESS-LOOP
037620        THRU A115-PROCESS-LOOP-EX
037640        VARYING WS-SCAN-IX FROM 1 BY 0
037660          UNTIL WS-EOF.
038500     CLOSE RUNCFG-CAP.
038600 A100-BUILD-TARGET-TABLE-EX.
038700     EXIT.
038720*---------------------------------------------------------------*
038740 A115-PROCESS-LOOP.
038760*---------------------------------------------------------------*
038780     IF  RUNCFG-CAP-REC NOT = SPACES
038800         MOVE RUNCFG-CAP-REC     TO WS-CURRENT-LINE
038820         PERFORM C000-PARSE-CURRENT-LINE
038840         PERFORM B300-STORE-TARG-ENTRY
038860     END-IF.
038880     PERFORM B310-READ-RUNCFG-CAP.
038890 A115-PROCESS-LOOP-EX.
038895     EXIT.
038897*---------------------------------------------------------------*
038900 B310-READ-RUNCFG-CAP.
039000*---------------------------------------------------------------*
039100     READ RUNCFG-CAP
039200         AT END
039300             SET WS-EOF              TO TRUE.
039400 B310-READ-RUNCFG-CAP-EX.
039500     EXIT.
039600*---------------------------------------------------------------*
039700 B300-STORE-TARG-ENTRY.
039800*---------------------------------------------------------------*
039900     IF  WS-PREV-ENTRY-IX NOT = ZERO
040000         AND WS-CURRENT-INDENT > WS-PREV-ENTRY-INDENT
040100         SET WS-TARG-IX              TO WS-PREV-ENTRY-IX
040200         SET WS-TARG-IS-PARENT       TO TRUE
040300     END-IF.
040400*
040500     IF  WS-TARG-COUNT < 120
040600         ADD 1                       TO WS-TARG-COUNT
040700         SET WS-TARG-IX              TO WS-TARG-COUNT
040800         MOVE WS-CURRENT-TEXT        TO WS-TARG-TEXT(WS-TARG-IX)
040900         MOVE WS-CURRENT-INDENT      TO WS-TARG-INDENT(WS-TARG-IX)
041000         MOVE WS-STACK-DEPTH         TO WS-TARG-PATH-DEPTH(WS-TARG-IX)
041100         PERFORM B320-COPY-ONE-TARG-PATH-LEVEL
041120            THRU B320-COPY-ONE-TARG-PATH-LEVEL-EX
041140            VARYING WS-STK-INX FROM 1 BY 1
041160              UNTIL WS-STK-INX > WS-STACK-DEPTH
041180         MOVE "N"                    TO WS-TARG-PARENT-SW(WS-TARG-IX)
041700         MOVE "N"                    TO WS-TARG-USED-SW(WS-TARG-IX)
041800         MOVE WS-TARG-COUNT          TO WS-PREV-ENTRY-IX
041900         MOVE WS-CURRENT-INDENT      TO WS-PREV-ENTRY-INDENT
042000         PERFORM C200-PUSH-STACK
042100     END-IF.
042200 B300-STORE-TARG-ENTRY-EX.
042300     EXIT.
042320*---------------------------------------------------------------*
042340 B320-COPY-ONE-TARG-PATH-LEVEL.
042360*---------------------------------------------------------------*
042380     MOVE WS-STACK-TEXT(WS-STK-INX)
042390         TO WS-TARG-PATH-LEVEL(WS-TARG-IX, WS-STK-INX).
042395 B320-COPY-ONE-TARG-PATH-LEVEL-EX.
042398     EXIT.
042400*---------------------------------------------------------------*
042500*    MATCH EVERY BASELINE ENTRY AGAINST UNUSED TARGET ENTRIES
042600*    SHARING ITS PATH.  PARENTS NEED AN EXACT-TEXT MATCH; LEAVES
042700*    USE THE SIMILARITY SCORE AND THE 0.6 THRESHOLD.
042800*---------------------------------------------------------------*
042900 A200-MATCH-ENTRIES.
043000*---------------------------------------------------------------*
043100     PERFORM A210-MATCH-ONE-BASE-ENTRY
043120        THRU A210-MATCH-ONE-BASE-ENTRY-EX
043140        VARYING WS-BASE-IX FROM 1 BY 1
043160          UNTIL WS-BASE-IX > WS-BASE-COUNT.
043900 A200-MATCH-ENTRIES-EX.
044000     EXIT.
044020*---------------------------------------------------------------*
044040 A210-MATCH-ONE-BASE-ENTRY.
044060*---------------------------------------------------------------*
044080     IF  WS-BASE-IS-PARENT(WS-BASE-IX)
044100         PERFORM D000-MATCH-PARENT-ENTRY
044120     ELSE
044140         PERFORM D100-MATCH-LEAF-ENTRY
044160     END-IF.
044180 A210-MATCH-ONE-BASE-ENTRY-EX.
044190     EXIT.
044195*---------------------------------------------------------------*
044200 D000-MATCH-PARENT-ENTRY.
044300*---------------------------------------------------------------*
044400     MOVE ZERO                       TO WS-BEST-TARG-IX.
044500     PERFORM D010-CHECK-ONE-PARENT-CANDIDATE
044520        THRU D010-CHECK-ONE-PARENT-CANDIDATE-EX
044540        VARYING WS-TARG-IX FROM 1 BY 1
044560          UNTIL WS-TARG-IX > WS-TARG-COUNT
044580             OR WS-BEST-TARG-IX NOT = ZERO.
045600     IF  WS-BEST-TARG-IX NOT = ZERO
045700         SET WS-TARG-IX              TO WS-BEST-TARG-IX
045800         SET WS-TARG-USED            TO TRUE
045900         SET WS-BASE-MATCHED         TO TRUE
046000         MOVE 10000                  TO WS-BASE-SCORE-SCALED(WS-BASE-IX)
046100     END-IF.
046200 D000-MATCH-PARENT-ENTRY-EX.
046300     EXIT.
046320*---------------------------------------------------------------*
046340 D010-CHECK-ONE-PARENT-CANDIDATE.
046360*---------------------------------------------------------------*
046380     IF NOT WS-TARG-USED(WS-TARG-IX)
046400         PERFORM E000-CHECK-PATH-MATCH
046420         IF  WS-PATH-MATCHES
046440             AND WS-TARG-TEXT(WS-TARG-IX) = WS-BASE-TEXT(WS-BASE-IX)
046450             SET WS-BEST-TARG-IX  TO WS-TARG-IX
046460         END-IF
046470     END-IF.
046480 D010-CHECK-ONE-PARENT-CANDIDATE-EX.
046490     EXIT.
046495*---------------------------------------------------------------*
046500 D100-MATCH-LEAF-ENTRY.
046600*---------------------------------------------------------------*
046700     MOVE ZERO                       TO WS-BEST-TARG-IX.
046800     MOVE ZERO                       TO WS-BEST-SCORE-SCALED.
046900     PERFORM D110-CHECK-ONE-LEAF-CANDIDATE
046920        THRU D110-CHECK-ONE-LEAF-CANDIDATE-EX
046940        VARYING WS-TARG-IX FROM 1 BY 1
046960          UNTIL WS-TARG-IX > WS-TARG-COUNT.
048200     IF  WS-BEST-TARG-IX NOT = ZERO
048300         AND WS-BEST-SCORE-SCALED >= 6000
048400         SET WS-TARG-IX              TO WS-BEST-TARG-IX
048500         SET WS-TARG-USED            TO TRUE
048600         SET WS-BASE-MATCHED         TO TRUE
048700         MOVE WS-BEST-SCORE-SCALED   TO WS-BASE-SCORE-SCALED(WS-BASE-IX)
048800     END-IF.
048900 D100-MATCH-LEAF-ENTRY-EX.
049000     EXIT.
049020*---------------------------------------------------------------*
049040 D110-CHECK-ONE-LEAF-CANDIDATE.
049060*---------------------------------------------------------------*
049070     IF NOT WS-TARG-USED(WS-TARG-IX)
049075         PERFORM E000-CHECK-PATH-MATCH
049080         IF  WS-PATH-MATCHES
049085             PERFORM F000-SCORE-CANDIDATE
049090             IF  WS-CANDIDATE-SCORE-SCALED > WS-BEST-SCORE-SCALED
049092                 MOVE WS-CANDIDATE-SCORE-SCALED TO WS-BEST-SCORE-SCALED
049094                 SET WS-BEST-TARG-IX  TO WS-TARG-IX
049096             END-IF
049098         END-IF
049099     END-IF.
049100 D110-CHECK-ONE-LEAF-CANDIDATE-EX.
049102     EXIT.
049104*---------------------------------------------------------------*
049200*    TWO ENTRIES' PATHS MATCH WHEN THEY HAVE THE SAME DEPTH AND
049300*    EVERY ANCESTOR LEVEL'S TEXT IS IDENTICAL.
049400*---------------------------------------------------------------*
049500 E000-CHECK-PATH-MATCH.
049600*---------------------------------------------------------------*
049700     SET WS-PATH-MATCHES             TO FALSE.
049800     IF  WS-BASE-PATH-DEPTH(WS-BASE-IX) = WS-TARG-PATH-DEPTH(WS-TARG-IX)
049900         SET WS-PATH-MATCHES         TO TRUE
050000         PERFORM E010-CHECK-ONE-PATH-LEVEL
050010            THRU E010-CHECK-ONE-PATH-LEVEL-EX
050020            VARYING WS-TOK-IX FROM 1 BY 1
050030              UNTIL WS-TOK-IX > WS-BASE-PATH-DEPTH(WS-BASE-IX)
050040                 OR NOT WS-PATH-MATCHES
050800     END-IF.
050900 E000-CHECK-PATH-MATCH-EX.
051000     EXIT.
051010*---------------------------------------------------------------*
051020 E010-CHECK-ONE-PATH-LEVEL.
051030*---------------------------------------------------------------*
051040     IF  WS-BASE-PATH-LEVEL(WS-BASE-IX, WS-TOK-IX)
051050             NOT = WS-TARG-PATH-LEVEL(WS-TARG-IX, WS-TOK-IX)
051060         SET WS-PATH-MATCHES  TO FALSE
051070     END-IF.
051080 E010-CHECK-ONE-PATH-LEVEL-EX.
051090     EXIT.
051100*---------------------------------------------------------------*
051200*    SIMILARITY SCORE BETWEEN THE CURRENT BASELINE LEAF AND THE
051300*    CANDIDATE TARGET ENTRY - SEE BUSINESS RULE FOR THE FORMULA.
051400*---------------------------------------------------------------*
051500 F000-SCORE-CANDIDATE.
051600*---------------------------------------------------------------*
051700     MOVE ZERO                       TO WS-CANDIDATE-SCORE-SCALED.
051800     PERFORM G000-TOKENISE-BOTH-LINES.
051900     IF  WS-TOKA-COUNT = ZERO OR WS-TOKB-COUNT = ZERO
052000         GO TO F000-SCORE-CANDIDATE-EX
052100     END-IF.
052200     IF  WS-TOKA(1) NOT = WS-TOKB(1)
052300         GO TO F000-SCORE-CANDIDATE-EX
052400     END-IF.
052500     IF  WS-TOKA-COUNT > WS-TOKB-COUNT
052600         COMPUTE WS-COUNT-DIFF = WS-TOKA-COUNT - WS-TOKB-COUNT
052700     ELSE
052800         COMPUTE WS-COUNT-DIFF = WS-TOKB-COUNT - WS-TOKA-COUNT
052900     END-IF.
053000     IF  WS-COUNT-DIFF > 4
053100         GO TO F000-SCORE-CANDIDATE-EX
053200     END-IF.
053300*
053400     PERFORM G100-COUNT-COMMON-PREFIX.
053500     PERFORM G200-BUILD-TOKEN-SETS.
053600     PERFORM G300-COUNT-INTERSECTION.
053700*
053800     IF  WS-TOKA-COUNT > WS-TOKB-COUNT
053900         MOVE WS-TOKA-COUNT          TO WS-MAX-TOK-COUNT
054000     ELSE
054100         MOVE WS-TOKB-COUNT          TO WS-MAX-TOK-COUNT
054200     END-IF.
054300     COMPUTE WS-UNION-COUNT = WS-SETA-COUNT + WS-SETB-COUNT
054400                                - WS-INTERSECT-COUNT.
054500     COMPUTE WS-PREFIX-SCORE-SCALED ROUNDED =
054600         (WS-COMMON-PREFIX * 10000) / WS-MAX-TOK-COUNT.
054700     IF  WS-UNION-COUNT = ZERO
054800         MOVE 10000                  TO WS-JACCARD-SCORE-SCALED
054900     ELSE
055000         COMPUTE WS-JACCARD-SCORE-SCALED ROUNDED =
055100             (WS-INTERSECT-COUNT * 10000) / WS-UNION-COUNT
055200     END-IF.
055300     COMPUTE WS-CANDIDATE-SCORE-SCALED ROUNDED =
055400         (WS-PREFIX-SCORE-SCALED * 7 + WS-JACCARD-SCORE-SCALED * 3) / 10.
055500 F000-SCORE-CANDIDATE-EX.
055600     EXIT.
055700*---------------------------------------------------------------*
055800 G000-TOKENISE-BOTH-LINES.
055900*---------------------------------------------------------------*
056000     MOVE SPACES                     TO WS-TOKA-TABLE.
056100     MOVE ZERO                       TO WS-TOKA-COUNT.
056200     UNSTRING WS-BASE-TEXT(WS-BASE-IX) DELIMITED BY ALL SPACE
056300         INTO WS-TOKA(1) WS-TOKA(2) WS-TOKA(3) WS-TOKA(4)
056400              WS-TOKA(5) WS-TOKA(6) WS-TOKA(7) WS-TOKA(8)
056500              WS-TOKA(9) WS-TOKA(10) WS-TOKA(11) WS-TOKA(12)
056600         TALLYING IN WS-TOKA-COUNT.
056700     MOVE SPACES                     TO WS-TOKB-TABLE.
056800     MOVE ZERO                       TO WS-TOKB-COUNT.
056900     UNSTRING WS-TARG-TEXT(WS-TARG-IX) DELIMITED BY ALL SPACE
057000         INTO WS-TOKB(1) WS-TOKB(2) WS-TOKB(3) WS-TOKB(4)
057100              WS-TOKB(5) WS-TOKB(6) WS-TOKB(7) WS-TOKB(8)
057200              WS-TOKB(9) WS-TOKB(10) WS-TOKB(11) WS-TOKB(12)
057300         TALLYING IN WS-TOKB-COUNT.
057400 G000-TOKENISE-BOTH-LINES-EX.
057500     EXIT.
057600*---------------------------------------------------------------*
057700 G100-COUNT-COMMON-PREFIX.
057800*---------------------------------------------------------------*
057900     MOVE ZERO                       TO WS-COMMON-PREFIX.
058000     PERFORM G110-CHECK-ONE-PREFIX-TOKEN
058020        THRU G110-CHECK-ONE-PREFIX-TOKEN-EX
058040        VARYING WS-TOK-IX FROM 1 BY 1
058060          UNTIL WS-TOK-IX > WS-TOKA-COUNT
058080             OR WS-TOK-IX > WS-TOKB-COUNT
058090             OR WS-TOKA(WS-TOK-IX) NOT = WS-TOKB(WS-TOK-IX).
058600 G100-COUNT-COMMON-PREFIX-EX.
058700     EXIT.
058710*---------------------------------------------------------------*
058720 G110-CHECK-ONE-PREFIX-TOKEN.
058730*---------------------------------------------------------------*
058740     ADD 1                       TO WS-COMMON-PREFIX.
058750 G110-CHECK-ONE-PREFIX-TOKEN-EX.
058760     EXIT.
058800*---------------------------------------------------------------*
058900*    REDUCE EACH RAW TOKEN LIST TO ITS SET OF DISTINCT TOKENS.
059000*---------------------------------------------------------------*
059100 G200-BUILD-TOKEN-SETS.
059200*---------------------------------------------------------------*
059300     MOVE SPACES                     TO WS-SETA-TABLE.
059400     MOVE ZERO                       TO WS-SETA-COUNT.
059500     PERFORM H000-ADD-TO-SET-A
059520        THRU H000-ADD-TO-SET-A-EX
059540        VARYING WS-TOK-IX FROM 1 BY 1
059560          UNTIL WS-TOK-IX > WS-TOKA-COUNT.
059900     MOVE SPACES                     TO WS-SETB-TABLE.
060000     MOVE ZERO                       TO WS-SETB-COUNT.
060100     PERFORM H100-ADD-TO-SET-B
060120        THRU H100-ADD-TO-SET-B-EX
060140        VARYING WS-TOK-IX FROM 1 BY 1
060160          UNTIL WS-TOK-IX > WS-TOKB-COUNT.
060500 G200-BUILD-TOKEN-SETS-EX.
060600     EXIT.
060700*---------------------------------------------------------------*
060800 H000-ADD-TO-SET-A.
060900*---------------------------------------------------------------*
061000     SET WS-TOKEN-ALREADY-IN-SET     TO FALSE.
061100     PERFORM H010-CHECK-ONE-SETA-SLOT
061120        THRU H010-CHECK-ONE-SETA-SLOT-EX
061140        VARYING WS-TOK-JX FROM 1 BY 1
061160          UNTIL WS-TOK-JX > WS-SETA-COUNT
061180             OR WS-TOKEN-ALREADY-IN-SET.
061800     IF NOT WS-TOKEN-ALREADY-IN-SET
061900         AND WS-SETA-COUNT < 12
062000         ADD 1                       TO WS-SETA-COUNT
062100         MOVE WS-TOKA(WS-TOK-IX)     TO WS-SETA(WS-SETA-COUNT)
062200     END-IF.
062300 H000-ADD-TO-SET-A-EX.
062400     EXIT.
062420*---------------------------------------------------------------*
062440 H010-CHECK-ONE-SETA-SLOT.
062460*---------------------------------------------------------------*
062470     IF  WS-SETA(WS-TOK-JX) = WS-TOKA(WS-TOK-IX)
062480         SET WS-TOKEN-ALREADY-IN-SET TO TRUE
062490     END-IF.
062495 H010-CHECK-ONE-SETA-SLOT-EX.
062497     EXIT.
062500*---------------------------------------------------------------*
062600 H100-ADD-TO-SET-B.
062700*---------------------------------------------------------------*
062800     SET WS-TOKEN-ALREADY-IN-SET     TO FALSE.
062900     PERFORM H110-CHECK-ONE-SETB-SLOT
062920        THRU H110-CHECK-ONE-SETB-SLOT-EX
062940        VARYING WS-TOK-JX FROM 1 BY 1
062960          UNTIL WS-TOK-JX > WS-SETB-COUNT
062980             OR WS-TOKEN-ALREADY-IN-SET.
063600     IF NOT WS-TOKEN-ALREADY-IN-SET
063700         AND WS-SETB-COUNT < 12
063800         ADD 1                       TO WS-SETB-COUNT
063900         MOVE WS-TOKB(WS-TOK-IX)     TO WS-SETB(WS-SETB-COUNT)
064000     END-IF.
064100 H100-ADD-TO-SET-B-EX.
064200     EXIT.
064220*---------------------------------------------------------------*
064240 H110-CHECK-ONE-SETB-SLOT.
064260*---------------------------------------------------------------*
064270     IF  WS-SETB(WS-TOK-JX) = WS-TOKB(WS-TOK-IX)
064280         SET WS-TOKEN-ALREADY-IN-SET TO TRUE
064290     END-IF.
064295 H110-CHECK-ONE-SETB-SLOT-EX.
064297     EXIT.
064300*---------------------------------------------------------------*
064400*    COUNT OF SET-A TOKENS THAT ALSO APPEAR IN SET-B.
064500*---------------------------------------------------------------*
064600 G300-COUNT-INTERSECTION.
064700*---------------------------------------------------------------*
064800     MOVE ZERO                       TO WS-INTERSECT-COUNT.
064900     PERFORM G310-CHECK-ONE-SETA-TOKEN
064920        THRU G310-CHECK-ONE-SETA-TOKEN-EX
064940        VARYING WS-TOK-IX FROM 1 BY 1
064960          UNTIL WS-TOK-IX > WS-SETA-COUNT.
066200 G300-COUNT-INTERSECTION-EX.
066400     EXIT.
066420*---------------------------------------------------------------*
066440 G310-CHECK-ONE-SETA-TOKEN.
066460*---------------------------------------------------------------*
066470     SET WS-TOKEN-IS-IN-OTHER-SET TO FALSE.
066480     PERFORM G320-CHECK-ONE-SETB-SLOT
066481        THRU G320-CHECK-ONE-SETB-SLOT-EX
066482        VARYING WS-TOK-JX FROM 1 BY 1
066483          UNTIL WS-TOK-JX > WS-SETB-COUNT
066484             OR WS-TOKEN-IS-IN-OTHER-SET.
066485     IF  WS-TOKEN-IS-IN-OTHER-SET
066486         ADD 1                   TO WS-INTERSECT-COUNT
066487     END-IF.
066488 G310-CHECK-ONE-SETA-TOKEN-EX.
066489     EXIT.
066490*---------------------------------------------------------------*
066492 G320-CHECK-ONE-SETB-SLOT.
066494*---------------------------------------------------------------*
066496     IF  WS-SETB(WS-TOK-JX) = WS-SETA(WS-TOK-IX)
066497         SET WS-TOKEN-IS-IN-OTHER-SET TO TRUE
066498     END-IF.
066499 G320-CHECK-ONE-SETB-SLOT-EX.
066500     EXIT.
066520*---------------------------------------------------------------*
066540*    CLASSIFY EVERY BASELINE LEAF (UNCHANGED/CHANGED/REMOVED)
066700*    AND EVERY TARGET ENTRY NEVER MATCHED (ADDED).
066800*---------------------------------------------------------------*
066900 A300-CLASSIFY-AND-COUNT.
067000*---------------------------------------------------------------*
067100     MOVE ZERO                       TO WS-UNCHANGED-COUNT.
067200     MOVE ZERO                       TO WS-CHANGED-COUNT.
067300     MOVE ZERO                       TO WS-REMOVED-COUNT.
067400     MOVE ZERO                       TO WS-ADDED-COUNT.
067500     PERFORM A310-CLASSIFY-ONE-BASE-ENTRY
067520        THRU A310-CLASSIFY-ONE-BASE-ENTRY-EX
067540        VARYING WS-BASE-IX FROM 1 BY 1
067560          UNTIL WS-BASE-IX > WS-BASE-COUNT.
068900     PERFORM A320-CLASSIFY-ONE-TARG-ENTRY
068920        THRU A320-CLASSIFY-ONE-TARG-ENTRY-EX
068940        VARYING WS-TARG-IX FROM 1 BY 1
068960          UNTIL WS-TARG-IX > WS-TARG-COUNT.
069500 A300-CLASSIFY-AND-COUNT-EX.
069600     EXIT.
069610*---------------------------------------------------------------*
069620 A310-CLASSIFY-ONE-BASE-ENTRY.
069630*---------------------------------------------------------------*
069640     IF NOT WS-BASE-IS-PARENT(WS-BASE-IX)
069650         IF  WS-BASE-MATCHED(WS-BASE-IX)
069655             IF  WS-BASE-SCORE-SCALED(WS-BASE-IX) = 10000
069660                 ADD 1            TO WS-UNCHANGED-COUNT
069665             ELSE
069670                 ADD 1            TO WS-CHANGED-COUNT
069675             END-IF
069680         ELSE
069685             ADD 1                TO WS-REMOVED-COUNT
069690         END-IF
069695     END-IF.
069700 A310-CLASSIFY-ONE-BASE-ENTRY-EX.
069705     EXIT.
069710*---------------------------------------------------------------*
069715 A320-CLASSIFY-ONE-TARG-ENTRY.
069720*---------------------------------------------------------------*
069725     IF NOT WS-TARG-USED(WS-TARG-IX)
069730         ADD 1                    TO WS-ADDED-COUNT
069735     END-IF.
069740 A320-CLASSIFY-ONE-TARG-ENTRY-EX.
069745     EXIT.
069750*---------------------------------------------------------------*
069800*    TOTALS, MATCH PERCENT AND VERDICT.
069900*---------------------------------------------------------------*
070000 A400-BUILD-VERDICT.
070100*---------------------------------------------------------------*
070200     COMPUTE WS-BASELINE-TOTAL = WS-UNCHANGED-COUNT
070300         + WS-CHANGED-COUNT + WS-REMOVED-COUNT.
070400     IF  WS-BASELINE-TOTAL = ZERO
070500         MOVE 100                    TO WS-MATCH-PERCENT
070600     ELSE
070700         COMPUTE WS-MATCH-PERCENT ROUNDED =
070800             (WS-UNCHANGED-COUNT * 100) / WS-BASELINE-TOTAL
070900     END-IF.
071000*
071100     IF  WS-CHANGED-COUNT = ZERO AND WS-REMOVED-COUNT = ZERO
071200         MOVE 1                      TO NAR-STATUS
071300         MOVE "COMPLIANT"             TO WS-VERDICT-WORD
071400     ELSE
071500         IF  WS-MATCH-PERCENT >= 80
071600             MOVE 4                  TO NAR-STATUS
071700             MOVE "PARTIALLY COMPLIANT" TO WS-VERDICT-WORD
071800         ELSE
071900             MOVE 3                  TO NAR-STATUS
072000             MOVE "NON-COMPLIANT"    TO WS-VERDICT-WORD
072100         END-IF
072200     END-IF.
072300*
072400     MOVE WS-UNCHANGED-COUNT         TO WS-UNCHANGED-DISPLAY.
072500     MOVE WS-CHANGED-COUNT           TO WS-CHANGED-DISPLAY.
072600     MOVE WS-REMOVED-COUNT           TO WS-REMOVED-DISPLAY.
072700     MOVE WS-ADDED-COUNT             TO WS-ADDED-DISPLAY.
072800     MOVE WS-MATCH-PERCENT           TO WS-PERCENT-DISPLAY.
072900     STRING WS-VERDICT-WORD          DELIMITED BY SPACE
073000            " - Match "              DELIMITED BY SIZE
073100            WS-PERCENT-DISPLAY       DELIMITED BY SIZE
073200            "% ("                    DELIMITED BY SIZE
073300            WS-UNCHANGED-DISPLAY     DELIMITED BY SIZE
073400            " unchanged, "           DELIMITED BY SIZE
073500            WS-CHANGED-DISPLAY       DELIMITED BY SIZE
073600            " changed, "             DELIMITED BY SIZE
073700            WS-REMOVED-DISPLAY       DELIMITED BY SIZE
073800            " removed, "             DELIMITED BY SIZE
073900            WS-ADDED-DISPLAY         DELIMITED BY SIZE
074000            " added)"                DELIMITED BY SIZE
074100         INTO NAR-OBSERVATION.
074200 A400-BUILD-VERDICT-EX.
074300     EXIT.
074400*---------------------------------------------------------------*
074500*                   PROGRAM SUBROUTINE                         *
074600*---------------------------------------------------------------*
074700 Y900-ABNORMAL-TERMINATION.
074800     MOVE 5                          TO NAR-STATUS.
074900     MOVE "Unable to open a CFGDIFF input file." TO
075000         NAR-OBSERVATION.
075100     PERFORM Z000-END-PROGRAM-ROUTINE.
075200     EXIT PROGRAM.
075300*
075400 Z000-END-PROGRAM-ROUTINE.
075500     CONTINUE.
075600*
075700 Z999-END-PROGRAM-ROUTINE-EX.
075800     EXIT.
075900*
076000******************************************************************
076100************** END OF PROGRAM SOURCE -  NAVCFGD *****************
076200******************************************************************
