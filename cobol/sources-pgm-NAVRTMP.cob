000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVRTMP.
000500 AUTHOR.         R JURGENSEN.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   09 MAY 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO SCAN THE DEVICE
001200*               RUNNING CONFIGURATION CAPTURE FOR THE BGP
001300*               SECTION AND CONFIRM EVERY ROUTE-MAP REFERENCED
001400*               BY A NEIGHBOR OR AN INHERITED PEER TEMPLATE IS
001500*               ALSO DEFINED ELSEWHERE IN THE CONFIGURATION
001600*               (CHK-RTEMAP).
001700*
001800*    RETURN STATUS:
001900*    1 - PASS   - NO ROUTE-MAPS USED, OR ALL USED MAPS DEFINED
002000*    2 - FAIL   - ONE OR MORE USED ROUTE-MAPS ARE NOT DEFINED
002100*    5 - ERROR  - NO "ROUTER BGP" SECTION FOUND IN THE CAPTURE
002200*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*----------------------------------------------------------------*
002600* NA014  09/05/1993 RJG    - NETAUDIT PHASE 1
002700*                          - INITIAL VERSION
002800*---------------------------------------------------------------*
002900* NA025F 22/11/1998 RBH    - Y2K REMEDIATION PROJECT
003000*                          - REVIEWED, NO DATE FIELDS IN THIS
003100*                            PROGRAM, NO CHANGE REQUIRED
003200*---------------------------------------------------------------*
003300* NA036  05/04/2024 DCKABI - NOC-2024-0071
003400*                          - TEMPLATES INHERITED BY NO NEIGHBOR
003500*                            NO LONGER COUNTED AS USED
003600*---------------------------------------------------------------*
003700       EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT RUNCFG-CAP ASSIGN TO DATABASE-RUNCFGCAP
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS  IS NAC-FILE-STATUS.
005000*
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  RUNCFG-CAP
005700     LABEL RECORDS ARE OMITTED.
005800 01  RUNCFG-CAP-REC.
005900     COPY NACAPLIN.
006000*
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM NAVRTMP **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY NACOM.
006900*
007000 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
007100     88  WS-EOF                          VALUE "Y".
007200 01  WS-IN-BGP-SWITCH                PIC X(01) VALUE "N".
007300     88  WS-IN-BGP-SECTION               VALUE "Y".
007400 01  WS-BGP-SEEN-SWITCH              PIC X(01) VALUE "N".
007500     88  WS-BGP-SEEN                     VALUE "Y".
007600 01  WS-IN-TEMPLATE-SWITCH           PIC X(01) VALUE "N".
007700     88  WS-IN-TEMPLATE                  VALUE "Y".
007800 01  WS-IN-NEIGHBOR-SWITCH           PIC X(01) VALUE "N".
007900     88  WS-IN-NEIGHBOR                  VALUE "Y".
008000 01  WS-FOUND-SWITCH                 PIC X(01) VALUE "N".
008100     88  WS-FOUND                        VALUE "Y".
008200*
008300*    HOW MANY LEADING SPACES OPENED THE CURRENT SUB-BLOCK, SO WE
008400*    KNOW WHEN A LINE AT THE SAME OR SHALLOWER LEVEL CLOSES IT.
008500 01  WS-BLOCK-INDENT                 PIC 9(03) COMP VALUE ZERO.
008600 01  WS-LINE-INDENT                  PIC 9(03) COMP VALUE ZERO.
008700 01  WS-SCAN-IX                      PIC 9(03) COMP VALUE ZERO.
008800*
008900*    CURRENT TEMPLATE BEING BUILT, AND THE TEMPLATE A NEIGHBOR
009000*    BLOCK INHERITS FROM, IF ANY.
009100 01  WS-CURRENT-TEMPLATE             PIC X(24) VALUE SPACES.
009200 01  WS-INHERITED-TEMPLATE           PIC X(24) VALUE SPACES.
009300 01  WS-INHERIT-SWITCH               PIC X(01) VALUE "N".
009400     88  WS-NEIGHBOR-INHERITS            VALUE "Y".
009500*
009600*    UPPERCASED COPY OF THE LINE FOR KEYWORD SPOTTING, AND THE
009700*    ORIGINAL-CASE COPY FOR NAMES/ADDRESSES THAT MUST KEEP THEIR
009800*    OWN SPELLING.
009900 01  WS-LINE-UPPER                   PIC X(120) VALUE SPACES.
010000 01  WS-WORD-TAB.
010100     05  WS-WORD                     PIC X(24) OCCURS 6 TIMES.
010200 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
010300     05  WS-WORD-1                   PIC X(24).
010400     05  WS-WORD-2                   PIC X(24).
010500     05  WS-WORD-3                   PIC X(24).
010600     05  WS-WORD-4                   PIC X(24).
010700     05  WS-WORD-5                   PIC X(24).
010800     05  WS-WORD-6                   PIC X(24).
010900 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
011000*
011100 01  WS-WORD-TAB-MIXED.
011200     05  WS-WORD-MIXED               PIC X(24) OCCURS 6 TIMES.
011300 01  WS-WORD-TAB-MIXED-R REDEFINES WS-WORD-TAB-MIXED.
011400     05  WS-WORD-MIXED-1             PIC X(24).
011500     05  WS-WORD-MIXED-2             PIC X(24).
011600     05  WS-WORD-MIXED-3             PIC X(24).
011700     05  WS-WORD-MIXED-4             PIC X(24).
011800     05  WS-WORD-MIXED-5             PIC X(24).
011900     05  WS-WORD-MIXED-6             PIC X(24).
012000*
012100*    DEFINED ROUTE-MAP TABLE (COLUMN-1 "ROUTE-MAP name PERMIT/DENY")
012200 01  WS-DEFINED-COUNT                PIC 9(03) COMP VALUE ZERO.
012300 01  WS-DEFINED-TABLE.
012400     05  WS-DEFINED-MAP OCCURS 50 TIMES
012500                        INDEXED BY WS-DEF-INX.
012600         10  WS-DEFINED-NAME         PIC X(24).
012700*
012800*    USED ROUTE-MAP TABLE, TAGGED WITH THE OWNING TEMPLATE NAME
012900*    WHEN THE REFERENCE WAS FOUND INSIDE A TEMPLATE SUB-BLOCK, OR
013000*    SPACES WHEN FOUND DIRECTLY UNDER A NEIGHBOR.
013100 01  WS-USED-COUNT                   PIC 9(03) COMP VALUE ZERO.
013200 01  WS-USED-TABLE.
013300     05  WS-USED-MAP OCCURS 100 TIMES
013400                     INDEXED BY WS-USE-INX.
013500         10  WS-USED-NAME            PIC X(24).
013600         10  WS-USED-OWNER-TEMPLATE  PIC X(24).
013700*
013800*    TEMPLATE-TO-NEIGHBOR INHERITANCE FLAGS - SET TRUE ONLY WHEN
013900*    AT LEAST ONE NEIGHBOR BLOCK ACTUALLY INHERITS THE TEMPLATE.
014000 01  WS-TEMPLATE-COUNT               PIC 9(03) COMP VALUE ZERO.
014100 01  WS-TEMPLATE-TABLE.
014200     05  WS-TEMPLATE-ENTRY OCCURS 20 TIMES
014300                           INDEXED BY WS-TPL-INX.
014400         10  WS-TEMPLATE-NAME        PIC X(24).
014500         10  WS-TEMPLATE-INHERITED-SW PIC X(01) VALUE "N".
014600             88  WS-TEMPLATE-INHERITED  VALUE "Y".
014700*
014800*    MISSING (USED BUT UNDEFINED) LIST BUILT DURING VERDICT PASS.
014900 01  WS-MISSING-COUNT                PIC 9(03) COMP VALUE ZERO.
015000*
015100*    SCRATCH AREAS FOR THE SORTED, COMMA-SEPARATED NAME LISTS.
015200 01  WS-LIST-BUILD                   PIC X(400) VALUE SPACES.
015300 01  WS-NAME-FOUND-SWITCH            PIC X(01) VALUE "N".
015400     88  WS-NAME-ALREADY-LISTED          VALUE "Y".
015500*
015600*    SORT WORK - SIMPLE BUBBLE EXCHANGE OF NAME ENTRIES, KEPT
015700*    SMALL SINCE THE TABLES THEMSELVES ARE SMALL.
015800 01  WS-SORT-IX                      PIC 9(03) COMP VALUE ZERO.
016000 01  WS-SORT-HOLD                    PIC X(24) VALUE SPACES.
016050 01  WS-SORT-HOLD2                   PIC X(48) VALUE SPACES.
016060 01  WS-SORT-HOLD2-R REDEFINES WS-SORT-HOLD2.
016070     05  WS-SORT-HOLD2-NAME          PIC X(24).
016080     05  WS-SORT-HOLD2-OWNER         PIC X(24).
016100 01  WS-SORT-SWAPPED-SWITCH          PIC X(01) VALUE "N".
016200     88  WS-SORT-SWAPPED                 VALUE "Y".
016300*
016400 EJECT
016500*****************
016600 LINKAGE SECTION.
016700*****************
016800     COPY NARESULT.
016900 EJECT
017000**********************
017100 PROCEDURE DIVISION USING NAR-RESULT-AREA.
017200**********************
017300*
017400*---------------------------------------------------------------*
017500 MAIN-MODULE.
017600*---------------------------------------------------------------*
017700     PERFORM A000-SCAN-CONFIGURATION.
017800     IF  NAR-STATUS = ZERO
017900         PERFORM A900-BUILD-VERDICT
018000     END-IF.
018100     PERFORM Z000-END-PROGRAM-ROUTINE.
018200     EXIT PROGRAM.
018300*
018400*---------------------------------------------------------------*
018500 A000-SCAN-CONFIGURATION.
018600*---------------------------------------------------------------*
018700     MOVE ZERO                       TO NAR-STATUS.
018800     MOVE ZERO                       TO NAR-COMMENT-COUNT.
018900     OPEN INPUT RUNCFG-CAP.
019000     IF NOT NAC-FS-SUCCESSFUL
019100         PERFORM Y900-ABNORMAL-TERMINATION
019200     END-IF.
019300*
019400     PERFORM A010-READ-RUNCFG-CAP.
019500     PERFORM B000-PROCESS-ONE-LINE
019600         UNTIL WS-EOF.
019700*
019800     CLOSE RUNCFG-CAP.
019900*
020000     IF NOT WS-BGP-SEEN
020100         MOVE 5                      TO NAR-STATUS
020200         MOVE "No BGP configuration found." TO NAR-OBSERVATION
020300     END-IF.
020400 A000-SCAN-CONFIGURATION-EX.
020500     EXIT.
020600*---------------------------------------------------------------*
020700 A010-READ-RUNCFG-CAP.
020800*---------------------------------------------------------------*
020900     READ RUNCFG-CAP
021000         AT END
021100             SET WS-EOF              TO TRUE.
021200 A010-READ-RUNCFG-CAP-EX.
021300     EXIT.
021400*---------------------------------------------------------------*
021500 B000-PROCESS-ONE-LINE.
021600*---------------------------------------------------------------*
021700     IF  RUNCFG-CAP-REC NOT = SPACES
021800         PERFORM C000-MEASURE-INDENT
021900         PERFORM C100-TOKENISE-LINE
022000         PERFORM D000-DISPATCH-LINE
022100     END-IF.
022200     PERFORM A010-READ-RUNCFG-CAP.
022300 B000-PROCESS-ONE-LINE-EX.
022400     EXIT.
022500*---------------------------------------------------------------*
022600*    COUNT LEADING SPACES OF THE RAW LINE - THIS IS HOW THE
022700*    CONFIGURATION TEXT ENCODES NESTING OF SUB-BLOCKS.
022750*---------------------------------------------------------------*
022800 C000-MEASURE-INDENT.
022900*---------------------------------------------------------------*
023000     MOVE ZERO                       TO WS-LINE-INDENT.
023050     PERFORM C010-COUNT-ONE-SPACE
023070        THRU C010-COUNT-ONE-SPACE-EX
023080        VARYING WS-SCAN-IX FROM 1 BY 1
023090          UNTIL WS-SCAN-IX > 120
023095             OR RUNCFG-CAP-REC(WS-SCAN-IX:1) NOT = SPACE.
023600 C000-MEASURE-INDENT-EX.
023700     EXIT.
023720*---------------------------------------------------------------*
023740 C010-COUNT-ONE-SPACE.
023760*---------------------------------------------------------------*
023780     ADD 1                           TO WS-LINE-INDENT.
023795 C010-COUNT-ONE-SPACE-EX.
023798     EXIT.
023800*---------------------------------------------------------------*
023900 C100-TOKENISE-LINE.
024000*---------------------------------------------------------------*
024100     MOVE RUNCFG-CAP-REC             TO WS-LINE-UPPER.
024200     INSPECT WS-LINE-UPPER CONVERTING
024300         "abcdefghijklmnopqrstuvwxyz"
024400         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024500     MOVE SPACES                     TO WS-WORD-TAB.
024600     MOVE ZERO                       TO WS-WORD-COUNT.
024700     UNSTRING WS-LINE-UPPER DELIMITED BY ALL SPACE
024800         INTO WS-WORD-1 WS-WORD-2 WS-WORD-3
024900              WS-WORD-4 WS-WORD-5 WS-WORD-6
025000         TALLYING IN WS-WORD-COUNT.
025100     MOVE SPACES                     TO WS-WORD-TAB-MIXED.
025200     UNSTRING RUNCFG-CAP-REC DELIMITED BY ALL SPACE
025300         INTO WS-WORD-MIXED-1 WS-WORD-MIXED-2 WS-WORD-MIXED-3
025400              WS-WORD-MIXED-4 WS-WORD-MIXED-5 WS-WORD-MIXED-6.
025500 C100-TOKENISE-LINE-EX.
025600     EXIT.
025700*---------------------------------------------------------------*
025800*    ROUTE THE LINE ACCORDING TO WHAT SUB-BLOCK (IF ANY) IS OPEN.
025900*---------------------------------------------------------------*
026000 D000-DISPATCH-LINE.
026100*---------------------------------------------------------------*
026200     IF  WS-WORD-1 = "ROUTE-MAP"
026300         AND WS-LINE-INDENT = ZERO
026400         PERFORM E000-RECORD-DEFINED-MAP
026500     END-IF.
026600*
026700     IF NOT WS-IN-BGP-SECTION
026800         IF  WS-WORD-1 = "ROUTER" AND WS-WORD-2 = "BGP"
026900             AND WS-LINE-INDENT = ZERO
027000             SET WS-IN-BGP-SECTION   TO TRUE
027100             SET WS-BGP-SEEN         TO TRUE
027200         END-IF
027300         GO TO D000-DISPATCH-LINE-EX
027400     END-IF.
027500*
027600     IF  WS-LINE-INDENT = ZERO
027700         SET WS-IN-BGP-SECTION       TO FALSE
027800         PERFORM F000-CLOSE-OPEN-SUBBLOCK
027900         GO TO D000-DISPATCH-LINE-EX
028000     END-IF.
028100*
028200     IF  (WS-IN-TEMPLATE OR WS-IN-NEIGHBOR)
028300         AND WS-LINE-INDENT <= WS-BLOCK-INDENT
028400         PERFORM F000-CLOSE-OPEN-SUBBLOCK
028500     END-IF.
028600*
028700     IF  WS-WORD-1 = "TEMPLATE" AND WS-WORD-2 = "PEER"
028800         PERFORM G000-OPEN-TEMPLATE-BLOCK
028900     ELSE
029000         IF  WS-WORD-1 = "NEIGHBOR"
029100             PERFORM G100-OPEN-NEIGHBOR-BLOCK
029200         ELSE
029300             IF  WS-IN-TEMPLATE OR WS-IN-NEIGHBOR
029400                 PERFORM H000-SCAN-SUBBLOCK-LINE
029500             END-IF
029600         END-IF
029700     END-IF.
029800 D000-DISPATCH-LINE-EX.
029900     EXIT.
030000*---------------------------------------------------------------*
030100 E000-RECORD-DEFINED-MAP.
030200*---------------------------------------------------------------*
030300     IF  WS-DEFINED-COUNT < 50
030400         ADD 1                       TO WS-DEFINED-COUNT
030500         SET WS-DEF-INX              TO WS-DEFINED-COUNT
030600         MOVE WS-WORD-MIXED-2         TO WS-DEFINED-NAME(WS-DEF-INX)
030700     END-IF.
030800 E000-RECORD-DEFINED-MAP-EX.
030900     EXIT.
031000*---------------------------------------------------------------*
031100*    A SUB-BLOCK (TEMPLATE OR NEIGHBOR) HAS ENDED - IF IT WAS A
031200*    NEIGHBOR THAT INHERITED A TEMPLATE, MARK THAT TEMPLATE USED.
031300*---------------------------------------------------------------*
031400 F000-CLOSE-OPEN-SUBBLOCK.
031500*---------------------------------------------------------------*
031600     IF  WS-IN-NEIGHBOR AND WS-NEIGHBOR-INHERITS
031700         PERFORM I000-MARK-TEMPLATE-INHERITED
031800     END-IF.
031900     SET WS-IN-TEMPLATE              TO FALSE.
032000     SET WS-IN-NEIGHBOR              TO FALSE.
032100     MOVE ZERO                       TO WS-BLOCK-INDENT.
032200     MOVE SPACES                     TO WS-CURRENT-TEMPLATE.
032300     MOVE SPACES                     TO WS-INHERITED-TEMPLATE.
032400     SET WS-INHERIT-SWITCH           TO "N".
032500 F000-CLOSE-OPEN-SUBBLOCK-EX.
032600     EXIT.
032700*---------------------------------------------------------------*
032800 G000-OPEN-TEMPLATE-BLOCK.
032900*---------------------------------------------------------------*
033000     PERFORM F000-CLOSE-OPEN-SUBBLOCK.
033100     SET WS-IN-TEMPLATE              TO TRUE.
033200     MOVE WS-LINE-INDENT             TO WS-BLOCK-INDENT.
033300     MOVE WS-WORD-MIXED-3            TO WS-CURRENT-TEMPLATE.
033400     IF  WS-TEMPLATE-COUNT < 20
033500         ADD 1                       TO WS-TEMPLATE-COUNT
033600         SET WS-TPL-INX              TO WS-TEMPLATE-COUNT
033700         MOVE WS-CURRENT-TEMPLATE    TO WS-TEMPLATE-NAME(WS-TPL-INX)
033800         MOVE "N"                    TO WS-TEMPLATE-INHERITED-SW(WS-TPL-INX)
033900     END-IF.
034000 G000-OPEN-TEMPLATE-BLOCK-EX.
034100     EXIT.
034200*---------------------------------------------------------------*
034300 G100-OPEN-NEIGHBOR-BLOCK.
034400*---------------------------------------------------------------*
034500     PERFORM F000-CLOSE-OPEN-SUBBLOCK.
034600     SET WS-IN-NEIGHBOR              TO TRUE.
034700     MOVE WS-LINE-INDENT             TO WS-BLOCK-INDENT.
034800     MOVE SPACES                     TO WS-CURRENT-TEMPLATE.
034900 G100-OPEN-NEIGHBOR-BLOCK-EX.
035000     EXIT.
035100*---------------------------------------------------------------*
035200*    LOOK FOR "ROUTE-MAP name IN/OUT" OR "INHERIT PEER tname"
035300*    INSIDE THE CURRENTLY OPEN TEMPLATE OR NEIGHBOR SUB-BLOCK.
035350*---------------------------------------------------------------*
035400 H000-SCAN-SUBBLOCK-LINE.
035500*---------------------------------------------------------------*
035600     IF  WS-WORD-1 = "ROUTE-MAP"
035700         AND (WS-WORD-3 = "IN" OR WS-WORD-3 = "OUT")
035800         PERFORM J000-RECORD-USED-MAP
035900     END-IF.
036000*
036100     IF  WS-IN-NEIGHBOR
036200         AND WS-WORD-1 = "INHERIT" AND WS-WORD-2 = "PEER"
036300         MOVE WS-WORD-MIXED-3        TO WS-INHERITED-TEMPLATE
036400         SET WS-NEIGHBOR-INHERITS    TO TRUE
036500     END-IF.
036600 H000-SCAN-SUBBLOCK-LINE-EX.
036700     EXIT.
036800*---------------------------------------------------------------*
036900 J000-RECORD-USED-MAP.
037000*---------------------------------------------------------------*
037100     IF  WS-USED-COUNT < 100
037200         ADD 1                       TO WS-USED-COUNT
037300         SET WS-USE-INX              TO WS-USED-COUNT
037400         MOVE WS-WORD-MIXED-2        TO WS-USED-NAME(WS-USE-INX)
037500         IF  WS-IN-TEMPLATE
037600             MOVE WS-CURRENT-TEMPLATE TO WS-USED-OWNER-TEMPLATE(WS-USE-INX)
037700         ELSE
037800             MOVE SPACES             TO WS-USED-OWNER-TEMPLATE(WS-USE-INX)
037900         END-IF
038000     END-IF.
038100 J000-RECORD-USED-MAP-EX.
038200     EXIT.
038300*---------------------------------------------------------------*
038400 I000-MARK-TEMPLATE-INHERITED.
038500*---------------------------------------------------------------*
038600     SET WS-FOUND                    TO FALSE.
038650     PERFORM I010-CHECK-ONE-TEMPLATE
038670        THRU I010-CHECK-ONE-TEMPLATE-EX
038680        VARYING WS-TPL-INX FROM 1 BY 1
038690          UNTIL WS-TPL-INX > WS-TEMPLATE-COUNT
038695             OR WS-FOUND.
039500 I000-MARK-TEMPLATE-INHERITED-EX.
039600     EXIT.
039620*---------------------------------------------------------------*
039640 I010-CHECK-ONE-TEMPLATE.
039660*---------------------------------------------------------------*
039680     IF  WS-TEMPLATE-NAME(WS-TPL-INX) = WS-INHERITED-TEMPLATE
039690         SET WS-TEMPLATE-INHERITED(WS-TPL-INX) TO TRUE
039692         SET WS-FOUND                 TO TRUE
039694     END-IF.
039696 I010-CHECK-ONE-TEMPLATE-EX.
039698     EXIT.
039700*---------------------------------------------------------------*
039800*    THE USED SET IS THE WHOLE USED TABLE EXCEPT ENTRIES WHOSE
039900*    OWNING TEMPLATE, IF ANY, WAS NEVER INHERITED BY A NEIGHBOR.
040000*    COMPUTE THE MISSING (USED-BUT-UNDEFINED) SET AND REPORT.
040100*---------------------------------------------------------------*
040200 A900-BUILD-VERDICT.
040300*---------------------------------------------------------------*
040400     PERFORM K000-DROP-UNINHERITED-TEMPLATE-USES.
040500     IF  WS-USED-COUNT = ZERO
040600         MOVE 1                      TO NAR-STATUS
040700         MOVE "No route-maps are referenced in the BGP section."
040800             TO NAR-OBSERVATION
040900         GO TO A900-BUILD-VERDICT-EX
041000     END-IF.
041100*
041200     PERFORM L000-COUNT-MISSING-MAPS.
041300     IF  WS-MISSING-COUNT = ZERO
041400         MOVE 1                      TO NAR-STATUS
041500         MOVE "All referenced route-maps are defined."
041600             TO NAR-OBSERVATION
041700     ELSE
041800         MOVE 2                      TO NAR-STATUS
041900         MOVE "Missing route-maps found - see detail comments."
042000             TO NAR-OBSERVATION
042100         PERFORM M000-ADD-MISSING-COMMENT
042200     END-IF.
042300*
042400     PERFORM N000-ADD-DEFINED-LIST-COMMENT.
042500     PERFORM N100-ADD-USED-LIST-COMMENT.
042600 A900-BUILD-VERDICT-EX.
042700     EXIT.
042800*---------------------------------------------------------------*
042900*    A USE RECORDED INSIDE A TEMPLATE ONLY COUNTS IF AT LEAST
043000*    ONE NEIGHBOR ACTUALLY INHERITS THAT TEMPLATE - DROP THE
043100*    ENTRY (BY BLANKING ITS NAME) OTHERWISE.
043200*---------------------------------------------------------------*
043300 K000-DROP-UNINHERITED-TEMPLATE-USES.
043400*---------------------------------------------------------------*
043450     PERFORM K010-CHECK-ONE-USED-ENTRY
043470        THRU K010-CHECK-ONE-USED-ENTRY-EX
043480        VARYING WS-USE-INX FROM 1 BY 1
043490          UNTIL WS-USE-INX > WS-USED-COUNT.
045300 K000-DROP-UNINHERITED-TEMPLATE-USES-EX.
045400     EXIT.
045420*---------------------------------------------------------------*
045440 K010-CHECK-ONE-USED-ENTRY.
045460*---------------------------------------------------------------*
045480     IF  WS-USED-OWNER-TEMPLATE(WS-USE-INX) NOT = SPACES
045500         SET WS-FOUND                TO FALSE
045520         PERFORM K020-CHECK-ONE-TEMPLATE-OWNER
045540            THRU K020-CHECK-ONE-TEMPLATE-OWNER-EX
045560            VARYING WS-TPL-INX FROM 1 BY 1
045580              UNTIL WS-TPL-INX > WS-TEMPLATE-COUNT
045590                 OR WS-FOUND
045600         IF NOT WS-FOUND
045620             MOVE SPACES              TO WS-USED-NAME(WS-USE-INX)
045640         END-IF
045660     END-IF.
045680 K010-CHECK-ONE-USED-ENTRY-EX.
045690     EXIT.
045700*---------------------------------------------------------------*
045720 K020-CHECK-ONE-TEMPLATE-OWNER.
045740*---------------------------------------------------------------*
045760     IF  WS-TEMPLATE-NAME(WS-TPL-INX)
045780             = WS-USED-OWNER-TEMPLATE(WS-USE-INX)
045800         AND WS-TEMPLATE-INHERITED(WS-TPL-INX)
045820         SET WS-FOUND                TO TRUE
045840     END-IF.
045860 K020-CHECK-ONE-TEMPLATE-OWNER-EX.
045880     EXIT.
045900*---------------------------------------------------------------*
045920*    FOR EACH NAMED (NON-BLANK) USED ENTRY, SEE IF IT IS DEFINED.
045940*    MISSING COUNT IS NOT DE-DUPLICATED - A MAP USED TWICE AND
045960*    UNDEFINED IS COUNTED TWICE, MATCHING THE DETAIL COMMENTS.
045980*---------------------------------------------------------------*
046000 L000-COUNT-MISSING-MAPS.
046100*---------------------------------------------------------------*
046200     MOVE ZERO                       TO WS-MISSING-COUNT.
046250     PERFORM L010-CHECK-ONE-USED-NAME
046270        THRU L010-CHECK-ONE-USED-NAME-EX
046280        VARYING WS-USE-INX FROM 1 BY 1
046290          UNTIL WS-USE-INX > WS-USED-COUNT.
048000 L000-COUNT-MISSING-MAPS-EX.
048100     EXIT.
048120*---------------------------------------------------------------*
048140 L010-CHECK-ONE-USED-NAME.
048160*---------------------------------------------------------------*
048180     IF  WS-USED-NAME(WS-USE-INX) NOT = SPACES
048200         SET WS-FOUND                TO FALSE
048220         PERFORM L020-CHECK-ONE-DEFINED-NAME
048240            THRU L020-CHECK-ONE-DEFINED-NAME-EX
048260            VARYING WS-DEF-INX FROM 1 BY 1
048280              UNTIL WS-DEF-INX > WS-DEFINED-COUNT
048290                 OR WS-FOUND
048300         IF NOT WS-FOUND
048320             ADD 1                    TO WS-MISSING-COUNT
048340         END-IF
048360     END-IF.
048380 L010-CHECK-ONE-USED-NAME-EX.
048390     EXIT.
048400*---------------------------------------------------------------*
048420 L020-CHECK-ONE-DEFINED-NAME.
048440*---------------------------------------------------------------*
048460     IF  WS-DEFINED-NAME(WS-DEF-INX)
048480             = WS-USED-NAME(WS-USE-INX)
048500         SET WS-FOUND                TO TRUE
048520     END-IF.
048540 L020-CHECK-ONE-DEFINED-NAME-EX.
048560     EXIT.
048580*---------------------------------------------------------------*
048600 M000-ADD-MISSING-COMMENT.
048620*---------------------------------------------------------------*
048640     MOVE SPACES                     TO WS-LIST-BUILD.
048660     STRING "Missing route-maps: "   DELIMITED BY SIZE
048680         INTO WS-LIST-BUILD.
048700     PERFORM M010-CHECK-ONE-USED-NAME
048720        THRU M010-CHECK-ONE-USED-NAME-EX
048740        VARYING WS-USE-INX FROM 1 BY 1
048760          UNTIL WS-USE-INX > WS-USED-COUNT.
048780     ADD 1                           TO NAR-COMMENT-COUNT.
048800     MOVE WS-LIST-BUILD              TO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
048820 M000-ADD-MISSING-COMMENT-EX.
048840     EXIT.
048860*---------------------------------------------------------------*
048880 M010-CHECK-ONE-USED-NAME.
048900*---------------------------------------------------------------*
048920     IF  WS-USED-NAME(WS-USE-INX) NOT = SPACES
048940         SET WS-FOUND                TO FALSE
048960         PERFORM M020-CHECK-ONE-DEFINED-NAME
048980            THRU M020-CHECK-ONE-DEFINED-NAME-EX
049000            VARYING WS-DEF-INX FROM 1 BY 1
049020              UNTIL WS-DEF-INX > WS-DEFINED-COUNT
049040                 OR WS-FOUND
049060         IF NOT WS-FOUND
049080             PERFORM O000-APPEND-NAME-TO-LIST
049100         END-IF
049120     END-IF.
049140 M010-CHECK-ONE-USED-NAME-EX.
049160     EXIT.
049180*---------------------------------------------------------------*
049200 M020-CHECK-ONE-DEFINED-NAME.
049220*---------------------------------------------------------------*
049240     IF  WS-DEFINED-NAME(WS-DEF-INX)
049260             = WS-USED-NAME(WS-USE-INX)
049280         SET WS-FOUND                TO TRUE
049300     END-IF.
049320 M020-CHECK-ONE-DEFINED-NAME-EX.
049340     EXIT.
050900*---------------------------------------------------------------*
051000*    APPEND WS-USED-NAME(WS-USE-INX), COMMA-SEPARATED, TO THE
051100*    SCRATCH LIST BUILD AREA - NO DUPLICATE SUPPRESSION NEEDED
051200*    HERE SINCE THIS IS THE RAW MISSING LIST.
051300*---------------------------------------------------------------*
051400 O000-APPEND-NAME-TO-LIST.
051500*---------------------------------------------------------------*
051600     IF  WS-LIST-BUILD NOT = "Missing route-maps: "
051700         STRING WS-LIST-BUILD        DELIMITED BY SPACE
051800                ", "                 DELIMITED BY SIZE
051900                WS-USED-NAME(WS-USE-INX) DELIMITED BY SPACE
052000             INTO WS-LIST-BUILD
052100     ELSE
052200         STRING WS-LIST-BUILD        DELIMITED BY SPACE
052300                WS-USED-NAME(WS-USE-INX) DELIMITED BY SPACE
052400             INTO WS-LIST-BUILD
052500     END-IF.
052600 O000-APPEND-NAME-TO-LIST-EX.
052700     EXIT.
052800*---------------------------------------------------------------*
052900*    SORT THE DEFINED-MAP TABLE INTO ASCENDING ORDER (SMALL
053000*    TABLE, BUBBLE EXCHANGE IS PLENTY) THEN LIST IT, COMMA-
053100*    SEPARATED, AS A DETAIL COMMENT.
053200*---------------------------------------------------------------*
053300 N000-ADD-DEFINED-LIST-COMMENT.
053400*---------------------------------------------------------------*
053500     PERFORM P000-SORT-DEFINED-TABLE.
053600     MOVE SPACES                     TO WS-LIST-BUILD.
053700     STRING "Defined route-maps: "   DELIMITED BY SIZE
053800         INTO WS-LIST-BUILD.
053900     PERFORM N010-APPEND-ONE-DEFINED-NAME
053920        THRU N010-APPEND-ONE-DEFINED-NAME-EX
053940        VARYING WS-DEF-INX FROM 1 BY 1
053960          UNTIL WS-DEF-INX > WS-DEFINED-COUNT.
055200     ADD 1                           TO NAR-COMMENT-COUNT.
055300     MOVE WS-LIST-BUILD              TO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
055400 N000-ADD-DEFINED-LIST-COMMENT-EX.
055500     EXIT.
055520*---------------------------------------------------------------*
055540 N010-APPEND-ONE-DEFINED-NAME.
055560*---------------------------------------------------------------*
055580     IF  WS-DEF-INX = 1
055600         STRING WS-LIST-BUILD        DELIMITED BY SPACE
055620                WS-DEFINED-NAME(WS-DEF-INX) DELIMITED BY SPACE
055640             INTO WS-LIST-BUILD
055660     ELSE
055680         STRING WS-LIST-BUILD        DELIMITED BY SPACE
055700                ", "                 DELIMITED BY SIZE
055720                WS-DEFINED-NAME(WS-DEF-INX) DELIMITED BY SPACE
055740             INTO WS-LIST-BUILD
055760     END-IF.
055780 N010-APPEND-ONE-DEFINED-NAME-EX.
055790     EXIT.
055795*---------------------------------------------------------------*
055797*    SAME IDEA FOR THE USED-MAP SET, SKIPPING BLANKED-OUT
055798*    (DROPPED) ENTRIES AND SUPPRESSING DUPLICATE NAMES.
055799*---------------------------------------------------------------*
056000 N100-ADD-USED-LIST-COMMENT.
056100*---------------------------------------------------------------*
056200     PERFORM Q000-SORT-USED-TABLE.
056300     MOVE SPACES                     TO WS-LIST-BUILD.
056400     STRING "Used route-maps: "      DELIMITED BY SIZE
056500         INTO WS-LIST-BUILD.
056600     PERFORM N110-CHECK-ONE-USED-NAME
056620        THRU N110-CHECK-ONE-USED-NAME-EX
056640        VARYING WS-USE-INX FROM 1 BY 1
056660          UNTIL WS-USE-INX > WS-USED-COUNT.
057500     ADD 1                           TO NAR-COMMENT-COUNT.
057600     MOVE WS-LIST-BUILD              TO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
057700 N100-ADD-USED-LIST-COMMENT-EX.
057800     EXIT.
057820*---------------------------------------------------------------*
057840 N110-CHECK-ONE-USED-NAME.
057860*---------------------------------------------------------------*
057880     IF  WS-USED-NAME(WS-USE-INX) NOT = SPACES
057900         PERFORM R000-CHECK-ALREADY-LISTED
057920         IF NOT WS-NAME-ALREADY-LISTED
057940             PERFORM S000-APPEND-USED-NAME
057960         END-IF
057980     END-IF.
058000 N110-CHECK-ONE-USED-NAME-EX.
058010     EXIT.
058020*---------------------------------------------------------------*
058030 P000-SORT-DEFINED-TABLE.
058100*---------------------------------------------------------------*
058200     SET WS-SORT-SWAPPED             TO TRUE.
058300     PERFORM T000-BUBBLE-PASS-DEFINED
058400         UNTIL NOT WS-SORT-SWAPPED.
058500 P000-SORT-DEFINED-TABLE-EX.
058600     EXIT.
058700*---------------------------------------------------------------*
058800 T000-BUBBLE-PASS-DEFINED.
058900*---------------------------------------------------------------*
059000     SET WS-SORT-SWAPPED              TO FALSE.
059100     PERFORM T010-COMPARE-ONE-DEF-PAIR
059120        THRU T010-COMPARE-ONE-DEF-PAIR-EX
059140        VARYING WS-SORT-IX FROM 1 BY 1
059160          UNTIL WS-SORT-IX >= WS-DEFINED-COUNT.
060000 T000-BUBBLE-PASS-DEFINED-EX.
060200     EXIT.
060220*---------------------------------------------------------------*
060240 T010-COMPARE-ONE-DEF-PAIR.
060260*---------------------------------------------------------------*
060280     SET WS-DEF-INX               TO WS-SORT-IX.
060300     IF  WS-DEFINED-NAME(WS-DEF-INX) > WS-DEFINED-NAME(WS-DEF-INX + 1)
060320         MOVE WS-DEFINED-NAME(WS-DEF-INX)     TO WS-SORT-HOLD
060340         MOVE WS-DEFINED-NAME(WS-DEF-INX + 1) TO WS-DEFINED-NAME(WS-DEF-INX)
060360         MOVE WS-SORT-HOLD                    TO WS-DEFINED-NAME(WS-DEF-INX + 1)
060380         SET WS-SORT-SWAPPED      TO TRUE
060400     END-IF.
060420 T010-COMPARE-ONE-DEF-PAIR-EX.
060440     EXIT.
060460*---------------------------------------------------------------*
060480 Q000-SORT-USED-TABLE.
060500*---------------------------------------------------------------*
060600     SET WS-SORT-SWAPPED             TO TRUE.
060700     PERFORM U000-BUBBLE-PASS-USED
060800         UNTIL NOT WS-SORT-SWAPPED.
060900 Q000-SORT-USED-TABLE-EX.
061000     EXIT.
061100*---------------------------------------------------------------*
061200 U000-BUBBLE-PASS-USED.
061300*---------------------------------------------------------------*
061400     SET WS-SORT-SWAPPED              TO FALSE.
061500     PERFORM U010-COMPARE-ONE-USE-PAIR
061520        THRU U010-COMPARE-ONE-USE-PAIR-EX
061540        VARYING WS-SORT-IX FROM 1 BY 1
061560          UNTIL WS-SORT-IX >= WS-USED-COUNT.
062200 U000-BUBBLE-PASS-USED-EX.
062400     EXIT.
062420*---------------------------------------------------------------*
062440 U010-COMPARE-ONE-USE-PAIR.
062460*---------------------------------------------------------------*
062480     SET WS-USE-INX               TO WS-SORT-IX.
062500     IF  WS-USED-NAME(WS-USE-INX) > WS-USED-NAME(WS-USE-INX + 1)
062520         MOVE WS-USED-MAP(WS-USE-INX)     TO WS-SORT-HOLD2
062540         MOVE WS-USED-MAP(WS-USE-INX + 1) TO WS-USED-MAP(WS-USE-INX)
062560         MOVE WS-SORT-HOLD2               TO WS-USED-MAP(WS-USE-INX + 1)
062580         SET WS-SORT-SWAPPED      TO TRUE
062600     END-IF.
062620 U010-COMPARE-ONE-USE-PAIR-EX.
062640     EXIT.
062660*---------------------------------------------------------------*
062680 R000-CHECK-ALREADY-LISTED.
062700*---------------------------------------------------------------*
062800     SET WS-NAME-FOUND-SWITCH        TO "N".
062900     PERFORM R010-COMPARE-ONE-PRIOR-NAME
062920        THRU R010-COMPARE-ONE-PRIOR-NAME-EX
062940        VARYING WS-SORT-IX FROM 1 BY 1
062960          UNTIL WS-SORT-IX >= WS-USE-INX
062980             OR WS-NAME-ALREADY-LISTED.
063600 R000-CHECK-ALREADY-LISTED-EX.
063800     EXIT.
063820*---------------------------------------------------------------*
063840 R010-COMPARE-ONE-PRIOR-NAME.
063860*---------------------------------------------------------------*
063880     SET WS-DEF-INX               TO WS-SORT-IX.
063900     IF  WS-USED-NAME(WS-SORT-IX) = WS-USED-NAME(WS-USE-INX)
063920         SET WS-NAME-ALREADY-LISTED TO TRUE
063940     END-IF.
063960 R010-COMPARE-ONE-PRIOR-NAME-EX.
063980     EXIT.
063990*---------------------------------------------------------------*
064000 S000-APPEND-USED-NAME.
064100*---------------------------------------------------------------*
064200     IF  WS-LIST-BUILD NOT = "Used route-maps: "
064300         STRING WS-LIST-BUILD        DELIMITED BY SPACE
064400                ", "                 DELIMITED BY SIZE
064500                WS-USED-NAME(WS-USE-INX) DELIMITED BY SPACE
064600             INTO WS-LIST-BUILD
064700     ELSE
064800         STRING WS-LIST-BUILD        DELIMITED BY SPACE
064900                WS-USED-NAME(WS-USE-INX) DELIMITED BY SPACE
065000             INTO WS-LIST-BUILD
065100     END-IF.
065200 S000-APPEND-USED-NAME-EX.
065300     EXIT.
065400*---------------------------------------------------------------*
065500*                   PROGRAM SUBROUTINE                         *
065600*---------------------------------------------------------------*
065700 Y900-ABNORMAL-TERMINATION.
065800     MOVE 5                          TO NAR-STATUS.
065900     MOVE "Unable to open the RUNCFG-CAP input file." TO
066000         NAR-OBSERVATION.
066100     PERFORM Z000-END-PROGRAM-ROUTINE.
066200     EXIT PROGRAM.
066300*
066400 Z000-END-PROGRAM-ROUTINE.
066500     CONTINUE.
066600*
066700 Z999-END-PROGRAM-ROUTINE-EX.
066800     EXIT.
066900*
067000******************************************************************
067100************** END OF PROGRAM SOURCE -  NAVRTMP *****************
067200******************************************************************
