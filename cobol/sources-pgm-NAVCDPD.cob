000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVCDPD.
000500 AUTHOR.         TYK.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   04 JUN 1993.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE, GIVEN TWO CAPTURES -
001200*               CDP NEIGHBOR DETAIL AND INTERFACE DESCRIPTIONS -
001300*               TO CONFIRM EVERY CDP-CONNECTED INTERFACE CARRIES
001400*               THE STANDARD <LOCAL>_<REMOTE-HOST>_<REMOTE-PORT>
001500*               DESCRIPTION (CHK-CDPDESC).
001600*
001700*    RETURN STATUS:
001800*    1 - PASS          - ALL DESCRIPTIONS COMPLIANT
001900*    2 - FAIL          - ONE OR MORE DESCRIPTIONS NON-COMPLIANT
002000*    5 - ERROR         - A CAPTURE COULD NOT BE OPENED
002100*    6 - INCONCLUSIVE  - NO CDP NEIGHBOR ENTRIES FOUND
002200*
002300*----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:
002500*----------------------------------------------------------------*
002600* NA013  04/06/1993 TYK    - NETAUDIT PHASE 1
002700*                          - INITIAL VERSION
002800*---------------------------------------------------------------*
002900* NA025E 09/12/1998 RBH    - Y2K REMEDIATION PROJECT
003000*                          - REVIEWED, NO DATE FIELDS IN THIS
003100*                            PROGRAM, NO CHANGE REQUIRED
003200*---------------------------------------------------------------*
003300* NA035  28/03/2024 DCKABI - NOC-2024-0071
003400*                          - RAISED TABLE COUNTERS TO COMP AND
003500*                            REPLACED THE OLD LINEAR SCAN WITH A
003600*                            CLEARER LOOKUP PARAGRAPH
003700*---------------------------------------------------------------*
003800       EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CDP-CAP    ASSIGN TO DATABASE-CDPCAP
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS  IS NAC-FILE-STATUS.
005100     SELECT IFDESC-CAP ASSIGN TO DATABASE-IFDESCCAP
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS  IS NAC-FILE-STATUS.
005400*
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  CDP-CAP
006100     LABEL RECORDS ARE OMITTED.
006200 01  CDP-CAP-REC.
006300     COPY NACAPLIN.
006400*
006500 FD  IFDESC-CAP
006600     LABEL RECORDS ARE OMITTED.
006700 01  IFDESC-CAP-REC.
006800     COPY NACAPLIN.
006900*
007000 WORKING-STORAGE SECTION.
007100*************************
007200 01  FILLER                          PIC X(24)        VALUE
007300     "** PROGRAM NAVCDPD **".
007400*
007500* ------------------ PROGRAM WORKING STORAGE -------------------*
007600 01  WK-C-COMMON.
007700     COPY NACOM.
007800*
007900 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
008000     88  WS-EOF                          VALUE "Y".
008100*
008200*    CDP NEIGHBOR TABLE - LOCAL INTERFACE TO REMOTE DEVICE
008300 01  WS-CDP-COUNT                    PIC 9(04) COMP VALUE ZERO.
008400 01  WS-CDP-IX                       PIC 9(04) COMP VALUE ZERO.
008500 01  WS-CDP-TABLE.
008600     05  WS-CDP-ENTRY                OCCURS 100 TIMES
008700                                      INDEXED BY WS-CDP-INX.
008800         10  WS-CDP-LOCAL-INTF       PIC X(16).
008900         10  WS-CDP-REMOTE-HOST      PIC X(24).
009000         10  WS-CDP-REMOTE-INTF      PIC X(16).
009100*
009200*    INTERFACE-DESCRIPTION TABLE
009300 01  WS-DESC-COUNT                   PIC 9(04) COMP VALUE ZERO.
009400 01  WS-DESC-IX                      PIC 9(04) COMP VALUE ZERO.
009500 01  WS-DESC-TABLE.
009600     05  WS-DESC-ENTRY               OCCURS 100 TIMES
009700                                      INDEXED BY WS-DESC-INX.
009800         10  WS-DESC-INTF            PIC X(16).
009900         10  WS-DESC-TEXT            PIC X(60).
010000*
010100*    CDP LINE TOKENISER (3 PRE-FLATTENED TOKENS PER LINE)
010200 01  WS-CDP-WORD-TAB.
010300     05  WS-CDP-WORD                 PIC X(24) OCCURS 3 TIMES.
010400 01  WS-CDP-WORD-TAB-R REDEFINES WS-CDP-WORD-TAB.
010500     05  WS-W-LOCAL-INTF             PIC X(24).
010600     05  WS-W-REMOTE-HOST-RAW        PIC X(24).
010700     05  WS-W-REMOTE-INTF            PIC X(24).
010800*
010900*    HOSTNAME TRUNCATION WORK AREA - SCAN FOR FIRST "." CHARACTER
011000 01  WS-HOST-RAW                     PIC X(24) VALUE SPACES.
011100 01  WS-HOST-RAW-R REDEFINES WS-HOST-RAW.
011200     05  WS-HOST-CHAR                PIC X(01) OCCURS 24 TIMES.
011300 01  WS-HOST-SCAN-IX                 PIC 9(02) COMP VALUE ZERO.
011400 01  WS-HOST-DOT-POS                 PIC 9(02) COMP VALUE ZERO.
011500*
011600*    DESCRIPTION-CAPTURE LINE TOKENISER (UP TO 10 WORDS) - THE
011610*    UPPERCASED COPY IS USED ONLY TO SPOT THE "ADMIN DOWN"
011620*    STATUS KEYWORDS; THE MIXED-CASE COPY SUPPLIES THE TEXT.
011700 01  WS-DESC-WORD-TAB.
011800     05  WS-DESC-WORD                PIC X(20) OCCURS 10 TIMES.
011900 01  WS-DESC-WORD-TAB-R REDEFINES WS-DESC-WORD-TAB.
012000     05  WS-DW-INTF                  PIC X(20).
012100     05  WS-DW-STATUS-1               PIC X(20).
012200     05  WS-DW-STATUS-2               PIC X(20).
012300     05  WS-DW-FILLER                 PIC X(140).
012310 01  WS-DESC-WORD-TAB-MIXED.
012320     05  WS-DESC-WORD-MIXED          PIC X(20) OCCURS 10 TIMES.
012330     05  FILLER                      PIC X(01) VALUE SPACE.
012400 01  WS-DESC-WORD-COUNT              PIC 9(02) COMP VALUE ZERO.
012500 01  WS-DESC-LINE-UPPER              PIC X(120) VALUE SPACES.
012600*
012700 01  WS-DESC-TEXT-START              PIC 9(02) COMP VALUE ZERO.
012800 01  WS-FOUND-SWITCH                 PIC X(01) VALUE "N".
012900     88  WS-FOUND-DESC                   VALUE "Y".
013000*
013100 01  WS-EXPECTED-DESC                PIC X(60) VALUE SPACES.
013200 01  WS-ACTUAL-DESC                  PIC X(60) VALUE SPACES.
013300 01  WS-NONCOMPLIANT-COUNT           PIC 9(04) COMP VALUE ZERO.
013400 01  WS-COUNT-DISPLAY                PIC ZZZ9.
013500*
013600*****************
013700 LINKAGE SECTION.
013800*****************
013900     COPY NARESULT.
014000 EJECT
014100********************************************
014200 PROCEDURE DIVISION USING NAR-RESULT-AREA.
014300********************************************
014400 MAIN-MODULE.
014500     PERFORM A000-BUILD-CDP-TABLE
014600        THRU A099-BUILD-CDP-TABLE-EX.
014700     IF  NAR-STATUS NOT = 6
014800         PERFORM A100-BUILD-DESC-TABLE
014900            THRU A199-BUILD-DESC-TABLE-EX
015000         PERFORM A200-COMPARE-AND-REPORT
015100            THRU A299-COMPARE-AND-REPORT-EX
015200     END-IF.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z999-END-PROGRAM-ROUTINE-EX.
015500     EXIT PROGRAM.
015600*
015700*---------------------------------------------------------------*
015800 A000-BUILD-CDP-TABLE.
015900*---------------------------------------------------------------*
016000     OPEN INPUT CDP-CAP.
016100     IF  NOT NAC-FS-SUCCESSFUL
016200         DISPLAY "NAVCDPD - OPEN FILE ERROR - CDP-CAP"
016300         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
016400         GO TO Y900-ABNORMAL-TERMINATION.
016500*
016600     SET WS-EOF-SWITCH               TO "N".
016700     PERFORM A010-READ-CDP-CAP.
016750     PERFORM A015-PROCESS-LOOP
016770        THRU A015-PROCESS-LOOP-EX
016790        UNTIL WS-EOF.
017400*
017500     CLOSE CDP-CAP.
017600     IF  NOT NAC-FS-SUCCESSFUL
017700         DISPLAY "NAVCDPD - CLOSE FILE ERROR - CDP-CAP"
017800         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
017900     END-IF.
018000*
018100     IF  WS-CDP-COUNT = ZERO
018200         MOVE 6                      TO NAR-STATUS
018300         MOVE "No CDP neighbor entries found in capture."
018400                                      TO NAR-OBSERVATION
018500     END-IF.
018600 A099-BUILD-CDP-TABLE-EX.
018700     EXIT.
018750*---------------------------------------------------------------*
018760 A015-PROCESS-LOOP.
018770*---------------------------------------------------------------*
018780     IF  CDP-CAP-REC NOT = SPACES
018782         PERFORM B000-STORE-CDP-ROW
018784     END-IF.
018790     PERFORM A010-READ-CDP-CAP.
018795 A015-PROCESS-LOOP-EX.
018798     EXIT.
018800*---------------------------------------------------------------*
018900 A010-READ-CDP-CAP.
019000*---------------------------------------------------------------*
019100     READ CDP-CAP
019200         AT END
019300             SET WS-EOF              TO TRUE.
019400 A010-READ-CDP-CAP-EX.
019500     EXIT.
019600*---------------------------------------------------------------*
019700 B000-STORE-CDP-ROW.
019800*---------------------------------------------------------------*
019900     MOVE SPACES                     TO WS-CDP-WORD-TAB.
020000     UNSTRING CDP-CAP-REC DELIMITED BY ALL SPACE
020100         INTO WS-CDP-WORD(1) WS-CDP-WORD(2) WS-CDP-WORD(3).
020200     IF  WS-W-LOCAL-INTF = SPACES
020300         GO TO B000-STORE-CDP-ROW-EX.
020400*
020500     ADD 1                           TO WS-CDP-COUNT.
020600     SET WS-CDP-INX                  TO WS-CDP-COUNT.
020700     MOVE WS-W-LOCAL-INTF            TO WS-CDP-LOCAL-INTF(WS-CDP-INX).
020800     MOVE WS-W-REMOTE-INTF           TO WS-CDP-REMOTE-INTF(WS-CDP-INX).
020900*
021000     MOVE SPACES                     TO WS-HOST-RAW.
021100     MOVE WS-W-REMOTE-HOST-RAW       TO WS-HOST-RAW.
021200     PERFORM C000-TRUNCATE-HOSTNAME.
021300     MOVE WS-HOST-RAW                TO WS-CDP-REMOTE-HOST(WS-CDP-INX).
021400 B000-STORE-CDP-ROW-EX.
021500     EXIT.
021600*---------------------------------------------------------------*
021700 C000-TRUNCATE-HOSTNAME.
021800*---------------------------------------------------------------*
021900     MOVE ZERO                       TO WS-HOST-DOT-POS.
022000     PERFORM C010-CHECK-ONE-HOST-CHAR
022020        THRU C010-CHECK-ONE-HOST-CHAR-EX
022040        VARYING WS-HOST-SCAN-IX FROM 1 BY 1
022060          UNTIL WS-HOST-SCAN-IX > 24
022080             OR WS-HOST-DOT-POS NOT = ZERO.
022700     IF  WS-HOST-DOT-POS > 1
022800         MOVE WS-HOST-RAW(1:WS-HOST-DOT-POS - 1) TO WS-HOST-RAW
022900         MOVE SPACES TO WS-HOST-RAW(WS-HOST-DOT-POS:)
023000     END-IF.
023100 C000-TRUNCATE-HOSTNAME-EX.
023200     EXIT.
023220*---------------------------------------------------------------*
023240 C010-CHECK-ONE-HOST-CHAR.
023260*---------------------------------------------------------------*
023280     IF  WS-HOST-CHAR(WS-HOST-SCAN-IX) = "."
023290         MOVE WS-HOST-SCAN-IX        TO WS-HOST-DOT-POS
023295     END-IF.
023298 C010-CHECK-ONE-HOST-CHAR-EX.
023299     EXIT.
023300*---------------------------------------------------------------*
023400 A100-BUILD-DESC-TABLE.
023500*---------------------------------------------------------------*
023600     OPEN INPUT IFDESC-CAP.
023700     IF  NOT NAC-FS-SUCCESSFUL
023800         DISPLAY "NAVCDPD - OPEN FILE ERROR - IFDESC-CAP"
023900         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
024000         GO TO Y900-ABNORMAL-TERMINATION.
024100*
024200     SET WS-EOF-SWITCH               TO "N".
024300     PERFORM A110-READ-IFDESC-CAP.
024350     PERFORM A115-PROCESS-LOOP
024370        THRU A115-PROCESS-LOOP-EX
024390        UNTIL WS-EOF.
025000*
025100     CLOSE IFDESC-CAP.
025200     IF  NOT NAC-FS-SUCCESSFUL
025300         DISPLAY "NAVCDPD - CLOSE FILE ERROR - IFDESC-CAP"
025400         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
025500     END-IF.
025600 A199-BUILD-DESC-TABLE-EX.
025700     EXIT.
025750*---------------------------------------------------------------*
025760 A115-PROCESS-LOOP.
025770*---------------------------------------------------------------*
025780     IF  IFDESC-CAP-REC NOT = SPACES
025782         PERFORM B100-STORE-DESC-ROW
025784     END-IF.
025790     PERFORM A110-READ-IFDESC-CAP.
025795 A115-PROCESS-LOOP-EX.
025798     EXIT.
025800*---------------------------------------------------------------*
025900 A110-READ-IFDESC-CAP.
026000*---------------------------------------------------------------*
026100     READ IFDESC-CAP
026200         AT END
026300             SET WS-EOF              TO TRUE.
026400 A110-READ-IFDESC-CAP-EX.
026500     EXIT.
026600*---------------------------------------------------------------*
026700 B100-STORE-DESC-ROW.
026800*---------------------------------------------------------------*
026900     MOVE IFDESC-CAP-REC             TO WS-DESC-LINE-UPPER.
027000     INSPECT WS-DESC-LINE-UPPER CONVERTING
027100         "abcdefghijklmnopqrstuvwxyz"
027200         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300     MOVE SPACES                     TO WS-DESC-WORD-TAB.
027400     MOVE ZERO                       TO WS-DESC-WORD-COUNT.
027500     UNSTRING WS-DESC-LINE-UPPER DELIMITED BY ALL SPACE
027600         INTO WS-DESC-WORD(1) WS-DESC-WORD(2) WS-DESC-WORD(3)
027700              WS-DESC-WORD(4) WS-DESC-WORD(5) WS-DESC-WORD(6)
027800              WS-DESC-WORD(7) WS-DESC-WORD(8) WS-DESC-WORD(9)
027900              WS-DESC-WORD(10)
028000         TALLYING IN WS-DESC-WORD-COUNT.
028100     IF  WS-DW-INTF = SPACES
028200         GO TO B100-STORE-DESC-ROW-EX.
028300*
028320     MOVE SPACES                     TO WS-DESC-WORD-TAB-MIXED.
028340     UNSTRING IFDESC-CAP-REC DELIMITED BY ALL SPACE
028360         INTO WS-DESC-WORD-MIXED(1) WS-DESC-WORD-MIXED(2)
028370              WS-DESC-WORD-MIXED(3) WS-DESC-WORD-MIXED(4)
028380              WS-DESC-WORD-MIXED(5) WS-DESC-WORD-MIXED(6)
028390              WS-DESC-WORD-MIXED(7) WS-DESC-WORD-MIXED(8)
028400              WS-DESC-WORD-MIXED(9) WS-DESC-WORD-MIXED(10).
028500     ADD 1                           TO WS-DESC-COUNT.
028600     SET WS-DESC-INX                 TO WS-DESC-COUNT.
028700     MOVE WS-DESC-WORD-MIXED(1)      TO WS-DESC-INTF(WS-DESC-INX).
028800*
028900     MOVE SPACES                     TO WS-DESC-TEXT(WS-DESC-INX).
029000     IF  WS-DW-STATUS-1 = "ADMIN" AND WS-DW-STATUS-2 = "DOWN"
029100         MOVE 5                      TO WS-DESC-TEXT-START
029200     ELSE
029300         MOVE 4                      TO WS-DESC-TEXT-START
029400     END-IF.
029500     IF  WS-DESC-WORD-COUNT >= WS-DESC-TEXT-START
029550*        DESCRIPTION TEXT PROPER BEGINS AT THE LINK-TYPE WORD'S
029560*        SUCCESSOR - TAKE IT FROM THE MIXED-CASE TOKEN TABLE SO
029570*        THE ORIGINAL SPELLING IS PRESERVED FOR THE COMPARE.
029580         MOVE WS-DESC-WORD-MIXED(WS-DESC-TEXT-START)
029590             TO WS-DESC-TEXT(WS-DESC-INX)
029700     END-IF.
029800 B100-STORE-DESC-ROW-EX.
029900     EXIT.
032800*---------------------------------------------------------------*
032900 A200-COMPARE-AND-REPORT.
033000*---------------------------------------------------------------*
033100     MOVE ZERO                       TO WS-NONCOMPLIANT-COUNT.
033150     PERFORM E000-CHECK-ONE-CDP-ENTRY
033170        THRU E000-CHECK-ONE-CDP-ENTRY-EX
033180        VARYING WS-CDP-IX FROM 1 BY 1
033190          UNTIL WS-CDP-IX > WS-CDP-COUNT.
033700*
033800     MOVE WS-CDP-COUNT                TO WS-COUNT-DISPLAY.
033900     IF  WS-NONCOMPLIANT-COUNT = ZERO
034000         MOVE 1                       TO NAR-STATUS
034100         STRING "All "                DELIMITED BY SIZE
034200                WS-COUNT-DISPLAY       DELIMITED BY SIZE
034300                " CDP-connected interfaces have compliant"
034400                                       DELIMITED BY SIZE
034500                " descriptions."       DELIMITED BY SIZE
034600             INTO NAR-OBSERVATION
034700     ELSE
034800         MOVE 2                       TO NAR-STATUS
034900         STRING WS-NONCOMPLIANT-COUNT  DELIMITED BY SIZE
035000                " out of "             DELIMITED BY SIZE
035100                WS-COUNT-DISPLAY       DELIMITED BY SIZE
035200                " CDP-connected interfaces have non-compliant"
035300                                       DELIMITED BY SIZE
035400                " descriptions."       DELIMITED BY SIZE
035500             INTO NAR-OBSERVATION
035600     END-IF.
035700 A299-COMPARE-AND-REPORT-EX.
035800     EXIT.
035820*---------------------------------------------------------------*
035840 E000-CHECK-ONE-CDP-ENTRY.
035860*---------------------------------------------------------------*
035880     SET WS-CDP-INX                  TO WS-CDP-IX.
035890     PERFORM F000-CHECK-ONE-ENTRY.
035895 E000-CHECK-ONE-CDP-ENTRY-EX.
035898     EXIT.
035900*---------------------------------------------------------------*
036000 F000-CHECK-ONE-ENTRY.
036100*---------------------------------------------------------------*
036200     PERFORM G000-LOOKUP-DESCRIPTION.
036300     MOVE SPACES                     TO WS-EXPECTED-DESC.
036400     STRING WS-CDP-LOCAL-INTF(WS-CDP-INX)  DELIMITED BY SPACE
036500            "_"                            DELIMITED BY SIZE
036600            WS-CDP-REMOTE-HOST(WS-CDP-INX)  DELIMITED BY SPACE
036700            "_"                            DELIMITED BY SIZE
036800            WS-CDP-REMOTE-INTF(WS-CDP-INX)  DELIMITED BY SPACE
036900         INTO WS-EXPECTED-DESC.
037000     IF  WS-ACTUAL-DESC NOT = WS-EXPECTED-DESC
037100         ADD 1                        TO WS-NONCOMPLIANT-COUNT
037200         PERFORM H000-ADD-REMEDIATION-COMMENT
037300     END-IF.
037400 F000-CHECK-ONE-ENTRY-EX.
037500     EXIT.
037600*---------------------------------------------------------------*
037700 G000-LOOKUP-DESCRIPTION.
037800*---------------------------------------------------------------*
037900     MOVE SPACES                     TO WS-ACTUAL-DESC.
038000     SET WS-FOUND-DESC               TO FALSE.
038100     PERFORM G010-CHECK-ONE-DESC-ENTRY
038120        THRU G010-CHECK-ONE-DESC-ENTRY-EX
038140        VARYING WS-DESC-IX FROM 1 BY 1
038160          UNTIL WS-DESC-IX > WS-DESC-COUNT
038180             OR WS-FOUND-DESC.
039000 G000-LOOKUP-DESCRIPTION-EX.
039100     EXIT.
039120*---------------------------------------------------------------*
039140 G010-CHECK-ONE-DESC-ENTRY.
039160*---------------------------------------------------------------*
039180     SET WS-DESC-INX                 TO WS-DESC-IX.
039190     IF  WS-DESC-INTF(WS-DESC-INX) = WS-CDP-LOCAL-INTF(WS-CDP-INX)
039195         MOVE WS-DESC-TEXT(WS-DESC-INX) TO WS-ACTUAL-DESC
039197         SET WS-FOUND-DESC           TO TRUE
039198     END-IF.
039199 G010-CHECK-ONE-DESC-ENTRY-EX.
039201     EXIT.
039202*---------------------------------------------------------------*
039300 H000-ADD-REMEDIATION-COMMENT.
039400*---------------------------------------------------------------*
039500     ADD 1                           TO NAR-COMMENT-COUNT.
039600     STRING "Interface "              DELIMITED BY SIZE
039700            WS-CDP-LOCAL-INTF(WS-CDP-INX) DELIMITED BY SPACE
039800            ": description '"         DELIMITED BY SIZE
039900            WS-ACTUAL-DESC             DELIMITED BY SPACE
040000            "' does not match expected '" DELIMITED BY SIZE
040100            WS-EXPECTED-DESC           DELIMITED BY SPACE
040200            "'."                       DELIMITED BY SIZE
040300         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
040400 H000-ADD-REMEDIATION-COMMENT-EX.
040500     EXIT.
040600*---------------------------------------------------------------*
040700*                   PROGRAM SUBROUTINE                         *
040800*---------------------------------------------------------------*
040900 Y900-ABNORMAL-TERMINATION.
041000     MOVE 5                          TO NAR-STATUS.
041100     MOVE "Unable to open a CDPDESC input file." TO
041200         NAR-OBSERVATION.
041300     PERFORM Z000-END-PROGRAM-ROUTINE.
041400     EXIT PROGRAM.
041500*
041600 Z000-END-PROGRAM-ROUTINE.
041700     CONTINUE.
041800*
041900 Z999-END-PROGRAM-ROUTINE-EX.
042000     EXIT.
042100*
042200******************************************************************
042300************** END OF PROGRAM SOURCE -  NAVCDPD *****************
042400******************************************************************
