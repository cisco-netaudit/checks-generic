000100************************************************************************
000200* NACOM.cpybk
000300* COMMON WORK AREA - SHARED BY NAAUDIT AND ALL NAVxxxx CHECK PGMS
000400************************************************************************
000500* HISTORY OF MODIFICATION:
000600* ==========================================================================
000700* TAG    INIT   DATE        DESCRIPTION
000800* --------------------------------------------------------------------------
000900* NA001  RBH    14/02/2019 - NETAUDIT PHASE 1 - INITIAL VERSION
001000* NA014  TMPJAE 09/09/2021 - NOC-2021-0114
001100*                          - ADD NAC-STATUS-WORD TABLE FOR THE REPORT
001200*                            STATUS-CODE-TO-TEXT LOOKUP
001300* NA027  TMPARV 03/05/2023 - NOC-2023-0309
001400*                          - ADD NAC-RUN-TOTAL-TAB COUNTERS FOR THE
001500*                            SUMMARY STEP, MADE COMP PER SHOP STANDARD
001600* --------------------------------------------------------------------------
001700 01  NAC-COMMON-WORK-AREA.
001800     05  NAC-FILE-STATUS           PIC X(02).
001900         88  NAC-FS-SUCCESSFUL         VALUE "00" "04".
002000         88  NAC-FS-END-OF-FILE        VALUE "10".
002100         88  NAC-FS-NOT-OPEN           VALUE "47" "48" "49".
002200*
002300     05  NAC-LINE-COUNT            PIC 9(07) COMP VALUE ZERO.
002400     05  NAC-ENTRY-COUNT           PIC 9(05) COMP VALUE ZERO.
002500     05  NAC-SUBSCRIPT-1           PIC 9(04) COMP VALUE ZERO.
002600     05  NAC-SUBSCRIPT-2           PIC 9(04) COMP VALUE ZERO.
002700*
002800*    --------------------------------------------------------------
002900*    STATUS-CODE-TO-STATUS-WORD TABLE (NETAUDIT'S 7 STATUS CODES)
003000*    SUBSCRIPT = STATUS CODE + 1 (STATUS CODES RUN 0 THRU 6)
003100*    --------------------------------------------------------------
003200     05  NAC-STATUS-WORD-TAB.
003300         10  FILLER                PIC X(20) VALUE "NOT YET EVALUATED   ".
003400         10  FILLER                PIC X(20) VALUE "PASS                ".
003500         10  FILLER                PIC X(20) VALUE "FAIL                ".
003600         10  FILLER                PIC X(20) VALUE "NON-COMPLIANT       ".
003700         10  FILLER                PIC X(20) VALUE "PARTIALLY COMPLIANT ".
003800         10  FILLER                PIC X(20) VALUE "ERROR               ".
003900         10  FILLER                PIC X(20) VALUE "INCONCLUSIVE        ".
004000     05  NAC-STATUS-WORD REDEFINES NAC-STATUS-WORD-TAB
004100                                   PIC X(20) OCCURS 7 TIMES.
004200*
004300*    --------------------------------------------------------------
004400*    RUN-TOTAL ACCUMULATORS, ONE PER STATUS CODE 0-6, KEPT BY
004500*    NAAUDIT ACROSS ALL ELEVEN CHECKS FOR THE SUMMARY STEP
004600*    --------------------------------------------------------------
004700     05  NAC-RUN-TOTAL-TAB.
004800         10  NAC-RUN-TOTAL        PIC 9(04) COMP OCCURS 7 TIMES.
004900     05  NAC-RUN-CHECK-COUNT       PIC 9(04) COMP VALUE ZERO.
