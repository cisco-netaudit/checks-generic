000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     NAVHSRP.
000500 AUTHOR.         ACCENTURE.
000600 INSTALLATION.   NETWORK OPERATIONS CENTER - BATCH SYSTEMS.
000700 DATE-WRITTEN.   26 OCT 1991.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE HSRP GROUP
001200*               ROWS FROM A "SHOW HSRP BRIEF" CAPTURE (CHK-HSRP).
001300*
001400*----------------------------------------------------------------*
001500* HISTORY OF MODIFICATION:
001600*----------------------------------------------------------------*
001700* NA006  26/10/1991 PTOH   - NETAUDIT PHASE 1
001800*                          - INITIAL VERSION
001900*---------------------------------------------------------------*
002000* NA020  14/08/1998 RBH    - Y2K REMEDIATION PROJECT
002100*                          - REVIEWED, NO DATE FIELDS IN THIS
002200*                            PROGRAM, NO CHANGE REQUIRED
002300*---------------------------------------------------------------*
002400* NA028  05/05/2023 TMPJP6 - NOC-2023-0139
002500*                          - ADD DOTTED-IP SHAPE CHECK FOR
002600*                            ACTIVE/STANDBY ADDRESSES, "LOCAL"
002700*                            STILL ACCEPTED
002800*---------------------------------------------------------------*
002820* NA038  06/06/2024 DCKABI - NOC-2024-0112
002840*                          - GROUP/PRIORITY AND OCTET NUMERIC
002860*                            TESTS WERE CLASS-TESTING THE FULL
002880*                            SPACE-PADDED TOKEN, NO DATA ROW OR
002882*                            ADDRESS EVER PASSED - TRIM TO THE
002884*                            OCCUPIED WIDTH BEFORE TESTING
002886*---------------------------------------------------------------*
002900       EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT HSRP-CAP ASSIGN TO DATABASE-HSRPCAP
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS  IS NAC-FILE-STATUS.
004200*
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  HSRP-CAP
004900     LABEL RECORDS ARE OMITTED.
005000 01  HSRP-CAP-REC.
005100     COPY NACAPLIN.
005200*
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM NAVHSRP **".
005700*
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-COMMON.
006000     COPY NACOM.
006100*
006200 01  WS-EOF-SWITCH                   PIC X(01) VALUE "N".
006300     88  WS-EOF                          VALUE "Y".
006400 01  WS-ROWS-PARSED                  PIC 9(04) COMP VALUE ZERO.
006500 01  WS-VIOLATION-COUNT               PIC 9(04) COMP VALUE ZERO.
006600*
006700*    PARSED HSRP GROUP ROW - SEE HSRP GROUP ROW LAYOUT ABOVE
006800 01  WS-HSRP-ROW.
006900     05  WS-HSRP-INTF                PIC X(16).
007000     05  WS-HSRP-GROUP               PIC 9(04).
007100     05  WS-HSRP-PRIO                PIC 9(03).
007200     05  WS-HSRP-STATE               PIC X(10).
007300     05  WS-HSRP-ACTIVE-ADDR         PIC X(15).
007400     05  WS-HSRP-STANDBY-ADDR        PIC X(15).
007500     05  WS-HSRP-VIRTUAL-ADDR        PIC X(15).
007600 01  WS-HSRP-ROW-NUMERIC REDEFINES WS-HSRP-ROW.
007700     05  FILLER                      PIC X(16).
007800     05  WS-HSRP-GRP-ALPHA           PIC X(04).
007900     05  WS-HSRP-PRI-ALPHA           PIC X(03).
008000     05  FILLER                      PIC X(58).
008100*
008200*    BLANK-DELIMITED TOKEN WORK AREA FOR ONE CAPTURE LINE
008300 01  WS-WORD-TAB.
008400     05  WS-WORD                     PIC X(16) OCCURS 7 TIMES.
008500 01  WS-WORD-TAB-R REDEFINES WS-WORD-TAB.
008600     05  WS-WORD-INTF                PIC X(16).
008700     05  WS-WORD-GROUP               PIC X(16).
008800     05  WS-WORD-PRIO                PIC X(16).
008900     05  WS-WORD-STATE               PIC X(16).
009000     05  WS-WORD-ACTIVE              PIC X(16).
009100     05  WS-WORD-STANDBY             PIC X(16).
009200     05  WS-WORD-VIRTUAL             PIC X(16).
009300 01  WS-WORD-COUNT                   PIC 9(02) COMP VALUE ZERO.
009400 01  WS-VALID-DATA-ROW-SWITCH        PIC X(01) VALUE "N".
009500     88  WS-VALID-DATA-ROW               VALUE "Y".
009520*
009540*    NA038 - TOKEN IS LEFT-JUSTIFIED AND SPACE-PADDED BY THE
009560*    UNSTRING ABOVE, SO THE NUMERIC CLASS TEST MUST BE LIMITED
009580*    TO THE OCCUPIED DIGITS - SEE B015 BELOW
009600 01  WS-TOKEN-HOLD                    PIC X(16) VALUE SPACES.
009620 01  WS-TOKEN-WIDTH                   PIC 9(02) COMP VALUE ZERO.
009640 01  WS-TOKEN-NUMERIC-SWITCH          PIC X(01) VALUE "N".
009660     88  WS-TOKEN-IS-NUMERIC              VALUE "Y".
009680*
009700*    DOTTED-IP SHAPE SCAN FIELDS
009800 01  WS-IP-CANDIDATE                 PIC X(15).
009900 01  WS-IP-VALID-SWITCH              PIC X(01) VALUE "N".
010000     88  WS-IP-VALID                     VALUE "Y".
010050 01  WS-IP-SHAPE-BAD-SWITCH          PIC X(01) VALUE "N".
010060     88  WS-IP-SHAPE-BAD                  VALUE "Y".
010100 01  WS-IP-OCTET-COUNT               PIC 9(02) COMP VALUE ZERO.
010200 01  WS-IP-SCAN-IX                   PIC 9(02) COMP VALUE ZERO.
010300 01  WS-IP-OCTET-DIGITS              PIC 9(02) COMP VALUE ZERO.
010400 01  WS-IP-OCTET-TAB.
010500     05  WS-IP-OCTET                 PIC X(03) OCCURS 4 TIMES.
010520 01  WS-IP-OCTET-TAB-R REDEFINES WS-IP-OCTET-TAB.
010540     05  WS-IP-OCTET-1               PIC X(03).
010560     05  WS-IP-OCTET-2               PIC X(03).
010580     05  WS-IP-OCTET-3               PIC X(03).
010590     05  WS-IP-OCTET-4               PIC X(03).
010600*
010700 01  WS-COMMENT-TEXT                 PIC X(132) VALUE SPACES.
010800*
010900*****************
011000 LINKAGE SECTION.
011100*****************
011200     COPY NARESULT.
011300 EJECT
011400********************************************
011500 PROCEDURE DIVISION USING NAR-RESULT-AREA.
011600********************************************
011700 MAIN-MODULE.
011800     PERFORM A000-PROCESS-CALLED-ROUTINE
011900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z999-END-PROGRAM-ROUTINE-EX.
012200     EXIT PROGRAM.
012300*
012400*---------------------------------------------------------------*
012500 A000-PROCESS-CALLED-ROUTINE.
012600*---------------------------------------------------------------*
012700     OPEN INPUT HSRP-CAP.
012800     IF  NOT NAC-FS-SUCCESSFUL
012900         DISPLAY "NAVHSRP - OPEN FILE ERROR - HSRP-CAP"
013000         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS
013100         GO TO Y900-ABNORMAL-TERMINATION.
013200*
013300     PERFORM A010-READ-HSRP-CAP.
013350     PERFORM A015-PROCESS-LOOP
013370        THRU A015-PROCESS-LOOP-EX
013390        UNTIL WS-EOF.
013700*
013800     IF  WS-ROWS-PARSED = ZERO
013900         MOVE 2                      TO NAR-STATUS
014000         MOVE "No HSRP groups found." TO NAR-OBSERVATION
014100     ELSE
014200     IF  WS-VIOLATION-COUNT = ZERO
014300         MOVE 1                      TO NAR-STATUS
014400         MOVE "All HSRP groups report a valid state and address."
014500                                      TO NAR-OBSERVATION
014600     ELSE
014700         MOVE 2                      TO NAR-STATUS
014800         MOVE "One or more HSRP groups failed validation."
014900                                      TO NAR-OBSERVATION
015000     END-IF
015100     END-IF.
015200 A099-PROCESS-CALLED-ROUTINE-EX.
015300     EXIT.
015350*---------------------------------------------------------------*
015360 A015-PROCESS-LOOP.
015370*---------------------------------------------------------------*
015380     PERFORM B000-VALIDATE-ONE-LINE.
015390     PERFORM A010-READ-HSRP-CAP.
015395 A015-PROCESS-LOOP-EX.
015398     EXIT.
015400*---------------------------------------------------------------*
015500 A010-READ-HSRP-CAP.
015600*---------------------------------------------------------------*
015700     READ HSRP-CAP
015800         AT END
015900             SET WS-EOF              TO TRUE.
016000 A010-READ-HSRP-CAP-EX.
016100     EXIT.
016200*---------------------------------------------------------------*
016300 B000-VALIDATE-ONE-LINE.
016400*---------------------------------------------------------------*
016500     PERFORM B010-TOKENISE-LINE.
016600     PERFORM B020-CLASSIFY-DATA-ROW.
016700     IF  NOT WS-VALID-DATA-ROW
016800         GO TO B000-VALIDATE-ONE-LINE-EX.
016900*
017000     ADD 1                           TO WS-ROWS-PARSED.
017100     MOVE WS-WORD-INTF               TO WS-HSRP-INTF.
017200     MOVE WS-WORD-GROUP               TO WS-HSRP-GRP-ALPHA.
017300     MOVE WS-WORD-PRIO                TO WS-HSRP-PRI-ALPHA.
017400     MOVE WS-WORD-STATE                TO WS-HSRP-STATE.
017500     MOVE WS-WORD-ACTIVE               TO WS-HSRP-ACTIVE-ADDR.
017600     MOVE WS-WORD-STANDBY              TO WS-HSRP-STANDBY-ADDR.
017700     MOVE WS-WORD-VIRTUAL              TO WS-HSRP-VIRTUAL-ADDR.
017800*
017900     IF  WS-HSRP-STATE NOT = "Active     "
018000     AND WS-HSRP-STATE NOT = "Standby    "
018100     AND WS-HSRP-STATE NOT = "local      "
018200         ADD 1                       TO WS-VIOLATION-COUNT
018300         PERFORM B100-ADD-STATE-COMMENT
018400     END-IF.
018500*
018600     MOVE WS-HSRP-ACTIVE-ADDR         TO WS-IP-CANDIDATE.
018700     PERFORM B200-VALIDATE-IP-SHAPE.
018800     IF  NOT WS-IP-VALID
018900         ADD 1                       TO WS-VIOLATION-COUNT
019000         PERFORM B110-ADD-ACTIVE-IP-COMMENT
019100     END-IF.
019200*
019300     MOVE WS-HSRP-STANDBY-ADDR        TO WS-IP-CANDIDATE.
019400     PERFORM B200-VALIDATE-IP-SHAPE.
019500     IF  NOT WS-IP-VALID
019600         ADD 1                       TO WS-VIOLATION-COUNT
019700         PERFORM B120-ADD-STANDBY-IP-COMMENT
019800     END-IF.
019900 B000-VALIDATE-ONE-LINE-EX.
020000     EXIT.
020100*---------------------------------------------------------------*
020200 B010-TOKENISE-LINE.
020300*---------------------------------------------------------------*
020400     MOVE SPACES                     TO WS-WORD-TAB.
020500     MOVE ZERO                       TO WS-WORD-COUNT.
020600     UNSTRING HSRP-CAP-REC DELIMITED BY ALL SPACE
020700         INTO WS-WORD(1) WS-WORD(2) WS-WORD(3) WS-WORD(4)
020800              WS-WORD(5) WS-WORD(6) WS-WORD(7)
020900         TALLYING IN WS-WORD-COUNT.
021000 B010-TOKENISE-LINE-EX.
021100     EXIT.
021120*---------------------------------------------------------------*
021140 B015-TEST-TOKEN-NUMERIC.
021160*---------------------------------------------------------------*
021180*    NA038 - TRIM THE TRAILING BLANKS UNSTRING LEFT IN
021200*    WS-TOKEN-HOLD, THEN CLASS-TEST ONLY THE OCCUPIED DIGITS
021220     MOVE "N"                        TO WS-TOKEN-NUMERIC-SWITCH.
021240     MOVE 16                         TO WS-TOKEN-WIDTH.
021260     PERFORM B016-SKIP-TRAILING-BLANK
021280        THRU B016-SKIP-TRAILING-BLANK-EX
021300        UNTIL WS-TOKEN-WIDTH = ZERO
021320           OR WS-TOKEN-HOLD(WS-TOKEN-WIDTH:1) NOT = SPACE.
021340     IF  WS-TOKEN-WIDTH > ZERO
021360         IF  WS-TOKEN-HOLD(1:WS-TOKEN-WIDTH) IS NUMERIC
021380             SET WS-TOKEN-IS-NUMERIC TO TRUE
021400         END-IF
021420     END-IF.
021440 B015-TEST-TOKEN-NUMERIC-EX.
021460     EXIT.
021480*---------------------------------------------------------------*
021500 B016-SKIP-TRAILING-BLANK.
021520*---------------------------------------------------------------*
021540     SUBTRACT 1                      FROM WS-TOKEN-WIDTH.
021560 B016-SKIP-TRAILING-BLANK-EX.
021580     EXIT.
021600*---------------------------------------------------------------*
021620 B020-CLASSIFY-DATA-ROW.
021640*---------------------------------------------------------------*
021660*    A DATA ROW HAS A NON-BLANK FIRST TOKEN AND NUMERIC SECOND
021680*    AND THIRD TOKENS (GROUP NUMBER AND PRIORITY)
021700     SET WS-IP-VALID                 TO FALSE.
021720     MOVE "N"                        TO WS-VALID-DATA-ROW-SWITCH.
021740     IF  WS-WORD-COUNT < 7
021760         GO TO B020-CLASSIFY-DATA-ROW-EX.
021780     IF  WS-WORD-INTF = SPACES
021800         GO TO B020-CLASSIFY-DATA-ROW-EX.
021820     MOVE WS-WORD-GROUP              TO WS-TOKEN-HOLD.
021840     PERFORM B015-TEST-TOKEN-NUMERIC THRU B015-TEST-TOKEN-NUMERIC-EX.
021860     IF  NOT WS-TOKEN-IS-NUMERIC
021880         GO TO B020-CLASSIFY-DATA-ROW-EX.
021900     MOVE WS-WORD-PRIO               TO WS-TOKEN-HOLD.
021920     PERFORM B015-TEST-TOKEN-NUMERIC THRU B015-TEST-TOKEN-NUMERIC-EX.
021940     IF  NOT WS-TOKEN-IS-NUMERIC
021960         GO TO B020-CLASSIFY-DATA-ROW-EX.
022700     SET WS-VALID-DATA-ROW           TO TRUE.
022800 B020-CLASSIFY-DATA-ROW-EX.
022900     EXIT.
023000*---------------------------------------------------------------*
023100 B100-ADD-STATE-COMMENT.
023200*---------------------------------------------------------------*
023300     ADD 1                           TO NAR-COMMENT-COUNT.
023400     STRING "Interface " DELIMITED BY SIZE
023500            WS-HSRP-INTF              DELIMITED BY SPACE
023600            ", Group " DELIMITED BY SIZE
023700            WS-HSRP-GRP-ALPHA         DELIMITED BY SIZE
023800            " has unexpected state '" DELIMITED BY SIZE
023900            WS-HSRP-STATE             DELIMITED BY SPACE
024000            "'." DELIMITED BY SIZE
024100         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
024200 B100-ADD-STATE-COMMENT-EX.
024300     EXIT.
024400*---------------------------------------------------------------*
024500 B110-ADD-ACTIVE-IP-COMMENT.
024600*---------------------------------------------------------------*
024700     ADD 1                           TO NAR-COMMENT-COUNT.
024800     STRING "Interface " DELIMITED BY SIZE
024900            WS-HSRP-INTF              DELIMITED BY SPACE
025000            ", Group " DELIMITED BY SIZE
025100            WS-HSRP-GRP-ALPHA         DELIMITED BY SIZE
025200            ": Invalid Active IP '" DELIMITED BY SIZE
025300            WS-HSRP-ACTIVE-ADDR       DELIMITED BY SPACE
025400            "'" DELIMITED BY SIZE
025500         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
025600 B110-ADD-ACTIVE-IP-COMMENT-EX.
025700     EXIT.
025800*---------------------------------------------------------------*
025900 B120-ADD-STANDBY-IP-COMMENT.
026000*---------------------------------------------------------------*
026100     ADD 1                           TO NAR-COMMENT-COUNT.
026200     STRING "Interface " DELIMITED BY SIZE
026300            WS-HSRP-INTF              DELIMITED BY SPACE
026400            ", Group " DELIMITED BY SIZE
026500            WS-HSRP-GRP-ALPHA         DELIMITED BY SIZE
026600            ": Invalid Standby IP '" DELIMITED BY SIZE
026700            WS-HSRP-STANDBY-ADDR      DELIMITED BY SPACE
026800            "'" DELIMITED BY SIZE
026900         INTO NAR-COMMENT-TEXT(NAR-COMMENT-COUNT).
027000 B120-ADD-STANDBY-IP-COMMENT-EX.
027100     EXIT.
027200*---------------------------------------------------------------*
027300 B200-VALIDATE-IP-SHAPE.
027400*---------------------------------------------------------------*
027500*    "LOCAL" IS ALWAYS ACCEPTED, OTHERWISE MUST BE FOUR DOTTED
027600*    NUMERIC OCTETS OF 1-3 DIGITS EACH, NO RANGE CHECK
027700     SET WS-IP-VALID                 TO FALSE.
027800     IF  WS-IP-CANDIDATE = "local          "
027900         SET WS-IP-VALID             TO TRUE
028000         GO TO B200-VALIDATE-IP-SHAPE-EX.
028100*
028200     MOVE SPACES                     TO WS-IP-OCTET-TAB.
028300     MOVE ZERO                       TO WS-IP-OCTET-COUNT.
028400     UNSTRING WS-IP-CANDIDATE DELIMITED BY "."
028500         INTO WS-IP-OCTET(1) WS-IP-OCTET(2)
028600              WS-IP-OCTET(3) WS-IP-OCTET(4)
028700         TALLYING IN WS-IP-OCTET-COUNT.
028800     IF  WS-IP-OCTET-COUNT NOT = 4
028900         GO TO B200-VALIDATE-IP-SHAPE-EX.
029000*
029050     MOVE "N"                        TO WS-IP-SHAPE-BAD-SWITCH.
029100     PERFORM B210-CHECK-ONE-OCTET
029120        THRU B210-CHECK-ONE-OCTET-EX
029140        VARYING WS-IP-SCAN-IX FROM 1 BY 1
029160          UNTIL WS-IP-SCAN-IX > 4
029180             OR WS-IP-SHAPE-BAD.
029700     IF  WS-IP-SHAPE-BAD
029720         GO TO B200-VALIDATE-IP-SHAPE-EX.
029800     SET WS-IP-VALID                 TO TRUE.
029900 B200-VALIDATE-IP-SHAPE-EX.
030000     EXIT.
030020*---------------------------------------------------------------*
030040 B210-CHECK-ONE-OCTET.
030060*---------------------------------------------------------------*
030062*    NA038 - OCTET IS 1-3 DIGITS LEFT-JUSTIFIED AND SPACE-PADDED
030064*    BY THE UNSTRING ABOVE - SIZE THE NUMERIC TEST TO THE
030066*    OCCUPIED DIGITS, NOT THE FULL 3-BYTE FIELD
030068     IF  WS-IP-OCTET(WS-IP-SCAN-IX)(3:1) NOT = SPACE
030070         MOVE 3                      TO WS-IP-OCTET-DIGITS
030072     ELSE
030074     IF  WS-IP-OCTET(WS-IP-SCAN-IX)(2:1) NOT = SPACE
030076         MOVE 2                      TO WS-IP-OCTET-DIGITS
030078     ELSE
030080     IF  WS-IP-OCTET(WS-IP-SCAN-IX)(1:1) NOT = SPACE
030082         MOVE 1                      TO WS-IP-OCTET-DIGITS
030084     ELSE
030086         MOVE ZERO                   TO WS-IP-OCTET-DIGITS
030088     END-IF
030090     END-IF
030092     END-IF.
030094     IF  WS-IP-OCTET-DIGITS = ZERO
030096     OR  WS-IP-OCTET(WS-IP-SCAN-IX)(1:WS-IP-OCTET-DIGITS)
030097                                      NOT NUMERIC
030098         SET WS-IP-SHAPE-BAD         TO TRUE
030099     END-IF.
030100 B210-CHECK-ONE-OCTET-EX.
030102     EXIT.
030104*---------------------------------------------------------------*
030200*                   PROGRAM SUBROUTINE                         *
030300*---------------------------------------------------------------*
030400 Y900-ABNORMAL-TERMINATION.
030500     MOVE 5                          TO NAR-STATUS.
030600     MOVE "Unable to open HSRP-CAP input." TO NAR-OBSERVATION.
030700     PERFORM Z000-END-PROGRAM-ROUTINE.
030800     EXIT PROGRAM.
030900*
031000 Z000-END-PROGRAM-ROUTINE.
031100     CLOSE HSRP-CAP.
031200     IF  NOT NAC-FS-SUCCESSFUL
031300         DISPLAY "NAVHSRP - CLOSE FILE ERROR - HSRP-CAP"
031400         DISPLAY "FILE STATUS IS " NAC-FILE-STATUS.
031500*
031600 Z999-END-PROGRAM-ROUTINE-EX.
031700     EXIT.
031800*
031900******************************************************************
032000************** END OF PROGRAM SOURCE -  NAVHSRP *****************
032100******************************************************************
