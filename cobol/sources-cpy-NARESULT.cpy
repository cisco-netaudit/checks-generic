000100************************************************************************
000200* NARESULT.cpybk
000300* AUDIT RESULT / AUDIT COMMENT LINKAGE RECORD - PASSED BY NAAUDIT
000400* TO EACH NAVxxxx CHECK SUBPROGRAM ON THE CALL AND RETURNED FILLED
000500* IN.  ONE NAR-RESULT-AREA INSTANCE PER CHECK, RE-USED ACROSS ALL
000600* ELEVEN CALLS BY NAAUDIT.
000700*****************************************************************
000800* MODIFICATION HISTORY                                          *
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION                          *
001100*------- ---------- ------ ------------------------------------ *
001200* NA008  14/11/2019 TMPRBH - NETAUDIT PHASE 1                   *
001300*                          - INITIAL VERSION                    *
001400*---------------------------------------------------------------*
001500* NA019  22/06/2022 TMPJP6 - NOC-2022-0161                      *
001600*                          - RAISED NAR-COMMENT-TAB FROM 30 TO  *
001700*                            50 OCCURRENCES - CHK-RTEMAP RAN    *
001800*                            OUT OF COMMENT SLOTS ON DENSE BGP  *
001900*                            CONFIGS                            *
002000*---------------------------------------------------------------*
002100* NA025  04/01/2024 TMPARV - NOC-2024-0005                      *
002200*                          - ADD NAR-COMMENT-COUNT AS COMP      *
002300*                            PER SHOP STANDARD                  *
002400*****************************************************************
002500 01  NAR-RESULT-AREA.
002600*    ----------------- AUDIT RESULT RECORD ------------------------
002700     05  NAR-CHECK-ID              PIC X(10).
002800*                                  CHECK IDENTIFIER (HYPHEN DROPPED
002900*                                  SO THE 11-CHAR CHECK NAMES FIT,
003000*                                  E.G. CHKVERSION, CHKCDPDESC)
003100     05  NAR-STATUS                PIC 9(01).
003200*                                  STATUS CODE 0-6 PER NETAUDIT
003210*                                  STATUS-CODE TABLE
003300     05  NAR-OBSERVATION           PIC X(100).
003400*                                  ONE-LINE RESULT SUMMARY
003500*    ----------------- AUDIT COMMENT RECORDS ------------------------
003600     05  NAR-COMMENT-COUNT         PIC 9(04) COMP.
003700*                                  NUMBER OF COMMENT LINES FILLED
003800     05  NAR-COMMENT-TAB OCCURS 50 TIMES
003900                         INDEXED BY NAR-COMMENT-IX.
004000         10  NAR-COMMENT-TEXT      PIC X(132).
